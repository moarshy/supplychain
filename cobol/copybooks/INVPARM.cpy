000100******************************************************************00000100
000200*                                                                *00000200
000300*   MEMBER NAME = INVPARM                                        *00000300
000400*                                                                *00000400
000500*   DESCRIPTIVE NAME = INVMGT CALL PARAMETER BLOCK                *00000500
000600*                      SUPPLY-CHAIN INVENTORY CONTROL SYSTEM     *00000600
000700*                                                                *00000700
000800*   FUNCTION = COMMON LAYOUT FOR THE FIRST CALL PARAMETER PASSED *00000800
000900*               TO INVMGT.  TXNPOST AND LOCRPT COPY THIS INTO    *00000900
001000*               WORKING-STORAGE; INVMGT COPIES IT INTO ITS       *00001000
001100*               LINKAGE SECTION.  KEEP THE LAYOUT IDENTICAL IN   *00001100
001200*               ALL THREE PROGRAMS.                              *00001200
001300*                                                                *00001300
001400******************************************************************00001400
001500*   CHANGE LOG                                                   *00001500
001600*   ----------                                                   *00001600
001700*   DATE       BY    REQUEST    DESCRIPTION                      *00001700
001800*   ---------  ----  ---------  -------------------------------  *00001800
001900*   04/05/96   JS    INV-0301   ORIGINAL LAYOUT.                 *00001900
002000*   11/19/97   DS    INV-0362   ADDED NOTHING NEW TO THE LAYOUT - 00002000
002100*                                RSRV/RELS REUSE LK-REQUEST-QTY.  00002100
002110*   02/22/01   DS    INV-0429   ADDED THE LK-PARMS-DUMP REDEFINES 00002110
002120*                                FOR THE NEW 900-DEBUG-TRACE       00002120
002130*                                PARAGRAPH IN INVMGT.               00002130
002150*   11/03/04   GSF   INV-0463   REVIEWED - CONFIRMED NO SHOP       00002150
002160*                                OUTSIDE TXNPOST/LOCRPT/INVMGT      00002160
002170*                                COPIES THIS MEMBER.  NO CHANGE.    00002170
002200******************************************************************00002200
002300 01  LK-PARMS.                                                    00002300
002400     05  LK-FUNCTION-CODE            PIC X(04).                  00002400
002500*                   'AVQT' 'TAVL' 'POST' 'RSRV' 'RELS' - SEE      *00002500
002600*                   THE INVMGT PROGRAM BANNER FOR DEFINITIONS.    00002600
002700     05  LK-PRODUCT-ID               PIC 9(05).                  00002700
002800     05  LK-LOCATION-ID              PIC 9(05).                  00002800
002900     05  LK-REQUEST-QTY              PIC S9(07).                 00002900
003000*                   INPUT ON 'POST'/'RSRV'/'RELS' - THE QUANTITY  00003000
003100*                   TO APPLY (POSITIVE OR NEGATIVE FOR 'POST').   00003100
003200     05  LK-AVAILABLE-QTY            PIC S9(07).                 00003200
003300*                   OUTPUT ON 'AVQT' - ON-HAND MINUS RESERVED AT  00003300
003400*                   LK-PRODUCT-ID/LK-LOCATION-ID, FLOORED AT 0.   00003400
003500     05  LK-TOTAL-AVAILABLE          PIC S9(07).                 00003500
003600*                   OUTPUT ON 'TAVL' - SUM OF AVAILABLE ACROSS     00003600
003700*                   ALL LOCATIONS CARRYING LK-PRODUCT-ID.         00003700
003800     05  LK-RETURN-CD                PIC S9(03) COMP-3.          00003800
003900         88  LK-SUCCESS               VALUE +0.                  00003900
004000         88  LK-BAD-FUNCTION          VALUE +8.                  00004000
004100         88  LK-INSUFFICIENT-QTY      VALUE +12.                 00004100
004200*                                                                 *00004200
004300*   WHOLE-PARAMETER-BLOCK VIEW, USED ONLY BY INVMGT'S             *00004300
004400*   900-DEBUG-TRACE TO DUMP THE RAW CALL PARAMETERS TO THE        *00004400
004500*   JOBLOG WHEN UPSI-0 IS ON.                                     00004500
004600 01  LK-PARMS-DUMP REDEFINES LK-PARMS.                            00004600
004700     05  FILLER                      PIC X(14).                 00004700
004800     05  FILLER                      PIC X(23).                 00004800
