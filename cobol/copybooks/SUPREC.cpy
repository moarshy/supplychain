000100******************************************************************00000100
000200*                                                                *00000200
000300*   MEMBER NAME = SUPREC                                        *00000300
000400*                                                                *00000400
000500*   DESCRIPTIVE NAME = SUPPLIER MASTER RECORD                   *00000500
000600*                      SUPPLY-CHAIN INVENTORY CONTROL SYSTEM     *00000600
000700*                                                                *00000700
000800*   FUNCTION = DESCRIBES ONE OCCURRENCE OF THE SUPPLIER FILE.    *00000800
000900*               ONE RECORD PER SUPPLIER.  THE FILE IS KEPT IN    *00000900
001000*               ASCENDING SUP-ID SEQUENCE.  SUPPLY-CHAIN MODULES *00001000
001100*               (INVMGT, TXNPOST, SUPPERF) LOAD THIS FILE INTO   *00001100
001200*               A WORKING-STORAGE TABLE FOR LOOKUP BY SUP-ID;    *00001200
001300*               NO INDEXED ACCESS IS USED.                       *00001300
001400*                                                                *00001400
001500*   RECORD LENGTH = SEE SUP-RECORD-LENGTH BELOW.                *00001500
001600*                                                                *00001600
001700******************************************************************00001700
001800*   CHANGE LOG                                                   *00001800
001900*   ----------                                                   *00001900
002000*   DATE       BY    REQUEST    DESCRIPTION                      *00002000
002100*   ---------  ----  ---------  -------------------------------  *00002100
002200*   03/14/89   JS    INV-0001   ORIGINAL LAYOUT.                 *00002200
002300*   11/02/91   DS    INV-0118   ADDED SUP-MIN-ORDER-QTY, RENAMED *00002300
002400*                                SUP-RATING TO SUP-PERF-RATING.  *00002400
002500*   08/19/98   RSF   Y2K-0009   REVIEWED FOR CENTURY WINDOW -    *00002500
002600*                                NO DATE FIELDS ON THIS RECORD.  *00002600
002610*   04/17/02   GSF   INV-0441   NOTED SUP-PERF-RATING OF ZERO     00002610
002620*                                MEANS UNRATED, NOT A LOW SCORE - 00002620
002630*                                SUPPERF'S TOP-5 LIST MUST NOT     00002630
002640*                                TREAT THE TWO AS THE SAME.        00002640
002650*   07/09/05   GSF   INV-0481   REVIEWED UNDER THE DISASTER        00002650
002660*                                RECOVERY TABLETOP TEST.  NO        00002660
002670*                                LAYOUT CHANGE.                     00002670
002700******************************************************************00002700
002800 01  SUP-RECORD.                                                 00002800
002900     05  SUP-KEY.                                                00002900
003000         10  SUP-ID                  PIC 9(05).                 00003000
003100*                   SUPPLIER KEY - ASSIGNED SEQUENTIALLY AT      *00003100
003200*                   CREATE TIME, NEVER RE-USED.                  00003200
003300     05  SUP-NAME                    PIC X(30).                 00003300
003400*                   COMPANY NAME - UNIQUE ACROSS THE FILE.       00003400
003500     05  SUP-CONTACT                 PIC X(20).                 00003500
003600*                   NAME OF THE CONTACT PERSON AT THE SUPPLIER.  00003600
003700     05  SUP-LEAD-TIME                PIC 9(03).                00003700
003800*                   AVERAGE LEAD TIME IN DAYS - DEFAULTS TO 007  00003800
003900*                   WHEN THE SUPPLIER IS FIRST CREATED.          00003900
004000     05  SUP-MIN-ORDER-QTY            PIC 9(05).                00004000
004100*                   MINIMUM ORDER QUANTITY - MUST BE AT LEAST 1, 00004100
004200*                   DEFAULTS TO 00001.                           00004200
004300     05  SUP-STATUS-FLAGS.                                       00004300
004400         10  SUP-ACTIVE               PIC X(01).                00004400
004500             88  SUP-IS-ACTIVE         VALUE 'Y'.                00004500
004600             88  SUP-IS-INACTIVE       VALUE 'N'.                00004600
004700     05  SUP-PERF-RATING              PIC 9V99.                  00004700
004800*                   0-5 SCALE PERFORMANCE RATING COMPUTED BY     *00004800
004900*                   SUPPERF.  ZERO MEANS UNRATED (NO RECEIPTS    *00004900
005000*                   POSTED YET).                                 00005000
005100     05  FILLER                       PIC X(05).                00005100
005200*                   RESERVED FOR FUTURE EXPANSION - KEEP ZERO/   *00005200
005300*                   SPACE FILLED.                                00005300
005400 01  SUP-RECORD-LENGTH                PIC S9(4) COMP VALUE +72.  00005400
