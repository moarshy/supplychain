000100******************************************************************00000100
000200*                                                                *00000200
000300*   MEMBER NAME = LOCREC                                         *00000300
000400*                                                                *00000400
000500*   DESCRIPTIVE NAME = LOCATION MASTER RECORD                    *00000500
000600*                      SUPPLY-CHAIN INVENTORY CONTROL SYSTEM     *00000600
000700*                                                                *00000700
000800*   FUNCTION = DESCRIBES ONE WAREHOUSE/STORAGE LOCATION.  ONE    *00000800
000900*               RECORD PER LOCATION, KEPT IN ASCENDING LOC-ID    *00000900
001000*               SEQUENCE.  LOADED INTO A WORKING-STORAGE TABLE   *00001000
001100*               BY TXNPOST, INVMGT AND LOCRPT - NOT READ RANDOM. *00001100
001200*                                                                *00001200
001300******************************************************************00001300
001400*   CHANGE LOG                                                   *00001400
001500*   ----------                                                   *00001500
001600*   DATE       BY    REQUEST    DESCRIPTION                      *00001600
001700*   ---------  ----  ---------  -------------------------------  *00001700
001800*   03/14/89   JS    INV-0001   ORIGINAL LAYOUT.                 *00001800
001900*   06/30/94   GSF   INV-0240   ADDED LOC-WHSE-TYPE FOR THE NEW  *00001900
002000*                                COLD-STORAGE / DRY-GOODS SPLIT. *00002000
002100*   08/19/98   RSF   Y2K-0009   REVIEWED FOR CENTURY WINDOW -    *00002100
002200*                                NO DATE FIELDS ON THIS RECORD.  *00002200
002210*   04/17/02   GSF   INV-0441   NO LAYOUT CHANGE - NOTED THAT     00002210
002220*                                SUPPERF'S TOP-5 LIST DEPENDS ON  00002220
002230*                                LOC-IS-ACTIVE STAYING A SEPARATE 00002230
002240*                                FLAG FROM ANY RATING FIELD.      00002240
002250*   11/08/04   GSF   INV-0470   REVIEWED FOR THE NEW JCL BLOCKING 00002250
002260*                                FACTOR - NO LAYOUT CHANGE.        00002260
002300******************************************************************00002300
002400 01  LOC-RECORD.                                                 00002400
002500     05  LOC-KEY.                                                00002500
002600         10  LOC-ID                  PIC 9(05).                 00002600
002700*                   LOCATION KEY - ASSIGNED AT CREATE TIME.      00002700
002800     05  LOC-NAME                    PIC X(30).                 00002800
002900*                   LOCATION NAME - UNIQUE ACROSS THE FILE.      00002900
003000     05  LOC-CODE                    PIC X(10).                 00003000
003100*                   SHORT CODE - UNIQUE WHEN PRESENT, MAY BE     *00003100
003200*                   SPACES ON OLDER RECORDS CREATED BEFORE THE   *00003200
003300*                   SHORT-CODE PROJECT (REQUEST INV-0240).       *00003300
003400     05  LOC-WHSE-TYPE               PIC X(15).                 00003400
003500*                   WAREHOUSE TYPE, E.G. DISTRIBUTION CENTER,    *00003500
003600*                   COLD STORAGE, RETAIL BACKROOM, CROSS-DOCK.   *00003600
003700     05  LOC-STATUS-FLAGS.                                       00003700
003800         10  LOC-ACTIVE               PIC X(01).                00003800
003900             88  LOC-IS-ACTIVE         VALUE 'Y'.                00003900
004000             88  LOC-IS-INACTIVE       VALUE 'N'.                00004000
004100     05  FILLER                       PIC X(05).                00004100
004200*                   RESERVED FOR FUTURE EXPANSION - KEEP ZERO/   *00004200
004300*                   SPACE FILLED.                                00004300
004400 01  LOC-RECORD-LENGTH                PIC S9(4) COMP VALUE +66.  00004400
