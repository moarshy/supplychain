000100******************************************************************00000100
000200*                                                                *00000200
000300*   MEMBER NAME = INVTAB                                         *00000300
000400*                                                                *00000400
000500*   DESCRIPTIVE NAME = IN-MEMORY INVENTORY BALANCE WORK TABLE    *00000500
000600*                      SUPPLY-CHAIN INVENTORY CONTROL SYSTEM     *00000600
000700*                                                                *00000700
000800*   FUNCTION = WORKING-STORAGE IMAGE OF THE INVENTORY BALANCE    *00000800
000900*               FILE (INVREC), LOADED ONCE AT START OF RUN.      *00000900
001000*               THIS EXACT LAYOUT IS SHARED BY TXNPOST AND       *00001000
001100*               LOCRPT (WHO OWN THE TABLE IN WORKING-STORAGE)    *00001100
001200*               AND BY INVMGT (WHO RECEIVES IT BY REFERENCE IN   *00001200
001300*               ITS LINKAGE SECTION) SO THE SUBPROGRAM CAN       *00001300
001400*               READ AND UPDATE THE CALLER'S TABLE DIRECTLY -    *00001400
001500*               NO BALANCE DATA IS EVER COPIED BACK AND FORTH.   *00001500
001600*               KEEP THE OCCURS LIMIT AND FIELD LAYOUT IDENTICAL *00001600
001700*               IN ALL THREE PROGRAMS.                           *00001700
001800*                                                                *00001800
001900******************************************************************00001900
002000*   CHANGE LOG                                                   *00002000
002100*   ----------                                                   *00002100
002200*   DATE       BY    REQUEST    DESCRIPTION                      *00002200
002300*   ---------  ----  ---------  -------------------------------  *00002300
002400*   04/05/96   GSF   INV-0301   ORIGINAL TABLE - BUILT WHEN THE   00002400
002500*                                BALANCE MANAGER WAS SPLIT OUT    00002500
002600*                                INTO ITS OWN CALLED PROGRAM      00002600
002700*                                (INVMGT) SO TXNPOST AND LOCRPT    00002700
002800*                                WOULD SHARE ONE RESERVE/RELEASE  00002800
002900*                                ROUTINE INSTEAD OF TWO.          00002900
003000*   02/11/99   DS    INV-0388   RAISED THE OCCURS LIMIT FROM      00003000
003100*                                2000 TO 5000 ENTRIES - THE NEW   00003100
003200*                                DALLAS CROSS-DOCK LOCATIONS      00003200
003300*                                PUSHED THE COMBINATION COUNT     00003300
003400*                                PAST THE OLD LIMIT.               00003400
003410*   05/14/03   JS    INV-0450   NO LAYOUT CHANGE - NOTE THAT       00003410
003420*                                LOCRPT'S SYSTEM-WIDE TOTALS MUST   00003420
003430*                                ROLL UP EVERY ENTRY IN THIS TABLE, 00003430
003440*                                NOT JUST THE ONES WITH ON-HAND     00003440
003450*                                GREATER THAN ZERO.                 00003450
003460*   11/08/04   GSF   INV-0470   RAISED THE JCL BLOCKING FACTOR ON   00003460
003470*                                INVREC TO MATCH - NO CHANGE HERE.  00003470
003500******************************************************************00003500
003600 01  INV-WORK-TABLE.                                              00003600
003700     05  INV-WORK-COUNT              PIC S9(05) COMP.             00003700
003800*                   NUMBER OF ENTRIES ACTUALLY IN USE - NEVER     *00003800
003900*                   TO EXCEED INV-WORK-MAX-ENTRIES BELOW.         *00003900
004000     05  INV-WORK-MAX-ENTRIES        PIC S9(05) COMP VALUE +5000.00004000
004100     05  INV-WORK-ENTRY OCCURS 5000 TIMES.                        00004100
004200         10  INV-WORK-PRODUCT-ID     PIC 9(05).                  00004200
004300         10  INV-WORK-LOCATION-ID    PIC 9(05).                  00004300
004400         10  INV-WORK-ON-HAND        PIC S9(07).                00004400
004500         10  INV-WORK-RESERVED       PIC 9(07).                 00004500
004600         10  FILLER                  PIC X(04).                 00004600
