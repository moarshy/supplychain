000100******************************************************************00000100
000200*                                                                *00000200
000300*   MEMBER NAME = TXNREC                                         *00000300
000400*                                                                *00000400
000500*   DESCRIPTIVE NAME = POSTED TRANSACTION RECORD                 *00000500
000600*                      SUPPLY-CHAIN INVENTORY CONTROL SYSTEM     *00000600
000700*                                                                *00000700
000800*   FUNCTION = ONE ACCEPTED INVENTORY MOVEMENT, WRITTEN BY       *00000800
000900*               TXNPOST TO THE POSTED-TRANSACTION FILE IN        *00000900
001000*               ASCENDING TXN-ID SEQUENCE.  A TRANSFER INPUT     *00001000
001100*               PRODUCES TWO TXNREC RECORDS (NEGATIVE LEG AT THE *00001100
001200*               SOURCE, POSITIVE LEG AT THE DESTINATION), EACH   *00001200
001300*               WITH ITS OWN TXN-ID AND BOTH TYPED 'TRANSFER'.   *00001300
001400*               READ SEQUENTIALLY BY SUPPERF (RECEIPT HISTORY)   *00001400
001500*               AND LOCRPT (ACTIVITY SUMMARIES).                 *00001500
001600*                                                                *00001600
001700******************************************************************00001700
001800*   CHANGE LOG                                                   *00001800
001900*   ----------                                                   *00001900
002000*   DATE       BY    REQUEST    DESCRIPTION                      *00002000
002100*   ---------  ----  ---------  -------------------------------  *00002100
002200*   04/05/96   GSF   INV-0301   ORIGINAL LAYOUT.                 *00002200
002300*   09/22/97   DS    INV-0355   NO CHANGE TO THIS LAYOUT FOR      *00002300
002400*                                TRANSFERS - TWO RECORDS ARE      *00002400
002500*                                WRITTEN INSTEAD, SEE TXNPOST.    *00002500
002600*   08/19/98   RSF   Y2K-0009   EXPANDED TXN-DATE TO AN 8-BYTE    *00002600
002700*                                YYYYMMDD FIELD - WAS 6-BYTE      *00002700
002800*                                YYMMDD, WOULD HAVE ROLLED OVER   *00002800
002900*                                TO 1900 IN THE YEAR 2000.        *00002900
002910*   05/14/03   JS    INV-0450   NO LAYOUT CHANGE - NOTED THAT     00002910
002920*                                LOCRPT'S SYSTEM-WIDE ACTIVITY     00002920
002930*                                TOTALS SCAN EVERY TXN-RECORD,     00002930
002940*                                NOT JUST THE ONES WITH TXN-QTY    00002940
002950*                                ABOVE ZERO.                       00002950
002960*   09/30/05   DS    INV-0475   REVIEWED FOR SOX CONTROLS OVER    00002960
002970*                                THE POSTED-TRANSACTION FILE.      00002970
002980*                                NO LAYOUT CHANGE.                 00002980
003000******************************************************************00003000
003100 01  TXN-RECORD.                                                 00003100
003200     05  TXN-KEY.                                                00003200
003300         10  TXN-ID                  PIC 9(07).                 00003300
003400*                   TRANSACTION KEY - ASSIGNED SEQUENTIALLY BY   *00003400
003500*                   TXNPOST AS EACH TRANSACTION IS ACCEPTED.     *00003500
003600     05  TXN-PRODUCT-ID              PIC 9(05).                 00003600
003700     05  TXN-LOCATION-ID             PIC 9(05).                 00003700
003800*                   THE LOCATION THIS LEG AFFECTS - SOURCE FOR   *00003800
003900*                   THE NEGATIVE TRANSFER LEG, DESTINATION FOR    *00003900
004000*                   THE POSITIVE TRANSFER LEG.                   *00004000
004100     05  TXN-TYPE                    PIC X(10).                 00004100
004200*                   'IN', 'OUT', 'TRANSFER' OR 'ADJUSTMENT'.      00004200
004300     05  TXN-QTY                     PIC S9(07) SIGN LEADING    00004300
004400                                         SEPARATE CHARACTER.     00004400
004500*                   POSTED QUANTITY - POSITIVE INTO, NEGATIVE     *00004500
004600*                   OUT OF TXN-LOCATION-ID.                       00004600
004700     05  TXN-REF-NUMBER              PIC X(12).                 00004700
004800     05  TXN-DATE                    PIC 9(08).                 00004800
004900     05  TXN-USER-ID                 PIC X(10).                 00004900
005000     05  FILLER                      PIC X(08).                 00005000
005100*                   RESERVED FOR FUTURE EXPANSION - KEEP ZERO/   *00005100
005200*                   SPACE FILLED.                                00005200
005300 01  TXN-RECORD-LENGTH               PIC S9(4) COMP VALUE +73.   00005300
005400*                                                                 00005400
005500*   ALTERNATE VIEW OF TXN-DATE BROKEN OUT INTO YEAR/MONTH/DAY,    00005500
005600*   USED BY LOCRPT WHEN AN ACTIVITY SUMMARY IS RESTRICTED TO A    00005600
005700*   DATE WINDOW.                                                  00005700
005800 01  TXN-DATE-BROKEN-OUT REDEFINES TXN-DATE.                      00005800
005900     05  TXN-DATE-CCYY               PIC 9(04).                  00005900
006000     05  TXN-DATE-MM                 PIC 9(02).                  00006000
006100     05  TXN-DATE-DD                 PIC 9(02).                  00006100
