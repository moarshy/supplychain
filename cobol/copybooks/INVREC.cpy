000100******************************************************************00000100
000200*                                                                *00000200
000300*   MEMBER NAME = INVREC                                         *00000300
000400*                                                                *00000400
000500*   DESCRIPTIVE NAME = INVENTORY BALANCE RECORD                  *00000500
000600*                      SUPPLY-CHAIN INVENTORY CONTROL SYSTEM     *00000600
000700*                                                                *00000700
000800*   FUNCTION = ONE ON-HAND / RESERVED BALANCE FOR A GIVEN        *00000800
000900*               PRODUCT AT A GIVEN LOCATION.  THE (PRODUCT,      *00000900
001000*               LOCATION) PAIR IS THE UNIQUE KEY.  THE FILE IS   *00001000
001100*               IN ASCENDING PRODUCT/LOCATION SEQUENCE.  LOADED  *00001100
001200*               INTO A WORKING-STORAGE TABLE AT START OF RUN AND *00001200
001300*               REWRITTEN IN FULL BY TXNPOST AFTER POSTING.      *00001300
001400*                                                                *00001400
001500******************************************************************00001500
001600*   CHANGE LOG                                                   *00001600
001700*   ----------                                                   *00001700
001800*   DATE       BY    REQUEST    DESCRIPTION                      *00001800
001900*   ---------  ----  ---------  -------------------------------  *00001900
002000*   03/14/89   JS    INV-0001   ORIGINAL LAYOUT.                 *00002000
002100*   11/02/91   DS    INV-0118   ADDED INV-RESERVED-QTY SO        *00002100
002200*                                TXNPOST AND INVMGT CAN TRACK    *00002200
002300*                                ALLOCATIONS SEPARATELY FROM     *00002300
002400*                                PHYSICAL ON-HAND.               *00002400
002500*   08/19/98   RSF   Y2K-0009   REVIEWED FOR CENTURY WINDOW -    *00002500
002600*                                NO DATE FIELDS ON THIS RECORD.  *00002600
002610*   05/14/03   JS    INV-0450   REVIEWED WITH LOCRPT - CONFIRMED  00002610
002620*                                INV-RESERVED-QTY CAN BE NON-ZERO 00002620
002630*                                WHILE INV-QTY-ON-HAND IS ZERO,   00002630
002640*                                AND MUST STILL ROLL INTO THE     00002640
002650*                                SYSTEM-WIDE RESERVED TOTAL.       00002650
002660*   09/30/05   DS    INV-0475   REVIEWED FOR SOX CONTROLS OVER    00002660
002670*                                THE BALANCE REWRITE.  NO CHANGE. 00002670
002700******************************************************************00002700
002800 01  INV-RECORD.                                                 00002800
002900     05  INV-KEY.                                                00002900
003000         10  INV-PRODUCT-ID          PIC 9(05).                 00003000
003100         10  INV-LOCATION-ID         PIC 9(05).                 00003100
003200*                   COMBINED KEY - ONE RECORD PER PRODUCT/       *00003200
003300*                   LOCATION PAIR.  NEW COMBINATIONS ARE         *00003300
003400*                   AUTO-CREATED BY TXNPOST WITH ZERO QUANTITIES.*00003400
003500     05  INV-QUANTITIES.                                         00003500
003600         10  INV-QTY-ON-HAND         PIC S9(07).                00003600
003700*                   PHYSICAL QUANTITY ON HAND.  NEGATIVE ONLY    *00003700
003800*                   WHEN NEGATIVE INVENTORY IS ALLOWED - THIS    *00003800
003900*                   SHOP RUNS WITH THAT SWITCH OFF (SEE TXNPOST).*00003900
004000         10  INV-RESERVED-QTY        PIC 9(07).                 00004000
004100*                   ALLOCATED/RESERVED QUANTITY - NEVER NEGATIVE.*00004100
004200     05  FILLER                      PIC X(08).                 00004200
004300*                   RESERVED FOR FUTURE EXPANSION - KEEP ZERO/   *00004300
004400*                   SPACE FILLED.                                00004400
004500 01  INV-RECORD-LENGTH               PIC S9(4) COMP VALUE +32.   00004500
004600*                                                                 00004600
004700*   ALTERNATE VIEW OF THE QUANTITY PAIR USED BY INVMGT WHEN IT    00004700
004800*   COMPUTES AVAILABLE QUANTITY (ON-HAND MINUS RESERVED) AS A     00004800
004900*   SINGLE UNSIGNED WORKING FIELD FOR THE LOW-STOCK COMPARE.      00004900
005000 01  INV-AVAILABLE-WORK REDEFINES INV-QUANTITIES.                 00005000
005100     05  INV-AVAIL-ON-HAND-N         PIC S9(07).                00005100
005200     05  INV-AVAIL-RESERVED-N        PIC 9(07).                 00005200
