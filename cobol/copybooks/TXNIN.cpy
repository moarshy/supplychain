000100******************************************************************00000100
000200*                                                                *00000200
000300*   MEMBER NAME = TXNIN                                          *00000300
000400*                                                                *00000400
000500*   DESCRIPTIVE NAME = TRANSACTION INPUT LAYOUT                  *00000500
000600*                      SUPPLY-CHAIN INVENTORY CONTROL SYSTEM     *00000600
000700*                                                                *00000700
000800*   FUNCTION = ONE REQUESTED INVENTORY MOVEMENT, READ BY         *00000800
000900*               TXNPOST FROM THE TRANSACTION INPUT FILE IN FILE  *00000900
001000*               ORDER (NOT SORTED BY KEY).  TXN-IN-LOCATION-ID   *00001000
001100*               IS THE SOURCE LOCATION FOR 'OUT', 'ADJUSTMENT'   *00001100
001200*               AND THE SOURCE LEG OF 'TRANSFER'; IT IS THE      *00001200
001300*               ONLY LOCATION USED FOR 'IN'.  TXN-IN-DEST-LOC-ID *00001300
001400*               IS USED ONLY WHEN TXN-IN-TYPE IS 'TRANSFER'.     *00001400
001500*                                                                *00001500
001600******************************************************************00001600
001700*   CHANGE LOG                                                   *00001700
001800*   ----------                                                   *00001800
001900*   DATE       BY    REQUEST    DESCRIPTION                      *00001900
002000*   ---------  ----  ---------  -------------------------------  *00002000
002100*   04/05/96   GSF   INV-0301   ORIGINAL LAYOUT - ADDED WHEN THE  *00002100
002200*                                BATCH MOVEMENT FEED REPLACED     *00002200
002300*                                THE OLD ONLINE ADJUSTMENT SCREEN.*00002300
002400*   09/22/97   DS    INV-0355   ADDED TXN-IN-DEST-LOC-ID TO       *00002400
002500*                                CARRY INTER-LOCATION TRANSFERS   *00002500
002600*                                IN A SINGLE INPUT RECORD.        *00002600
002700*   08/19/98   RSF   Y2K-0009   EXPANDED TXN-IN-DATE TO AN 8-     *00002700
002800*                                BYTE YYYYMMDD FIELD - WAS 6-BYTE *00002800
002900*                                YYMMDD, WOULD HAVE ROLLED OVER   *00002900
003000*                                TO 1900 IN THE YEAR 2000.        *00003000
003010*   02/22/01   DS    INV-0429   NO LAYOUT CHANGE - NOTED THAT     00003010
003020*                                TXN-IN-QTY SIGN RULES ARE         00003020
003030*                                ENFORCED BY TXNPOST, NOT HERE.    00003030
003040*   11/08/04   GSF   INV-0470   REVIEWED FOR THE NEW JCL BLOCKING 00003040
003050*                                FACTOR ON THE TRANSACTION INPUT   00003050
003060*                                FILE.  NO LAYOUT CHANGE.          00003060
003100******************************************************************00003100
003200 01  TXN-IN-RECORD.                                               00003200
003300     05  TXN-IN-TYPE                 PIC X(10).                 00003300
003400*                   'IN', 'OUT', 'TRANSFER' OR 'ADJUSTMENT'.     *00003400
003500     05  TXN-IN-PRODUCT-ID           PIC 9(05).                 00003500
003600     05  TXN-IN-LOCATIONS.                                       00003600
003700         10  TXN-IN-LOCATION-ID      PIC 9(05).                 00003700
003800         10  TXN-IN-DEST-LOC-ID      PIC 9(05).                 00003800
003900*                   TXN-IN-DEST-LOC-ID IS ZERO UNLESS            *00003900
004000*                   TXN-IN-TYPE IS 'TRANSFER'.                   *00004000
004100     05  TXN-IN-QTY                  PIC S9(07) SIGN LEADING    00004100
004200                                         SEPARATE CHARACTER.     00004200
004300*                   MOVEMENT QUANTITY - POSITIVE IS INTO THE      *00004300
004400*                   LOCATION, NEGATIVE IS OUT OF IT.  FOR A       *00004400
004500*                   TRANSFER THE SIGN IS IGNORED - THE ENGINE     *00004500
004600*                   FORCES POSITIVE AT THE DESTINATION AND        *00004600
004700*                   NEGATIVE AT THE SOURCE.                       *00004700
004800     05  TXN-IN-REF-NUMBER           PIC X(12).                 00004800
004900*                   PURCHASE ORDER, DELIVERY ORDER OR OTHER       *00004900
005000*                   REFERENCE DOCUMENT NUMBER - MAY BE SPACES.    *00005000
005100     05  TXN-IN-DATE                 PIC 9(08).                 00005100
005200*                   TRANSACTION DATE, YYYYMMDD.                  *00005200
005300     05  TXN-IN-USER-ID              PIC X(10).                 00005300
005400     05  FILLER                      PIC X(08).                 00005400
005500*                   RESERVED FOR FUTURE EXPANSION - KEEP ZERO/   *00005500
005600*                   SPACE FILLED.                                00005600
005700 01  TXN-IN-RECORD-LENGTH            PIC S9(4) COMP VALUE +71.   00005700
005800*                                                                 00005800
005900*   ALTERNATE VIEW OF THE TWO LOCATION FIELDS, USED BY THE        00005900
006000*   TRANSFER-LEG LOGIC IN TXNPOST WHEN IT COMPARES SOURCE AND     00006000
006100*   DESTINATION AS A SINGLE 10-DIGIT WORK NUMBER.                 00006100
006200 01  TXN-IN-LOC-PAIR REDEFINES TXN-IN-LOCATIONS.                  00006200
006300     05  TXN-IN-LOC-PAIR-N           PIC 9(10).                  00006300
