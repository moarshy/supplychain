000100******************************************************************00000100
000200*                                                                *00000200
000300*   MEMBER NAME = PRDREC                                         *00000300
000400*                                                                *00000400
000500*   DESCRIPTIVE NAME = PRODUCT MASTER RECORD                     *00000500
000600*                      SUPPLY-CHAIN INVENTORY CONTROL SYSTEM     *00000600
000700*                                                                *00000700
000800*   FUNCTION = DESCRIBES ONE STOCKED PRODUCT.  ONE RECORD PER    *00000800
000900*               PRODUCT, KEPT IN ASCENDING PRD-ID SEQUENCE.      *00000900
001000*               CARRIES THE REORDER-POINT / REORDER-QTY PAIR     *00001000
001100*               USED BY INVMGT'S LOW-STOCK TEST AND THE SUPPLIER *00001100
001200*               LINK (PRD-SUPPLIER-ID) USED BY SUPPERF.          *00001200
001300*                                                                *00001300
001400******************************************************************00001400
001500*   CHANGE LOG                                                   *00001500
001600*   ----------                                                   *00001600
001700*   DATE       BY    REQUEST    DESCRIPTION                      *00001700
001800*   ---------  ----  ---------  -------------------------------  *00001800
001900*   03/14/89   JS    INV-0001   ORIGINAL LAYOUT.                 *00001900
002000*   11/02/91   DS    INV-0118   ADDED PRD-REORDER-POINT AND      *00002000
002100*                                PRD-REORDER-QTY (REQUEST FROM   *00002100
002200*                                THE STOCK-ROOM SUPERVISORS).    *00002200
002300*   04/05/96   GSF   INV-0301   ADDED PRD-SUPPLIER-ID SO A       *00002300
002400*                                PRODUCT CAN BE TIED BACK TO     *00002400
002500*                                ITS PRIMARY SUPPLIER.           *00002500
002600*   08/19/98   RSF   Y2K-0009   REVIEWED FOR CENTURY WINDOW -    *00002600
002700*                                NO DATE FIELDS ON THIS RECORD.  *00002700
002710*   03/12/01   DS    INV-0430   REVIEWED FOR YEAR-END SOX AUDIT -  00002710
002720*                                CONFIRMED PRD-UNIT-COST IS NEVER  00002720
002730*                                NEGATIVE.  NO CHANGE.             00002730
002740*   09/30/05   DS    INV-0475   REVIEWED - LOCRPT'S SYS-VALUE      00002740
002750*                                TOTAL EXCLUDES ANY BALANCE WHOSE  00002750
002760*                                PRD-ID NO LONGER EXISTS HERE      00002760
002770*                                (INV-0390).  NO LAYOUT CHANGE.    00002770
002800******************************************************************00002800
002900 01  PRD-RECORD.                                                 00002900
003000     05  PRD-KEY.                                                00003000
003100         10  PRD-ID                  PIC 9(05).                 00003100
003200*                   PRODUCT KEY - ASSIGNED AT CREATE TIME.       00003200
003300     05  PRD-SKU                     PIC X(12).                 00003300
003400*                   STOCK KEEPING UNIT - UNIQUE ACROSS THE FILE. 00003400
003500     05  PRD-NAME                    PIC X(30).                 00003500
003600     05  PRD-CATEGORY                PIC X(15).                 00003600
003700     05  PRD-COST-AND-PRICE.                                     00003700
003800         10  PRD-UNIT-COST           PIC 9(07)V99.              00003800
003900*                   COST PER UNIT, TWO DECIMALS, NEVER NEGATIVE. 00003900
004000         10  PRD-UNIT-PRICE          PIC 9(07)V99.              00004000
004100*                   SELLING PRICE PER UNIT - ZERO = NOT SET.     00004100
004200     05  PRD-REORDER-DATA.                                       00004200
004300         10  PRD-REORDER-POINT       PIC 9(05).                 00004300
004400*                   BELOW-OR-EQUAL TOTAL AVAILABLE QTY THAT      *00004400
004500*                   TRIGGERS A LOW-STOCK ALERT - DEFAULT 00010.  00004500
004600         10  PRD-REORDER-QTY         PIC 9(05).                 00004600
004700*                   SUGGESTED REORDER QUANTITY - DEFAULT 00050,  *00004700
004800*                   MUST BE AT LEAST 1.                         00004800
004900     05  PRD-SUPPLIER-ID             PIC 9(05).                 00004900
005000*                   PRIMARY SUPPLIER KEY - ZERO = NO SUPPLIER    *00005000
005100*                   ASSIGNED.  WHEN NON-ZERO THE SUPPLIER MUST   *00005100
005200*                   EXIST AND BE ACTIVE (SEE INVMGT RULES).      *00005200
005300     05  PRD-STATUS-FLAGS.                                       00005300
005400         10  PRD-ACTIVE               PIC X(01).                00005400
005500             88  PRD-IS-ACTIVE         VALUE 'Y'.                00005500
005600             88  PRD-IS-INACTIVE       VALUE 'N'.                00005600
005700     05  FILLER                       PIC X(06).                00005700
005800*                   RESERVED FOR FUTURE EXPANSION - KEEP ZERO/   *00005800
005900*                   SPACE FILLED.                                00005900
006000 01  PRD-RECORD-LENGTH                PIC S9(4) COMP VALUE +102. 00006000
006100*                                                                 00006100
006200*   ALTERNATE NUMERIC VIEW OF THE COST/PRICE PAIR, USED BY        00006200
006300*   SUPPERF AND LOCRPT WHEN EDITING VALUATION AMOUNTS ONTO THE    00006300
006400*   132-COLUMN REPORT LINE.                                       00006400
006500 01  PRD-COST-PRICE-NUMERIC REDEFINES PRD-COST-AND-PRICE.         00006500
006600     05  PRD-UNIT-COST-N             PIC 9(09).                  00006600
006700     05  PRD-UNIT-PRICE-N            PIC 9(09).                  00006700
