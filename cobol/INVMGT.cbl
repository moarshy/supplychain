000100 IDENTIFICATION DIVISION.                                         00000100
000200******************************************************************00000200
000300 PROGRAM-ID.  INVMGT.                                             00000300
000400 AUTHOR.  JON SAYLES.                                             00000400
000500 INSTALLATION.  COBOL DEVELOPMENT CENTER.                         00000500
000600 DATE-WRITTEN.  04/05/96.                                         00000600
000700 DATE-COMPILED.  04/05/96.                                        00000700
000800 SECURITY.  NON-CONFIDENTIAL.                                     00000800
000900******************************************************************00000900
001000*   INVMGT  -  INVENTORY BALANCE MANAGER                         *00001000
001100*                                                                *00001100
001200*   CALLED BY TXNPOST (TRANSACTION POSTING) AND BY LOCRPT        *00001200
001300*   (LOW-STOCK SCAN) TO READ AND UPDATE THE IN-MEMORY INVENTORY   00001300
001400*   BALANCE TABLE (COPY INVTAB) THAT THE CALLER PASSES BY         00001400
001500*   REFERENCE.  INVMGT HOLDS NO BALANCE DATA OF ITS OWN BETWEEN   00001500
001600*   CALLS - EVERY CALL IS GIVEN THE CALLER'S WHOLE TABLE AND      00001600
001700*   ENTRY COUNT AND WORKS DIRECTLY AGAINST IT.                    00001700
001800*                                                                *00001800
001900*   FUNCTION CODES (LK-FUNCTION-CODE) -                          *00001900
002000*     'AVQT'  -  AVAILABLE QTY AT ONE PRODUCT/LOCATION            00002000
002100*     'TAVL'  -  TOTAL AVAILABLE QTY FOR A PRODUCT, ALL LOCATIONS 00002100
002200*     'POST'  -  POST LK-REQUEST-QTY AGAINST ONE PRODUCT/LOCATION 00002200
002300*     'RSRV'  -  RESERVE LK-REQUEST-QTY AT ONE PRODUCT/LOCATION   00002300
002400*     'RELS'  -  RELEASE LK-REQUEST-QTY AT ONE PRODUCT/LOCATION   00002400
002500*                                                                *00002500
002600*   RETURN CODES (LK-RETURN-CD) -                                *00002600
002700*     0   NORMAL                                                 *00002700
002800*     8   INVALID FUNCTION CODE                                  *00002800
002900*    12   INSUFFICIENT AVAILABLE QUANTITY (POST/RSRV REJECTED)    00002900
003000******************************************************************00003000
003100*   CHANGE LOG                                                   *00003100
003200*   ----------                                                   *00003200
003300*   DATE       BY    REQUEST    DESCRIPTION                      *00003300
003400*   ---------  ----  ---------  -------------------------------  *00003400
003500*   04/05/96   JS    INV-0301   ORIGINAL PROGRAM - SPLIT THE      00003500
003600*                                BALANCE LOGIC OUT OF TXNPOST SO  00003600
003700*                                LOCRPT COULD SHARE IT.           00003700
003800*   11/19/97   DS    INV-0362   ADDED 'RSRV'/'RELS' FUNCTIONS FOR 00003800
003900*                                THE NEW ALLOCATION PROJECT.      00003900
004000*   08/19/98   RSF   Y2K-0009   REVIEWED FOR CENTURY WINDOW - NO  00004000
004100*                                DATE FIELDS IN THIS PROGRAM.     00004100
004200*   03/02/99   DS    INV-0401   'POST' NO LONGER ALLOWS ON-HAND   00004200
004300*                                TO GO NEGATIVE - RETURNS 12      00004300
004400*                                INSTEAD (NEGATIVE INVENTORY IS   00004400
004500*                                OFF SHOP-WIDE, REQUEST INV-0401).00004500
004510*   02/22/01   DS    INV-0429   ADDED THE 900-DEBUG-TRACE UPSI-0   00004510
004520*                                SWITCH SO OPERATIONS CAN TURN ON  00004520
004530*                                A CALL-BY-CALL TRACE FOR A BAD    00004530
004540*                                BALANCE WITHOUT A RECOMPILE.       00004540
004550*   07/09/05   GSF   INV-0481   REVIEWED UNDER THE DISASTER        00004550
004560*                                RECOVERY TABLETOP TEST - CONFIRMED00004560
004570*                                INVMGT HOLDS NO STATE BETWEEN      00004570
004580*                                CALLS AND NEEDS NO RECOVERY STEPS 00004580
004590*                                OF ITS OWN.  NO CODE CHANGE.       00004590
004600******************************************************************00004600
004700 ENVIRONMENT DIVISION.                                            00004700
004800 CONFIGURATION SECTION.                                           00004800
004900 SOURCE-COMPUTER.  IBM-390.                                       00004900
005000 OBJECT-COMPUTER.  IBM-390.                                       00005000
005100 SPECIAL-NAMES.                                                   00005100
005150     C01 IS TOP-OF-FORM                                           00005150
005180     UPSI-0 ON STATUS IS DEBUG-TRACE-ON                           00005180
005190             OFF STATUS IS DEBUG-TRACE-OFF.                       00005190
005300 DATA DIVISION.                                                   00005300
005400 WORKING-STORAGE SECTION.                                         00005400
005500 01  MISC-FIELDS.                                                 00005500
005600     05  PARA-NAME                   PIC X(20).                  00005600
005700     05  ENTRY-FOUND-SW              PIC X(01)  VALUE 'N'.       00005700
005800         88  ENTRY-FOUND              VALUE 'Y'.                  00005800
005900     05  WS-SUB                      PIC S9(05) COMP VALUE +0.   00005900
006000     05  WS-NEW-ON-HAND              PIC S9(07) COMP-3 VALUE +0. 00006000
006100     05  WS-AVAIL-WORK               PIC S9(07) COMP-3 VALUE +0. 00006100
006150     05  FILLER                      PIC X(04).                 00006150
006200 01  WORK-SWITCHES.                                               00006200
006300     05  FUNCTION-OK-SW              PIC X(01)  VALUE 'Y'.       00006300
006400         88  FUNCTION-IS-OK           VALUE 'Y'.                  00006400
006450     05  FILLER                      PIC X(04).                 00006450
006500*                                                                 00006500
006600*   ALTERNATE VIEW OF MISC-FIELDS, USED ONLY BY 900-TRACE TO       00006600
006700*   DISPLAY THE SUBSCRIPT AND THE ON-HAND WORK FIELD SIDE BY       00006700
006800*   SIDE ON ONE LINE DURING UNIT TEST.                             00006800
006900 01  TRACE-FIELDS REDEFINES MISC-FIELDS.                          00006900
007000     05  FILLER                      PIC X(20).                  00007000
007100     05  FILLER                      PIC X(01).                  00007100
007200     05  TRACE-SUB                   PIC S9(05) COMP.            00007200
007300     05  TRACE-ON-HAND               PIC S9(07) COMP-3.          00007300
007305     05  FILLER                      PIC X(04).                 00007305
007310*                                                                 00007310
007320*   BUILT IN 100-FIND-ENTRY FROM THE CALLER'S PRODUCT/LOCATION     00007320
007330*   KEY AND SHOWN AS ONE FIELD ON THE 900-DEBUG-TRACE DISPLAY -    00007330
007340*   EASIER TO READ ON A JOB LOG THAN TWO SEPARATE NUMBERS.         00007340
007350 01  WS-KEY-BUILD.                                                00007350
007360     05  WS-KEY-PRODUCT-ID           PIC 9(05).                  00007360
007370     05  WS-KEY-LOCATION-ID          PIC 9(05).                  00007370
007375     05  FILLER                      PIC X(02).                 00007375
007380 01  WS-KEY-BUILD-EDIT REDEFINES WS-KEY-BUILD.                    00007380
007390     05  WS-KEY-EDIT                 PIC X(10).                  00007390
007400 LINKAGE SECTION.                                                 00007400
007450 COPY INVPARM.                                                    00007450
008600 COPY INVTAB.                                                     00008600
008700******************************************************************00008700
008800 PROCEDURE DIVISION USING LK-PARMS, INV-WORK-TABLE.               00008800
008900******************************************************************00008900
009000 000-MAIN.                                                        00009000
009100     MOVE '000-MAIN' TO PARA-NAME.                                 00009100
009200     MOVE +0 TO LK-RETURN-CD.                                     00009200
009300     MOVE 'Y' TO FUNCTION-OK-SW.                                  00009300
009400     EVALUATE LK-FUNCTION-CODE                                    00009400
009500         WHEN 'AVQT'                                              00009500
009600             PERFORM 100-FIND-ENTRY THRU 100-EXIT                 00009600
009700             PERFORM 200-COMPUTE-AVAILABLE THRU 200-EXIT          00009700
009800         WHEN 'TAVL'                                               00009800
009900             PERFORM 300-TOTAL-AVAILABLE THRU 300-EXIT            00009900
010000         WHEN 'POST'                                               00010000
010100             PERFORM 100-FIND-ENTRY THRU 100-EXIT                 00010100
010200             PERFORM 400-POST-QUANTITY THRU 400-EXIT              00010200
010300         WHEN 'RSRV'                                               00010300
010400             PERFORM 100-FIND-ENTRY THRU 100-EXIT                 00010400
010500             PERFORM 500-RESERVE-QUANTITY THRU 500-EXIT           00010500
010600         WHEN 'RELS'                                               00010600
010700             PERFORM 100-FIND-ENTRY THRU 100-EXIT                 00010700
010800             PERFORM 600-RELEASE-QUANTITY THRU 600-EXIT           00010800
010900         WHEN OTHER                                               00010900
011000             MOVE 'N' TO FUNCTION-OK-SW                           00011000
011100             MOVE +8 TO LK-RETURN-CD                              00011100
011200     END-EVALUATE.                                                00011200
011300     GOBACK.                                                      00011300
011400*                                                                 00011400
011500 100-FIND-ENTRY.                                                  00011500
011600     MOVE '100-FIND-ENTRY' TO PARA-NAME.                          00011600
011700     MOVE 'N' TO ENTRY-FOUND-SW.                                  00011700
011800     MOVE +0 TO WS-SUB.                                           00011800
011810     MOVE LK-PRODUCT-ID  TO WS-KEY-PRODUCT-ID.                    00011810
011820     MOVE LK-LOCATION-ID TO WS-KEY-LOCATION-ID.                   00011820
011830     IF DEBUG-TRACE-ON                                            00011830
011840         PERFORM 900-DEBUG-TRACE THRU 900-EXIT.                   00011840
011900     PERFORM 110-SCAN-ENTRY THRU 110-EXIT                         00011900
012100         VARYING WS-SUB FROM +1 BY +1                             00012100
012200         UNTIL WS-SUB > INV-WORK-COUNT OR ENTRY-FOUND.            00012200
012300     IF NOT ENTRY-FOUND                                           00012300
012400         PERFORM 120-ADD-ENTRY THRU 120-EXIT.                     00012400
012500 100-EXIT.                                                        00012500
012600     EXIT.                                                        00012600
012650*                                                                 00012650
012700 110-SCAN-ENTRY.                                                  00012700
012800     IF INV-WORK-PRODUCT-ID(WS-SUB)  = LK-PRODUCT-ID               00012800
013000        AND INV-WORK-LOCATION-ID(WS-SUB) = LK-LOCATION-ID         00013000
013100         MOVE 'Y' TO ENTRY-FOUND-SW.                               00013100
013200 110-EXIT.                                                        00013200
013300     EXIT.                                                        00013300
013400*                                                                 00013400
013500 120-ADD-ENTRY.                                                   00013500
013600*        NO EXISTING BALANCE FOR THIS PRODUCT/LOCATION PAIR -      00013600
013700*        AUTO-CREATE ONE AT ZERO QUANTITIES (AUTO-CREATE IS ON     00013700
013800*        SHOP-WIDE, REQUEST INV-0301).                            00013800
013900     IF INV-WORK-COUNT < INV-WORK-MAX-ENTRIES                     00013900
014000         ADD +1 TO INV-WORK-COUNT                                 00014000
014100         MOVE INV-WORK-COUNT TO WS-SUB                            00014100
014200         MOVE LK-PRODUCT-ID  TO INV-WORK-PRODUCT-ID(WS-SUB)       00014200
014300         MOVE LK-LOCATION-ID TO INV-WORK-LOCATION-ID(WS-SUB)      00014300
014400         MOVE +0 TO INV-WORK-ON-HAND(WS-SUB)                      00014400
014500         MOVE  0 TO INV-WORK-RESERVED(WS-SUB)                     00014500
014600         MOVE 'Y' TO ENTRY-FOUND-SW                               00014600
014700     ELSE                                                         00014700
014800         MOVE 'N' TO FUNCTION-OK-SW                               00014800
014900         MOVE +8 TO LK-RETURN-CD.                                 00014900
015000 120-EXIT.                                                        00015000
015100     EXIT.                                                        00015100
015200*                                                                 00015200
015300 200-COMPUTE-AVAILABLE.                                           00015300
015400     MOVE '200-COMPUTE-AVAILABLE' TO PARA-NAME.                   00015400
015500     IF FUNCTION-IS-OK                                            00015500
015600         COMPUTE WS-AVAIL-WORK =                                  00015600
015700             INV-WORK-ON-HAND(WS-SUB) - INV-WORK-RESERVED(WS-SUB) 00015700
015800         IF WS-AVAIL-WORK < +0                                    00015800
015900             MOVE +0 TO LK-AVAILABLE-QTY                          00015900
016000         ELSE                                                     00016000
016100             MOVE WS-AVAIL-WORK TO LK-AVAILABLE-QTY.               00016100
016200 200-EXIT.                                                        00016200
016300     EXIT.                                                        00016300
016400*                                                                 00016400
016500 300-TOTAL-AVAILABLE.                                             00016500
016600     MOVE '300-TOTAL-AVAILABLE' TO PARA-NAME.                     00016600
016700     MOVE +0 TO LK-TOTAL-AVAILABLE.                               00016700
016800     MOVE +0 TO WS-SUB.                                           00016800
016900     PERFORM 310-ADD-IF-MATCH THRU 310-EXIT                       00016900
017000         VARYING WS-SUB FROM +1 BY +1                             00017000
017100         UNTIL WS-SUB > INV-WORK-COUNT.                           00017100
017200 300-EXIT.                                                        00017200
017300     EXIT.                                                        00017300
017400*                                                                 00017400
017500 310-ADD-IF-MATCH.                                                00017500
017600     IF INV-WORK-PRODUCT-ID(WS-SUB) = LK-PRODUCT-ID               00017600
017700         COMPUTE WS-AVAIL-WORK =                                  00017700
017800           INV-WORK-ON-HAND(WS-SUB) - INV-WORK-RESERVED(WS-SUB)   00017800
017900         IF WS-AVAIL-WORK > +0                                    00017900
018000             ADD WS-AVAIL-WORK TO LK-TOTAL-AVAILABLE.              00018000
018100 310-EXIT.                                                        00018100
018200     EXIT.                                                        00018200
018300*                                                                 00018300
018400 400-POST-QUANTITY.                                               00018400
018500     MOVE '400-POST-QUANTITY' TO PARA-NAME.                       00018500
018600     IF FUNCTION-IS-OK                                            00018600
018700         COMPUTE WS-NEW-ON-HAND =                                 00018700
018800             INV-WORK-ON-HAND(WS-SUB) + LK-REQUEST-QTY             00018800
018900         IF WS-NEW-ON-HAND < +0                                   00018900
019000             MOVE +12 TO LK-RETURN-CD                              00019000
019100         ELSE                                                      00019100
019200             MOVE WS-NEW-ON-HAND TO INV-WORK-ON-HAND(WS-SUB).      00019200
019300 400-EXIT.                                                        00019300
019400     EXIT.                                                        00019400
019500*                                                                 00019500
019600 500-RESERVE-QUANTITY.                                            00019600
019700     MOVE '500-RESERVE-QUANTITY' TO PARA-NAME.                    00019700
019800     IF FUNCTION-IS-OK                                            00019800
019900         PERFORM 200-COMPUTE-AVAILABLE THRU 200-EXIT              00019900
020000         IF LK-AVAILABLE-QTY < LK-REQUEST-QTY                     00020000
020100             MOVE +12 TO LK-RETURN-CD                             00020100
020200         ELSE                                                      00020200
020300             ADD LK-REQUEST-QTY TO INV-WORK-RESERVED(WS-SUB).      00020300
020400 500-EXIT.                                                        00020400
020500     EXIT.                                                        00020500
020600*                                                                 00020600
020700 600-RELEASE-QUANTITY.                                           00020700
020800     MOVE '600-RELEASE-QUANTITY' TO PARA-NAME.                    00020800
020900     IF FUNCTION-IS-OK                                            00020900
021000         SUBTRACT LK-REQUEST-QTY FROM INV-WORK-RESERVED(WS-SUB)   00021000
021100         IF INV-WORK-RESERVED(WS-SUB) < 0                         00021100
021200             MOVE 0 TO INV-WORK-RESERVED(WS-SUB).                 00021200
021300 600-EXIT.                                                        00021300
021400     EXIT.                                                        00021400
021500*                                                                 00021500
021600 900-DEBUG-TRACE.                                                 00021600
021700*        ONLY ENTERED WHEN THE JOB STEP IS RUN WITH THE DEBUG      00021700
021800*        UPSI BIT ON (//SYSUPSI DD *  0=1... PARMLIB MEMBER        00021800
021900*        INVMGTP) - NOT PART OF NORMAL PRODUCTION FLOW.            00021900
022000     DISPLAY 'INVMGT 900-DEBUG-TRACE KEY=' WS-KEY-EDIT.            00022000
022100     DISPLAY 'INVMGT 900-DEBUG-TRACE PARMS=' LK-PARMS-DUMP.        00022100
022200     MOVE WS-SUB TO TRACE-SUB.                                    00022200
022300 900-EXIT.                                                        00022300
022400     EXIT.                                                        00022400
