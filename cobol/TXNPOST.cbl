000100 IDENTIFICATION DIVISION.                                         00000100
000200******************************************************************00000200
000300 PROGRAM-ID.  TXNPOST.                                            00000300
000400 AUTHOR.  GLEN FOSTER.                                            00000400
000500 INSTALLATION.  COBOL DEVELOPMENT CENTER.                         00000500
000600 DATE-WRITTEN.  04/05/96.                                         00000600
000700 DATE-COMPILED.  04/05/96.                                        00000700
000800 SECURITY.  NON-CONFIDENTIAL.                                     00000800
000900******************************************************************00000900
001000*   TXNPOST  -  TRANSACTION POSTING ENGINE                       *00001000
001100*                                                                *00001100
001200*   DRIVES THE NIGHTLY INVENTORY MOVEMENT RUN.  LOADS THE         *00001200
001300*   SUPPLIER, LOCATION AND PRODUCT MASTERS PLUS THE INVENTORY     00001300
001400*   BALANCE FILE INTO WORKING-STORAGE TABLES, THEN READS THE      *00001400
001500*   TRANSACTION INPUT FILE ONE MOVEMENT AT A TIME.  EACH          *00001500
001600*   MOVEMENT IS VALIDATED AND, IF GOOD, POSTED AGAINST THE        *00001600
001700*   IN-MEMORY BALANCE TABLE BY CALLING INVMGT - TXNPOST NEVER     *00001700
001800*   TOUCHES AN INV-WORK-ENTRY DIRECTLY.  ACCEPTED MOVEMENTS ARE   *00001800
001900*   WRITTEN TO THE POSTED-TRANSACTION FILE; REJECTED ONES ARE     *00001900
002000*   WRITTEN TO THE REJECT FILE WITH A REASON.  AT END OF RUN THE  *00002000
002100*   BALANCE TABLE IS RESEQUENCED BY PRODUCT/LOCATION AND THE      *00002100
002200*   INVENTORY FILE IS REWRITTEN IN FULL.                          *00002200
002300*                                                                *00002300
002400*   A 'TRANSFER' INPUT RECORD PRODUCES TWO POSTED TRANSACTIONS -  *00002400
002500*   A NEGATIVE LEG AT THE SOURCE LOCATION AND A POSITIVE LEG AT   *00002500
002600*   THE DESTINATION, EACH WITH ITS OWN TXN-ID.                    *00002600
002700******************************************************************00002700
002800*   CHANGE LOG                                                   *00002800
002900*   ----------                                                   *00002900
003000*   DATE       BY    REQUEST    DESCRIPTION                      *00003000
003100*   ---------  ----  ---------  -------------------------------  *00003100
003200*   04/05/96   GSF   INV-0301   ORIGINAL PROGRAM - REPLACED THE   *00003200
003300*                                OLD ONLINE ADJUSTMENT SCREEN     *00003300
003400*                                WITH A BATCH MOVEMENT FEED.      *00003400
003500*   09/22/97   DS    INV-0355   ADDED 'TRANSFER' TYPE - POSTS     *00003500
003600*                                TWO LEGS INSTEAD OF CALLING      *00003600
003700*                                TXNPOST TWICE FROM THE JCL.      *00003700
003800*   08/19/98   RSF   Y2K-0009   EXPANDED THE DATE FIELDS ON THE   *00003800
003900*                                INPUT AND POSTED LAYOUTS TO AN   *00003900
004000*                                8-BYTE YYYYMMDD FORM.            *00004000
004100*   03/02/99   DS    INV-0401   'OUT' AND THE TRANSFER SOURCE     *00004100
004200*                                LEG NOW REJECT ON INSUFFICIENT   *00004200
004300*                                STOCK INSTEAD OF POSTING AND     *00004300
004400*                                LETTING ON-HAND GO NEGATIVE -     *00004400
004500*                                NEGATIVE INVENTORY IS OFF SHOP-   *00004500
004600*                                WIDE (REQUEST INV-0401).         *00004600
004700*   07/14/99   DS    INV-0414   INVENTORY FILE IS NOW RESEQUENCED *00004700
004800*                                BY PRODUCT/LOCATION BEFORE THE    00004800
004900*                                REWRITE SO AUTO-CREATED ENTRIES   00004900
005000*                                DO NOT LAND AT THE BOTTOM OF THE  00005000
005100*                                FILE OUT OF KEY SEQUENCE.         00005100
005110*   03/12/01   DS    INV-0430   REVIEWED FOR YEAR-END SOX AUDIT -  00005110
005120*                                CONFIRMED THE REJECT REPORT HOLDS 00005120
005130*                                REASON TEXT FOR SEVEN YEARS PER   00005130
005140*                                RECORDS RETENTION POLICY.  NO     00005140
005150*                                CODE CHANGE.                      00005150
005160*   11/08/04   GSF   INV-0470   INCREASED THE JCL BLOCKING FACTOR  00005160
005165*                                ON THE INVENTORY AND POSTED-      00005165
005170*                                TRANSACTION FILES TO CUT TAPE      00005170
005175*                                MOUNTS ON THE OVERNIGHT RUN.  NO   00005175
005180*                                SOURCE CHANGE.                     00005180
005185*   06/02/06   JS    INV-0481   700-OPEN-FILES DECLARED EIGHT FILE 00005185
005190*                                STATUS FIELDS BUT NEVER TESTED     00005190
005195*                                THEM AFTER THE OPEN - ADDED THE   00005195
005196*                                IF WS-xxx-STATUS NOT = '00' CHECK 00005196
005197*                                (DISPLAY, RC 16, SET WS-TRAN-EOF- 00005197
005198*                                SW) BEHIND ALL EIGHT OPENS, SAME  00005198
005199*                                PATTERN AS SAM1.  FOUND ON AUDIT. 00005199
005200******************************************************************00005200
005300 ENVIRONMENT DIVISION.                                            00005300
005400 CONFIGURATION SECTION.                                           00005400
005500 SOURCE-COMPUTER.  IBM-390.                                       00005500
005600 OBJECT-COMPUTER.  IBM-390.                                       00005600
005700 SPECIAL-NAMES.                                                   00005700
005800     C01 IS TOP-OF-FORM.                                          00005800
005900 INPUT-OUTPUT SECTION.                                            00005900
006000 FILE-CONTROL.                                                    00006000
006100     SELECT SUPPLIER-FILE   ASSIGN TO SUPFILE                     00006100
006200         FILE STATUS IS WS-SUPFILE-STATUS.                        00006200
006300     SELECT LOCATION-FILE   ASSIGN TO LOCFILE                     00006300
006400         FILE STATUS IS WS-LOCFILE-STATUS.                        00006400
006500     SELECT PRODUCT-FILE    ASSIGN TO PRDFILE                     00006500
006600         FILE STATUS IS WS-PRDFILE-STATUS.                        00006600
006700     SELECT INVENTORY-FILE  ASSIGN TO INVFILE                     00006700
006800         FILE STATUS IS WS-INVFILE-STATUS.                        00006800
006900     SELECT TRANSACTION-FILE ASSIGN TO TRANIN                     00006900
007000         FILE STATUS IS WS-TRANFILE-STATUS.                       00007000
007100     SELECT POSTED-TXN-FILE ASSIGN TO TXNOUT                      00007100
007200         FILE STATUS IS WS-TXNOUT-STATUS.                         00007200
007300     SELECT REJECT-FILE     ASSIGN TO REJFILE                     00007300
007400         FILE STATUS IS WS-REJFILE-STATUS.                        00007400
007500     SELECT REPORT-FILE     ASSIGN TO RPTFILE                     00007500
007600         FILE STATUS IS WS-RPTFILE-STATUS.                        00007600
007700 DATA DIVISION.                                                   00007700
007800 FILE SECTION.                                                    00007800
007900 FD  SUPPLIER-FILE RECORDING MODE IS F.                           00007900
008000 COPY SUPREC.                                                     00008000
008100 FD  LOCATION-FILE RECORDING MODE IS F.                           00008100
008200 COPY LOCREC.                                                     00008200
008300 FD  PRODUCT-FILE  RECORDING MODE IS F.                           00008300
008400 COPY PRDREC.                                                     00008400
008500 FD  INVENTORY-FILE RECORDING MODE IS F.                          00008500
008600 COPY INVREC.                                                     00008600
008700 FD  TRANSACTION-FILE RECORDING MODE IS F.                        00008700
008800 COPY TXNIN.                                                      00008800
008900 FD  POSTED-TXN-FILE RECORDING MODE IS F.                         00008900
009000 COPY TXNREC.                                                     00009000
009100 FD  REJECT-FILE RECORDING MODE IS F.                             00009100
009200 01  REJ-RECORD                     PIC X(100).                  00009200
009300 FD  REPORT-FILE RECORDING MODE IS F.                             00009300
009400 01  REPORT-RECORD                  PIC X(132).                  00009400
009500 WORKING-STORAGE SECTION.                                         00009500
009600 01  WS-FILE-STATUSES.                                            00009600
009700     05  WS-SUPFILE-STATUS           PIC X(02).                  00009700
009800         88  SUPFILE-EOF              VALUE '10'.                 00009800
009900     05  WS-LOCFILE-STATUS           PIC X(02).                  00009900
010000         88  LOCFILE-EOF              VALUE '10'.                 00010000
010100     05  WS-PRDFILE-STATUS           PIC X(02).                  00010100
010200         88  PRDFILE-EOF              VALUE '10'.                 00010200
010300     05  WS-INVFILE-STATUS           PIC X(02).                  00010300
010400         88  INVFILE-EOF              VALUE '10'.                 00010400
010500     05  WS-TRANFILE-STATUS          PIC X(02).                  00010500
010600         88  TRANFILE-EOF             VALUE '10'.                 00010600
010700     05  WS-TXNOUT-STATUS            PIC X(02).                  00010700
010800     05  WS-REJFILE-STATUS           PIC X(02).                  00010800
010900     05  WS-RPTFILE-STATUS           PIC X(02).                  00010900
011000     05  FILLER                      PIC X(04).                  00011000
011100 01  SYSTEM-DATE-AND-TIME.                                        00011100
011200     05  SYS-DATE.                                                00011200
011300         10  SYS-DATE-YY             PIC 9(02).                  00011300
011400         10  SYS-DATE-MM             PIC 9(02).                  00011400
011500         10  SYS-DATE-DD             PIC 9(02).                  00011500
011700     05  SYS-TIME                    PIC 9(08).                  00011700
011800 01  WORK-SWITCHES.                                               00011800
011900     05  WS-TRAN-EOF-SW              PIC X(01)  VALUE 'N'.        00011900
012000         88  WS-TRAN-EOF              VALUE 'Y'.                  00012000
012100     05  WS-TRAN-OK-SW               PIC X(01)  VALUE 'Y'.        00012100
012200         88  WS-TRAN-OK               VALUE 'Y'.                  00012200
012300     05  WS-FOUND-SW                 PIC X(01)  VALUE 'N'.        00012300
012400         88  WS-FOUND                 VALUE 'Y'.                  00012400
012500     05  FILLER                      PIC X(04).                  00012500
012600 01  SUPPLIER-TABLE.                                              00012600
012700     05  SUP-TAB-COUNT               PIC S9(05) COMP VALUE +0.    00012700
012800     05  SUP-TAB-ENTRY OCCURS 500 TIMES.                          00012800
012900         10  SUP-TAB-ID              PIC 9(05).                  00012900
013000         10  SUP-TAB-ACTIVE          PIC X(01).                  00013000
013100         10  FILLER                  PIC X(04).                  00013100
013200 01  LOCATION-TABLE.                                              00013200
013300     05  LOC-TAB-COUNT               PIC S9(05) COMP VALUE +0.    00013300
013400     05  LOC-TAB-ENTRY OCCURS 200 TIMES.                          00013400
013500         10  LOC-TAB-ID              PIC 9(05).                  00013500
013600         10  LOC-TAB-ACTIVE          PIC X(01).                  00013600
013700         10  FILLER                  PIC X(04).                  00013700
013800 01  PRODUCT-TABLE.                                               00013800
013900     05  PRD-TAB-COUNT               PIC S9(05) COMP VALUE +0.    00013900
014000     05  PRD-TAB-ENTRY OCCURS 2000 TIMES.                         00014000
014100         10  PRD-TAB-ID              PIC 9(05).                  00014100
014200         10  PRD-TAB-ACTIVE          PIC X(01).                  00014200
014300         10  PRD-TAB-SUPPLIER-ID     PIC 9(05).                  00014300
014400         10  FILLER                  PIC X(04).                  00014400
015200 COPY INVPARM.                                                    00015200
015300 COPY INVTAB.                                                     00015300
015400 01  WS-COUNTERS.                                                 00015400
015500     05  NUM-TRAN-READ               PIC S9(07) COMP-3 VALUE +0.  00015500
015600     05  NUM-TRAN-ACCEPTED           PIC S9(07) COMP-3 VALUE +0.  00015600
015700     05  NUM-TRAN-REJECTED           PIC S9(07) COMP-3 VALUE +0.  00015700
015800     05  NUM-IN-ACCEPTED             PIC S9(07) COMP-3 VALUE +0.  00015800
015900     05  NUM-OUT-ACCEPTED            PIC S9(07) COMP-3 VALUE +0.  00015900
016000     05  NUM-ADJ-ACCEPTED            PIC S9(07) COMP-3 VALUE +0.  00016000
016100     05  NUM-TRANSFER-ACCEPTED       PIC S9(07) COMP-3 VALUE +0.  00016100
016200     05  TOTAL-QTY-IN                PIC S9(09) COMP-3 VALUE +0.  00016200
016300     05  TOTAL-QTY-OUT               PIC S9(09) COMP-3 VALUE +0.  00016300
016400 01  WS-WORK-FIELDS.                                               00016400
016500     05  WS-NEXT-TXN-ID              PIC 9(07) COMP VALUE +0.     00016500
016600     05  WS-QTY-MAGNITUDE            PIC S9(07) COMP-3 VALUE +0.  00016600
016700     05  WS-REJECT-REASON            PIC X(40).                  00016700
016800     05  WS-SRC-AVAIL-QTY            PIC S9(07) COMP-3 VALUE +0.  00016800
016900     05  WS-SUB1                     PIC S9(05) COMP VALUE +0.    00016900
017100     05  WS-SORT-I                   PIC S9(05) COMP VALUE +0.    00017100
017200     05  WS-SORT-J                   PIC S9(05) COMP VALUE +0.    00017200
017300     05  WS-SORT-LIMIT               PIC S9(05) COMP VALUE +0.    00017300
017400     05  WS-SWAP-PRODUCT-ID          PIC 9(05).                  00017400
017500     05  WS-SWAP-LOCATION-ID         PIC 9(05).                  00017500
017600     05  WS-SWAP-ON-HAND             PIC S9(07).                 00017600
017700     05  WS-SWAP-RESERVED            PIC 9(07).                  00017700
017750     05  WS-WRITE-TXN-LOCATION       PIC 9(05).                  00017750
017760     05  WS-WRITE-TXN-TYPE           PIC X(10).                  00017760
017770     05  WS-WRITE-TXN-QTY            PIC S9(07) COMP-3 VALUE +0.  00017770
017780     05  WS-ACCUM-TYPE               PIC X(10).                  00017780
017790     05  WS-ACCUM-QTY                PIC S9(07) COMP-3 VALUE +0.  00017790
017795     05  WS-STAT-LABEL               PIC X(30).                  00017795
017796     05  WS-STAT-VALUE               PIC S9(09) COMP-3 VALUE +0.  00017796
017800     05  FILLER                      PIC X(04).                  00017800
018400 01  RPT-HEADER-1.                                                00018400
018500     05  FILLER                      PIC X(01)  VALUE SPACE.      00018500
018600     05  FILLER                      PIC X(40)                   00018600
018700         VALUE 'TXNPOST  -  TRANSACTION POSTING SUMMARY'.         00018700
018800     05  FILLER                      PIC X(10)  VALUE SPACES.     00018800
018900     05  RPT-H1-DATE                 PIC 9(06).                  00018900
019000     05  FILLER                      PIC X(73)  VALUE SPACES.     00019000
019100 01  RPT-DETAIL-1.                                                00019100
019200     05  FILLER                      PIC X(01)  VALUE SPACE.      00019200
019300     05  RPT-D1-LABEL                PIC X(40).                  00019300
019400     05  RPT-D1-VALUE                PIC ZZZ,ZZZ,ZZ9.            00019400
019500     05  FILLER                      PIC X(82)  VALUE SPACES.     00019500
019600 01  REJ-HEADER-1.                                                00019600
019700     05  FILLER                      PIC X(01)  VALUE SPACE.      00019700
019800     05  FILLER                      PIC X(60)                   00019800
019900         VALUE 'TXNPOST  -  REJECTED TRANSACTION REPORT'.         00019900
020000     05  FILLER                      PIC X(39)  VALUE SPACES.     00020000
020100 01  REJ-DETAIL-1.                                                00020100
020200     05  FILLER                      PIC X(01)  VALUE SPACE.      00020200
020300     05  REJ-D1-TYPE                 PIC X(10).                  00020300
020400     05  FILLER                      PIC X(01)  VALUE SPACE.      00020400
020500     05  REJ-D1-PRODUCT              PIC 9(05).                  00020500
020600     05  FILLER                      PIC X(01)  VALUE SPACE.      00020600
020700     05  REJ-D1-LOCATION             PIC 9(05).                  00020700
020800     05  FILLER                      PIC X(01)  VALUE SPACE.      00020800
020900     05  REJ-D1-QTY                  PIC -9(07).                 00020900
021000     05  FILLER                      PIC X(01)  VALUE SPACE.      00021000
021100     05  REJ-D1-REASON               PIC X(40).                  00021100
021200     05  FILLER                      PIC X(25)  VALUE SPACES.     00021200
021300******************************************************************00021300
021400 PROCEDURE DIVISION.                                              00021400
021500******************************************************************00021500
021600 000-MAIN.                                                        00021600
021700     ACCEPT SYS-DATE FROM DATE.                                   00021700
021800     ACCEPT SYS-TIME FROM TIME.                                   00021800
021900     PERFORM 700-OPEN-FILES THRU 700-EXIT.                        00021900
022000     PERFORM 710-LOAD-SUPPLIER-TABLE THRU 710-EXIT.                00022000
022100     PERFORM 712-LOAD-LOCATION-TABLE THRU 712-EXIT.                00022100
022200     PERFORM 714-LOAD-PRODUCT-TABLE THRU 714-EXIT.                 00022200
022300     PERFORM 716-LOAD-INVENTORY-TABLE THRU 716-EXIT.                00022300
022400     PERFORM 100-PROCESS-TRANSACTIONS THRU 100-EXIT                00022400
022500         UNTIL WS-TRAN-EOF.                                        00022500
022600     PERFORM 770-SORT-INVENTORY-TABLE THRU 770-EXIT.               00022600
022700     PERFORM 760-REWRITE-INVENTORY-FILE THRU 760-EXIT.             00022700
022800     PERFORM 850-REPORT-TRAN-STATS THRU 850-EXIT.                  00022800
022900     PERFORM 790-CLOSE-FILES THRU 790-EXIT.                        00022900
023000     GOBACK.                                                       00023000
023100*                                                                 00023100
023200 100-PROCESS-TRANSACTIONS.                                        00023200
023300     PERFORM 730-READ-TRANSACTION-FILE THRU 730-EXIT.              00023300
023400     IF NOT WS-TRAN-EOF                                           00023400
023500         ADD +1 TO NUM-TRAN-READ                                  00023500
023600         MOVE 'Y' TO WS-TRAN-OK-SW                                 00023600
023700         MOVE SPACES TO WS-REJECT-REASON                           00023700
023800         PERFORM 110-VALIDATE-TRANSACTION THRU 110-EXIT            00023800
023900         IF WS-TRAN-OK                                             00023900
024000             EVALUATE TXN-IN-TYPE                                  00024000
024100                 WHEN 'IN'                                         00024100
024200                     PERFORM 200-POST-SIMPLE-TRAN THRU 200-EXIT    00024200
024300                 WHEN 'OUT'                                        00024300
024400                     PERFORM 200-POST-SIMPLE-TRAN THRU 200-EXIT    00024400
024500                 WHEN 'ADJUSTMENT'                                 00024500
024600                     PERFORM 200-POST-SIMPLE-TRAN THRU 200-EXIT    00024600
024700                 WHEN 'TRANSFER'                                   00024700
024800                     PERFORM 300-POST-TRANSFER-TRAN THRU 300-EXIT  00024800
024900             END-EVALUATE                                         00024900
025000         END-IF                                                    00025000
025100         IF WS-TRAN-OK                                             00025100
025200             ADD +1 TO NUM-TRAN-ACCEPTED                           00025200
025300         ELSE                                                      00025300
025400             ADD +1 TO NUM-TRAN-REJECTED                           00025400
025500             PERFORM 299-REPORT-REJECTED-TRAN THRU 299-EXIT        00025500
025600         END-IF                                                    00025600
025700     END-IF.                                                       00025700
025800 100-EXIT.                                                        00025800
025900     EXIT.                                                        00025900
026000*                                                                 00026000
026100 110-VALIDATE-TRANSACTION.                                        00026100
026200*        PRODUCT AND LOCATION MUST BE ON FILE, QUANTITY MUST NOT  *00026200
026300*        BE ZERO, 'IN' MUST BE POSITIVE AND 'OUT' NEGATIVE, AND   *00026300
026400*        'OUT'/THE TRANSFER SOURCE LEG MUST HAVE ENOUGH AVAILABLE *00026400
026500*        STOCK TO COVER THE MOVEMENT (REQUEST INV-0401).          *00026500
026600     PERFORM 111-FIND-PRODUCT THRU 111-EXIT.                      00026600
026700     IF NOT WS-FOUND                                              00026700
026800         MOVE 'N' TO WS-TRAN-OK-SW                                 00026800
026900         MOVE 'PRODUCT NOT ON FILE' TO WS-REJECT-REASON            00026900
027000     ELSE                                                         00027000
027100         PERFORM 112-FIND-LOCATION THRU 112-EXIT                   00027100
027200         IF NOT WS-FOUND                                           00027200
027300             MOVE 'N' TO WS-TRAN-OK-SW                             00027300
027400             MOVE 'LOCATION NOT ON FILE' TO WS-REJECT-REASON       00027400
027500         ELSE                                                      00027500
027600             IF TXN-IN-QTY = +0                                    00027600
027700                 MOVE 'N' TO WS-TRAN-OK-SW                         00027700
027800                 MOVE 'QUANTITY MAY NOT BE ZERO' TO WS-REJECT-REASON00027800
027900             ELSE                                                  00027900
028000                 PERFORM 113-VALIDATE-BY-TYPE THRU 113-EXIT        00028000
028100             END-IF                                                00028100
028200         END-IF                                                    00028200
028300     END-IF.                                                      00028300
028400 110-EXIT.                                                        00028400
028500     EXIT.                                                        00028500
028600*                                                                 00028600
028700 111-FIND-PRODUCT.                                                00028700
028800     MOVE 'N' TO WS-FOUND-SW.                                     00028800
028900     MOVE +0 TO WS-SUB1.                                          00028900
029000     PERFORM 111A-SCAN-PRODUCT THRU 111A-EXIT                     00029000
029100         VARYING WS-SUB1 FROM +1 BY +1                            00029100
029200         UNTIL WS-SUB1 > PRD-TAB-COUNT OR WS-FOUND.                00029200
029300 111-EXIT.                                                        00029300
029400     EXIT.                                                        00029400
029500*                                                                 00029500
029600 111A-SCAN-PRODUCT.                                               00029600
029700     IF PRD-TAB-ID(WS-SUB1) = TXN-IN-PRODUCT-ID                    00029700
029800         MOVE 'Y' TO WS-FOUND-SW.                                  00029800
029900 111A-EXIT.                                                       00029900
030000     EXIT.                                                        00030000
030100*                                                                 00030100
030200 112-FIND-LOCATION.                                               00030200
030300     MOVE 'N' TO WS-FOUND-SW.                                     00030300
030400     MOVE +0 TO WS-SUB1.                                          00030400
030500     PERFORM 112A-SCAN-LOCATION THRU 112A-EXIT                    00030500
030600         VARYING WS-SUB1 FROM +1 BY +1                            00030600
030700         UNTIL WS-SUB1 > LOC-TAB-COUNT OR WS-FOUND.                00030700
030800 112-EXIT.                                                        00030800
030900     EXIT.                                                        00030900
031000*                                                                 00031000
031100 112A-SCAN-LOCATION.                                              00031100
031200     IF LOC-TAB-ID(WS-SUB1) = TXN-IN-LOCATION-ID                   00031200
031300         MOVE 'Y' TO WS-FOUND-SW.                                  00031300
031400 112A-EXIT.                                                       00031400
031500     EXIT.                                                        00031500
031600*                                                                 00031600
031700 112B-FIND-DEST-LOCATION.                                         00031700
031800     MOVE 'N' TO WS-FOUND-SW.                                     00031800
031900     MOVE +0 TO WS-SUB1.                                          00031900
032000     PERFORM 112C-SCAN-DEST-LOCATION THRU 112C-EXIT                00032000
032100         VARYING WS-SUB1 FROM +1 BY +1                            00032100
032200         UNTIL WS-SUB1 > LOC-TAB-COUNT OR WS-FOUND.                00032200
032300 112B-EXIT.                                                       00032300
032400     EXIT.                                                        00032400
032500*                                                                 00032500
032600 112C-SCAN-DEST-LOCATION.                                         00032600
032700     IF LOC-TAB-ID(WS-SUB1) = TXN-IN-DEST-LOC-ID                   00032700
032800         MOVE 'Y' TO WS-FOUND-SW.                                  00032800
032900 112C-EXIT.                                                       00032900
033000     EXIT.                                                        00033000
033100*                                                                 00033100
033200 113-VALIDATE-BY-TYPE.                                            00033200
033300     IF TXN-IN-QTY < +0                                           00033300
033400         COMPUTE WS-QTY-MAGNITUDE = TXN-IN-QTY * -1                00033400
033500     ELSE                                                          00033500
033600         MOVE TXN-IN-QTY TO WS-QTY-MAGNITUDE.                      00033600
033700     EVALUATE TXN-IN-TYPE                                          00033700
033800         WHEN 'IN'                                                 00033800
033900             IF TXN-IN-QTY NOT > +0                                00033900
034000                 MOVE 'N' TO WS-TRAN-OK-SW                         00034000
034100                 MOVE 'IN REQUIRES A POSITIVE QTY' TO               00034100
034200                     WS-REJECT-REASON                              00034200
034300             END-IF                                                00034300
034400         WHEN 'OUT'                                                00034400
034500             IF TXN-IN-QTY NOT < +0                                00034500
034600                 MOVE 'N' TO WS-TRAN-OK-SW                         00034600
034700                 MOVE 'OUT REQUIRES A NEGATIVE QTY' TO              00034700
034800                     WS-REJECT-REASON                              00034800
034900             ELSE                                                  00034900
035000                 PERFORM 114-CHECK-AVAILABLE THRU 114-EXIT         00035000
035200             END-IF                                                00035200
035300         WHEN 'ADJUSTMENT'                                         00035300
035400             CONTINUE                                              00035400
035500         WHEN 'TRANSFER'                                           00035500
035600             IF TXN-IN-LOCATION-ID = TXN-IN-DEST-LOC-ID             00035600
035700                 MOVE 'N' TO WS-TRAN-OK-SW                         00035700
035800                 MOVE 'SOURCE AND DEST MUST DIFFER' TO              00035800
035900                     WS-REJECT-REASON                              00035900
036000             ELSE                                                  00036000
036100                 PERFORM 112B-FIND-DEST-LOCATION THRU 112B-EXIT    00036100
036200                 IF NOT WS-FOUND                                   00036200
036300                     MOVE 'N' TO WS-TRAN-OK-SW                     00036300
036400                     MOVE 'DEST LOCATION NOT ON FILE' TO            00036400
036500                         WS-REJECT-REASON                          00036500
036600                 ELSE                                              00036600
036700                     PERFORM 114-CHECK-AVAILABLE THRU 114-EXIT     00036700
036900                 END-IF                                            00036900
037000             END-IF                                                00037000
037100     END-EVALUATE.                                                00037100
037200 113-EXIT.                                                        00037200
037300     EXIT.                                                        00037300
037400*                                                                 00037400
037500 114-CHECK-AVAILABLE.                                             00037500
037600     MOVE 'AVQT' TO LK-FUNCTION-CODE.                             00037600
037700     MOVE TXN-IN-PRODUCT-ID TO LK-PRODUCT-ID.                     00037700
037800     MOVE TXN-IN-LOCATION-ID TO LK-LOCATION-ID.                   00037800
037900     CALL 'INVMGT' USING LK-PARMS, INV-WORK-TABLE.                00037900
038000     MOVE LK-AVAILABLE-QTY TO WS-SRC-AVAIL-QTY.                   00038000
038100     IF WS-SRC-AVAIL-QTY < WS-QTY-MAGNITUDE                       00038100
038200         MOVE 'N' TO WS-TRAN-OK-SW                                00038200
038300         MOVE 'INSUFFICIENT AVAILABLE STOCK' TO WS-REJECT-REASON. 00038300
038400 114-EXIT.                                                        00038400
038500     EXIT.                                                        00038500
038600*                                                                 00038600
039400 200-POST-SIMPLE-TRAN.                                            00039400
039500     MOVE 'POST' TO LK-FUNCTION-CODE.                             00039500
039600     MOVE TXN-IN-PRODUCT-ID TO LK-PRODUCT-ID.                     00039600
039700     MOVE TXN-IN-LOCATION-ID TO LK-LOCATION-ID.                   00039700
039800     MOVE TXN-IN-QTY TO LK-REQUEST-QTY.                           00039800
039900     CALL 'INVMGT' USING LK-PARMS, INV-WORK-TABLE.                00039900
040000     IF LK-SUCCESS                                                00040000
040100         MOVE TXN-IN-LOCATION-ID TO WS-WRITE-TXN-LOCATION         00040100
040150         MOVE TXN-IN-TYPE TO WS-WRITE-TXN-TYPE                    00040150
040160         MOVE TXN-IN-QTY TO WS-WRITE-TXN-QTY                      00040160
040200         PERFORM 210-BUILD-AND-WRITE-TXN THRU 210-EXIT            00040200
040250         MOVE TXN-IN-TYPE TO WS-ACCUM-TYPE                        00040250
040280         MOVE TXN-IN-QTY TO WS-ACCUM-QTY                          00040280
040300         PERFORM 220-ACCUMULATE-STATS THRU 220-EXIT               00040300
040500     ELSE                                                         00040500
040600         MOVE 'N' TO WS-TRAN-OK-SW                                00040600
040700         MOVE 'POSTING REJECTED BY BALANCE MGR' TO WS-REJECT-REASON00040700
040800     END-IF.                                                      00040800
040900 200-EXIT.                                                        00040900
041000     EXIT.                                                        00041000
041100*                                                                 00041100
041800 210-BUILD-AND-WRITE-TXN.                                         00041800
041900     MOVE SPACES TO TXN-RECORD.                                   00041900
041950     ADD +1 TO WS-NEXT-TXN-ID.                                    00041950
042000     MOVE WS-NEXT-TXN-ID TO TXN-ID.                               00042000
042100     MOVE TXN-IN-PRODUCT-ID TO TXN-PRODUCT-ID.                    00042100
042200     MOVE WS-WRITE-TXN-LOCATION TO TXN-LOCATION-ID.               00042200
042300     MOVE WS-WRITE-TXN-TYPE TO TXN-TYPE.                          00042300
042400     MOVE WS-WRITE-TXN-QTY TO TXN-QTY.                            00042400
042500     MOVE TXN-IN-REF-NUMBER TO TXN-REF-NUMBER.                    00042500
042600     MOVE TXN-IN-DATE TO TXN-DATE.                                00042600
042700     MOVE TXN-IN-USER-ID TO TXN-USER-ID.                          00042700
042900     WRITE TXN-RECORD.                                           00042900
043000 210-EXIT.                                                        00043000
043100     EXIT.                                                        00043100
043200*                                                                 00043200
043900 220-ACCUMULATE-STATS.                                              00043900
044000     EVALUATE WS-ACCUM-TYPE                                       00044000
044100         WHEN 'IN'                                                 00044100
044200             ADD +1 TO NUM-IN-ACCEPTED                             00044200
044300             ADD WS-ACCUM-QTY TO TOTAL-QTY-IN                     00044300
044400         WHEN 'OUT'                                                00044400
044500             ADD +1 TO NUM-OUT-ACCEPTED                            00044500
044600             COMPUTE WS-QTY-MAGNITUDE = WS-ACCUM-QTY * -1          00044600
044700             ADD WS-QTY-MAGNITUDE TO TOTAL-QTY-OUT                00044700
044800         WHEN 'ADJUSTMENT'                                         00044800
044900             ADD +1 TO NUM-ADJ-ACCEPTED                            00044900
045000             IF WS-ACCUM-QTY > +0                                  00045000
045100                 ADD WS-ACCUM-QTY TO TOTAL-QTY-IN                 00045100
045200             ELSE                                                  00045200
045300                 COMPUTE WS-QTY-MAGNITUDE = WS-ACCUM-QTY * -1      00045300
045400                 ADD WS-QTY-MAGNITUDE TO TOTAL-QTY-OUT            00045400
045500             END-IF                                                00045500
045600     END-EVALUATE.                                                00045600
045700 220-EXIT.                                                       00045700
045800     EXIT.                                                        00045800
045900*                                                                 00045900
046000 300-POST-TRANSFER-TRAN.                                          00046000
046100*        NEGATIVE LEG AT THE SOURCE FIRST - IF THE BALANCE         00046100
046200*        MANAGER REJECTS IT (SOMEONE ELSE DREW THE STOCK DOWN      00046200
046300*        BETWEEN THE VALIDATE AND THE POST) THE WHOLE TRANSFER     00046300
046400*        IS REJECTED AND NO DESTINATION LEG IS POSTED.             00046400
046500     MOVE 'POST' TO LK-FUNCTION-CODE.                             00046500
046600     MOVE TXN-IN-PRODUCT-ID TO LK-PRODUCT-ID.                     00046600
046700     MOVE TXN-IN-LOCATION-ID TO LK-LOCATION-ID.                   00046700
046800     COMPUTE LK-REQUEST-QTY = WS-QTY-MAGNITUDE * -1.              00046800
046900     CALL 'INVMGT' USING LK-PARMS, INV-WORK-TABLE.                 00046900
047000     IF LK-SUCCESS                                                00047000
047100         MOVE TXN-IN-LOCATION-ID TO WS-WRITE-TXN-LOCATION          00047100
047200         MOVE 'TRANSFER' TO WS-WRITE-TXN-TYPE                      00047200
047300         COMPUTE WS-WRITE-TXN-QTY = WS-QTY-MAGNITUDE * -1          00047300
047400         PERFORM 210-BUILD-AND-WRITE-TXN THRU 210-EXIT          00047400
047500         MOVE 'POST' TO LK-FUNCTION-CODE                          00047500
047600         MOVE TXN-IN-PRODUCT-ID TO LK-PRODUCT-ID                  00047600
047700         MOVE TXN-IN-DEST-LOC-ID TO LK-LOCATION-ID                00047700
047800         MOVE WS-QTY-MAGNITUDE TO LK-REQUEST-QTY                  00047800
047900         CALL 'INVMGT' USING LK-PARMS, INV-WORK-TABLE              00047900
048000         IF LK-SUCCESS                                            00048000
048100             MOVE TXN-IN-DEST-LOC-ID TO WS-WRITE-TXN-LOCATION      00048100
048200             MOVE 'TRANSFER' TO WS-WRITE-TXN-TYPE                  00048200
048300             MOVE WS-QTY-MAGNITUDE TO WS-WRITE-TXN-QTY             00048300
048400             PERFORM 210-BUILD-AND-WRITE-TXN THRU 210-EXIT      00048400
048500             ADD +1 TO NUM-TRANSFER-ACCEPTED                      00048500
048600             ADD WS-QTY-MAGNITUDE TO TOTAL-QTY-IN                 00048600
048700             ADD WS-QTY-MAGNITUDE TO TOTAL-QTY-OUT                00048700
048800         ELSE                                                     00048800
048900             MOVE 'N' TO WS-TRAN-OK-SW                            00048900
049000             MOVE 'DEST LEG REJECTED BY BALANCE MGR' TO           00049000
049100                 WS-REJECT-REASON                                 00049100
049200         END-IF                                                   00049200
049300     ELSE                                                         00049300
049400         MOVE 'N' TO WS-TRAN-OK-SW                                00049400
049500         MOVE 'SOURCE LEG REJECTED BY BALANCE MGR' TO             00049500
049600             WS-REJECT-REASON                                    00049600
049700     END-IF.                                                      00049700
049800 300-EXIT.                                                        00049800
049900     EXIT.                                                        00049900
050000*                                                                 00050000
050100 299-REPORT-REJECTED-TRAN.                                        00050100
050200     MOVE SPACES TO REJ-DETAIL-1.                                 00050200
050300     MOVE TXN-IN-TYPE TO REJ-D1-TYPE.                             00050300
050400     MOVE TXN-IN-PRODUCT-ID TO REJ-D1-PRODUCT.                    00050400
050500     MOVE TXN-IN-LOCATION-ID TO REJ-D1-LOCATION.                  00050500
050600     MOVE TXN-IN-QTY TO REJ-D1-QTY.                               00050600
050700     MOVE WS-REJECT-REASON TO REJ-D1-REASON.                      00050700
050800     WRITE REJ-RECORD FROM REJ-DETAIL-1.                          00050800
050900 299-EXIT.                                                        00050900
051000     EXIT.                                                        00051000
051100*                                                                 00051100
051300 700-OPEN-FILES.                                                  00051300
051310     OPEN INPUT  SUPPLIER-FILE.                                   00051310
051320     IF WS-SUPFILE-STATUS NOT = '00'                              00051320
051330       DISPLAY 'ERROR OPENING SUPPLIER FILE. RC:'                 00051330
051340               WS-SUPFILE-STATUS                                  00051340
051350       DISPLAY 'TERMINATING PROGRAM DUE TO FILE ERROR'            00051350
051360       MOVE 16 TO RETURN-CODE                                     00051360
051370       MOVE 'Y' TO WS-TRAN-EOF-SW                                 00051370
051380     END-IF .                                                     00051380
051390     OPEN INPUT  LOCATION-FILE.                                   00051390
051400     IF WS-LOCFILE-STATUS NOT = '00'                              00051400
051410       DISPLAY 'ERROR OPENING LOCATION FILE. RC:'                 00051410
051420               WS-LOCFILE-STATUS                                  00051420
051430       DISPLAY 'TERMINATING PROGRAM DUE TO FILE ERROR'            00051430
051440       MOVE 16 TO RETURN-CODE                                     00051440
051450       MOVE 'Y' TO WS-TRAN-EOF-SW                                 00051450
051460     END-IF .                                                     00051460
051470     OPEN INPUT  PRODUCT-FILE.                                    00051470
051480     IF WS-PRDFILE-STATUS NOT = '00'                              00051480
051490       DISPLAY 'ERROR OPENING PRODUCT FILE. RC:' WS-PRDFILE-STATUS00051490
051500       DISPLAY 'TERMINATING PROGRAM DUE TO FILE ERROR'            00051500
051510       MOVE 16 TO RETURN-CODE                                     00051510
051520       MOVE 'Y' TO WS-TRAN-EOF-SW                                 00051520
051530     END-IF .                                                     00051530
051540     OPEN INPUT  INVENTORY-FILE.                                  00051540
051550     IF WS-INVFILE-STATUS NOT = '00'                              00051550
051560       DISPLAY 'ERROR OPENING INVENTORY FILE. RC:'                00051560
051570               WS-INVFILE-STATUS                                  00051570
051580       DISPLAY 'TERMINATING PROGRAM DUE TO FILE ERROR'            00051580
051590       MOVE 16 TO RETURN-CODE                                     00051590
051600       MOVE 'Y' TO WS-TRAN-EOF-SW                                 00051600
051610     END-IF .                                                     00051610
051620     OPEN INPUT  TRANSACTION-FILE.                                00051620
051630     IF WS-TRANFILE-STATUS NOT = '00'                             00051630
051640       DISPLAY 'ERROR OPENING TRANSACTION FILE. RC:'              00051640
051650               WS-TRANFILE-STATUS                                 00051650
051660       DISPLAY 'TERMINATING PROGRAM DUE TO FILE ERROR'            00051660
051670       MOVE 16 TO RETURN-CODE                                     00051670
051680       MOVE 'Y' TO WS-TRAN-EOF-SW                                 00051680
051690     END-IF .                                                     00051690
051700     OPEN OUTPUT POSTED-TXN-FILE.                                 00051700
051710     IF WS-TXNOUT-STATUS NOT = '00'                               00051710
051720       DISPLAY 'ERROR OPENING POSTED-TXN FILE. RC:'               00051720
051730               WS-TXNOUT-STATUS                                   00051730
051740       DISPLAY 'TERMINATING PROGRAM DUE TO FILE ERROR'            00051740
051750       MOVE 16 TO RETURN-CODE                                     00051750
051760       MOVE 'Y' TO WS-TRAN-EOF-SW                                 00051760
051770     END-IF .                                                     00051770
051780     OPEN OUTPUT REJECT-FILE.                                     00051780
051790     IF WS-REJFILE-STATUS NOT = '00'                              00051790
051800       DISPLAY 'ERROR OPENING REJECT FILE. RC:' WS-REJFILE-STATUS 00051800
051810       DISPLAY 'TERMINATING PROGRAM DUE TO FILE ERROR'            00051810
051820       MOVE 16 TO RETURN-CODE                                     00051820
051830       MOVE 'Y' TO WS-TRAN-EOF-SW                                 00051830
051840     END-IF .                                                     00051840
051850     OPEN OUTPUT REPORT-FILE.                                     00051850
051860     IF WS-RPTFILE-STATUS NOT = '00'                              00051860
051870       DISPLAY 'ERROR OPENING REPORT FILE. RC:' WS-RPTFILE-STATUS 00051870
051880       DISPLAY 'TERMINATING PROGRAM DUE TO FILE ERROR'            00051880
051890       MOVE 16 TO RETURN-CODE                                     00051890
051900       MOVE 'Y' TO WS-TRAN-EOF-SW                                 00051900
051910     END-IF .                                                     00051910
051920     WRITE REJ-RECORD FROM REJ-HEADER-1.                          00051920
052200 700-EXIT.                                                        00052200
052300     EXIT.                                                        00052300
052400*                                                                 00052400
052500 710-LOAD-SUPPLIER-TABLE.                                         00052500
052510     READ SUPPLIER-FILE.                                          00052600
052520     PERFORM 711-ADD-SUPPLIER-ENTRY THRU 711-EXIT                 00052700
052530         UNTIL SUPFILE-EOF.                                       00052750
052540     CLOSE SUPPLIER-FILE.                                         00053300
052550 710-EXIT.                                                       00053400
052560     EXIT.                                                        00053500
052570*                                                                 00053600
052580 711-ADD-SUPPLIER-ENTRY.                                          00053610
052590     ADD +1 TO SUP-TAB-COUNT.                                     00052800
052600     MOVE SUP-ID TO SUP-TAB-ID(SUP-TAB-COUNT).                   00052900
052610     MOVE SUP-ACTIVE TO SUP-TAB-ACTIVE(SUP-TAB-COUNT).           00053000
052620     READ SUPPLIER-FILE.                                         00053100
052630 711-EXIT.                                                       00053620
052640     EXIT.                                                        00053630
052650*                                                                 00053640
052660 712-LOAD-LOCATION-TABLE.                                         00053700
052670     READ LOCATION-FILE.                                          00053800
052680     PERFORM 713-ADD-LOCATION-ENTRY THRU 713-EXIT                 00053900
052690         UNTIL LOCFILE-EOF.                                       00053950
052700     CLOSE LOCATION-FILE.                                         00054500
052710 712-EXIT.                                                       00054600
052720     EXIT.                                                        00054700
052730*                                                                 00054800
052740 713-ADD-LOCATION-ENTRY.                                          00054810
052750     ADD +1 TO LOC-TAB-COUNT.                                     00054000
052760     MOVE LOC-ID TO LOC-TAB-ID(LOC-TAB-COUNT).                   00054100
052770     MOVE LOC-ACTIVE TO LOC-TAB-ACTIVE(LOC-TAB-COUNT).           00054200
052780     READ LOCATION-FILE.                                        00054300
052790 713-EXIT.                                                       00054820
052800     EXIT.                                                        00054830
052810*                                                                 00054840
052820 714-LOAD-PRODUCT-TABLE.                                         00054900
052830     READ PRODUCT-FILE.                                          00055000
052840     PERFORM 715-ADD-PRODUCT-ENTRY THRU 715-EXIT                  00055100
052850         UNTIL PRDFILE-EOF.                                       00055150
052860     CLOSE PRODUCT-FILE.                                          00055800
052870 714-EXIT.                                                       00055900
052880     EXIT.                                                        00056000
052890*                                                                 00056100
052900 715-ADD-PRODUCT-ENTRY.                                           00056110
052910     ADD +1 TO PRD-TAB-COUNT.                                     00055200
052920     MOVE PRD-ID TO PRD-TAB-ID(PRD-TAB-COUNT).                   00055300
052930     MOVE PRD-ACTIVE TO PRD-TAB-ACTIVE(PRD-TAB-COUNT).           00055400
052940     MOVE PRD-SUPPLIER-ID TO PRD-TAB-SUPPLIER-ID(PRD-TAB-COUNT). 00055500
052950     READ PRODUCT-FILE.                                         00055600
052960 715-EXIT.                                                       00056120
052970     EXIT.                                                        00056130
052980*                                                                 00056140
052990 716-LOAD-INVENTORY-TABLE.                                        00056200
053000     READ INVENTORY-FILE.                                         00056300
053010     PERFORM 717-ADD-INVENTORY-ENTRY THRU 717-EXIT                00056400
053020         UNTIL INVFILE-EOF.                                       00056450
053030     CLOSE INVENTORY-FILE.                                        00057600
053040 716-EXIT.                                                       00057700
053050     EXIT.                                                        00057800
053060*                                                                 00057810
053070 717-ADD-INVENTORY-ENTRY.                                         00057820
053080     ADD +1 TO INV-WORK-COUNT.                                    00056500
053090     MOVE INV-PRODUCT-ID TO                                       00056600
053100         INV-WORK-PRODUCT-ID(INV-WORK-COUNT).                   00056700
053110     MOVE INV-LOCATION-ID TO                                      00056800
053120         INV-WORK-LOCATION-ID(INV-WORK-COUNT).                  00056900
053130     MOVE INV-QTY-ON-HAND TO                                      00057000
053140         INV-WORK-ON-HAND(INV-WORK-COUNT).                       00057100
053150     MOVE INV-RESERVED-QTY TO                                     00057200
053160         INV-WORK-RESERVED(INV-WORK-COUNT).                      00057300
053170     READ INVENTORY-FILE.                                        00057400
053180 717-EXIT.                                                       00057830
053190     EXIT.                                                        00057840
053200*                                                                 00057900
053210 730-READ-TRANSACTION-FILE.                                       00058000
053220     READ TRANSACTION-FILE                                       00058100
053230         AT END MOVE 'Y' TO WS-TRAN-EOF-SW.                       00058200
058300 730-EXIT.                                                       00058300
058400     EXIT.                                                        00058400
058500*                                                                 00058500
058600 760-REWRITE-INVENTORY-FILE.                                      00058600
058700     OPEN OUTPUT INVENTORY-FILE.                                  00058700
058800     MOVE +0 TO WS-SUB1.                                          00058800
058900     PERFORM 762-WRITE-ONE-BALANCE THRU 762-EXIT                  00058900
059000         VARYING WS-SUB1 FROM +1 BY +1                           00059000
059100         UNTIL WS-SUB1 > INV-WORK-COUNT.                          00059100
059200     CLOSE INVENTORY-FILE.                                        00059200
059300 760-EXIT.                                                       00059300
059400     EXIT.                                                        00059400
059500*                                                                 00059500
059600 762-WRITE-ONE-BALANCE.                                          00059600
059700     MOVE SPACES TO INV-RECORD.                                  00059700
059800     MOVE INV-WORK-PRODUCT-ID(WS-SUB1) TO INV-PRODUCT-ID.         00059800
059900     MOVE INV-WORK-LOCATION-ID(WS-SUB1) TO INV-LOCATION-ID.       00059900
060000     MOVE INV-WORK-ON-HAND(WS-SUB1) TO INV-QTY-ON-HAND.           00060000
060100     MOVE INV-WORK-RESERVED(WS-SUB1) TO INV-RESERVED-QTY.         00060100
060200     WRITE INV-RECORD.                                           00060200
060300 762-EXIT.                                                       00060300
060400     EXIT.                                                        00060400
060500*                                                                 00060500
060600 770-SORT-INVENTORY-TABLE.                                        00060600
060700*        SIMPLE BUBBLE SORT ON PRODUCT/LOCATION - THE TABLE IS     *00060700
060800*        ALREADY IN KEY ORDER EXCEPT FOR ANY PRODUCT/LOCATION      *00060800
060900*        PAIRS AUTO-CREATED DURING TONIGHT'S RUN, SO THIS DOES     *00060900
061000*        VERY LITTLE WORK IN A NORMAL RUN.                         00061000
061100     IF INV-WORK-COUNT > +1                                       00061100
061200         COMPUTE WS-SORT-LIMIT = INV-WORK-COUNT - 1               00061200
061300         PERFORM 771-SORT-OUTER THRU 771-EXIT                     00061300
061400             VARYING WS-SORT-I FROM +1 BY +1                      00061400
061500             UNTIL WS-SORT-I > WS-SORT-LIMIT.                     00061500
061600 770-EXIT.                                                       00061600
061700     EXIT.                                                        00061700
061800*                                                                 00061800
061900 771-SORT-OUTER.                                                  00061900
062000     COMPUTE WS-SORT-LIMIT = INV-WORK-COUNT - WS-SORT-I           00062000
062100     PERFORM 772-SORT-INNER THRU 772-EXIT                         00062100
062200         VARYING WS-SORT-J FROM +1 BY +1                          00062200
062300         UNTIL WS-SORT-J > WS-SORT-LIMIT.                        00062300
062400 771-EXIT.                                                       00062400
062500     EXIT.                                                        00062500
062600*                                                                 00062600
062700 772-SORT-INNER.                                                  00062700
062800     IF INV-WORK-PRODUCT-ID(WS-SORT-J) >                         00062800
062900             INV-WORK-PRODUCT-ID(WS-SORT-J + 1)                  00062900
063000         PERFORM 773-SWAP-ENTRIES THRU 773-EXIT                  00063000
063100     ELSE                                                        00063100
063200         IF INV-WORK-PRODUCT-ID(WS-SORT-J) =                     00063200
063300                 INV-WORK-PRODUCT-ID(WS-SORT-J + 1)               00063300
063400             AND INV-WORK-LOCATION-ID(WS-SORT-J) >                00063400
063500                 INV-WORK-LOCATION-ID(WS-SORT-J + 1)               00063500
063600             PERFORM 773-SWAP-ENTRIES THRU 773-EXIT.              00063600
063700 772-EXIT.                                                       00063700
063800     EXIT.                                                        00063800
063900*                                                                 00063900
064000 773-SWAP-ENTRIES.                                                00064000
064100     MOVE INV-WORK-PRODUCT-ID(WS-SORT-J)  TO WS-SWAP-PRODUCT-ID.  00064100
064200     MOVE INV-WORK-LOCATION-ID(WS-SORT-J)  TO WS-SWAP-LOCATION-ID.00064200
064300     MOVE INV-WORK-ON-HAND(WS-SORT-J)      TO WS-SWAP-ON-HAND.   00064300
064400     MOVE INV-WORK-RESERVED(WS-SORT-J)     TO WS-SWAP-RESERVED.  00064400
064500     MOVE INV-WORK-PRODUCT-ID(WS-SORT-J + 1) TO                  00064500
064600         INV-WORK-PRODUCT-ID(WS-SORT-J).                         00064600
064700     MOVE INV-WORK-LOCATION-ID(WS-SORT-J + 1) TO                 00064700
064800         INV-WORK-LOCATION-ID(WS-SORT-J).                        00064800
064900     MOVE INV-WORK-ON-HAND(WS-SORT-J + 1) TO                     00064900
065000         INV-WORK-ON-HAND(WS-SORT-J).                            00065000
065100     MOVE INV-WORK-RESERVED(WS-SORT-J + 1) TO                    00065100
065200         INV-WORK-RESERVED(WS-SORT-J).                           00065200
065300     MOVE WS-SWAP-PRODUCT-ID  TO INV-WORK-PRODUCT-ID(WS-SORT-J+1).00065300
065400     MOVE WS-SWAP-LOCATION-ID TO INV-WORK-LOCATION-ID(WS-SORT-J+1)00065400
065500     MOVE WS-SWAP-ON-HAND     TO INV-WORK-ON-HAND(WS-SORT-J + 1).00065500
065600     MOVE WS-SWAP-RESERVED    TO INV-WORK-RESERVED(WS-SORT-J+1). 00065600
065700 773-EXIT.                                                       00065700
065800     EXIT.                                                        00065800
065900*                                                                 00065900
066000 790-CLOSE-FILES.                                                 00066000
066100     CLOSE TRANSACTION-FILE.                                      00066100
066200     CLOSE POSTED-TXN-FILE.                                       00066200
066300     CLOSE REJECT-FILE.                                          00066300
066400     CLOSE REPORT-FILE.                                          00066400
066500 790-EXIT.                                                       00066500
066600     EXIT.                                                        00066600
066700*                                                                 00066700
066800 850-REPORT-TRAN-STATS.                                          00066800
066900     MOVE SPACES TO RPT-HEADER-1.                                00066900
067000     MOVE SYS-DATE TO RPT-H1-DATE.                                00067000
067400     WRITE REPORT-RECORD FROM RPT-HEADER-1                       00067400
067500         AFTER ADVANCING C01.                                    00067500
067600     MOVE 'TRANSACTIONS READ' TO WS-STAT-LABEL                   00067600
067610     MOVE NUM-TRAN-READ TO WS-STAT-VALUE                         00067610
067620     PERFORM 852-PRINT-ONE-STAT THRU 852-EXIT.                   00067620
067700     MOVE 'TRANSACTIONS ACCEPTED' TO WS-STAT-LABEL               00067700
067710     MOVE NUM-TRAN-ACCEPTED TO WS-STAT-VALUE                     00067710
067720     PERFORM 852-PRINT-ONE-STAT THRU 852-EXIT.                   00067720
067900     MOVE 'TRANSACTIONS REJECTED' TO WS-STAT-LABEL               00067900
067910     MOVE NUM-TRAN-REJECTED TO WS-STAT-VALUE                     00067910
067920     PERFORM 852-PRINT-ONE-STAT THRU 852-EXIT.                   00067920
068100     MOVE 'ACCEPTED - IN' TO WS-STAT-LABEL                       00068100
068110     MOVE NUM-IN-ACCEPTED TO WS-STAT-VALUE                       00068110
068120     PERFORM 852-PRINT-ONE-STAT THRU 852-EXIT.                   00068120
068300     MOVE 'ACCEPTED - OUT' TO WS-STAT-LABEL                      00068300
068310     MOVE NUM-OUT-ACCEPTED TO WS-STAT-VALUE                      00068310
068320     PERFORM 852-PRINT-ONE-STAT THRU 852-EXIT.                   00068320
068500     MOVE 'ACCEPTED - ADJUSTMENT' TO WS-STAT-LABEL               00068500
068510     MOVE NUM-ADJ-ACCEPTED TO WS-STAT-VALUE                      00068510
068520     PERFORM 852-PRINT-ONE-STAT THRU 852-EXIT.                   00068520
068700     MOVE 'ACCEPTED - TRANSFER' TO WS-STAT-LABEL                 00068700
068710     MOVE NUM-TRANSFER-ACCEPTED TO WS-STAT-VALUE                 00068710
068720     PERFORM 852-PRINT-ONE-STAT THRU 852-EXIT.                   00068720
068900     MOVE 'TOTAL QUANTITY IN' TO WS-STAT-LABEL                   00068900
068910     MOVE TOTAL-QTY-IN TO WS-STAT-VALUE                          00068910
068920     PERFORM 852-PRINT-ONE-STAT THRU 852-EXIT.                   00068920
069100     MOVE 'TOTAL QUANTITY OUT' TO WS-STAT-LABEL                  00069100
069110     MOVE TOTAL-QTY-OUT TO WS-STAT-VALUE                         00069110
069120     PERFORM 852-PRINT-ONE-STAT THRU 852-EXIT.                   00069120
069400 850-EXIT.                                                       00069400
069500     EXIT.                                                        00069500
069600*                                                                 00069600
069700 852-PRINT-ONE-STAT.                                             00069700
070400     MOVE SPACES TO RPT-DETAIL-1.                                00070400
070500     MOVE WS-STAT-LABEL TO RPT-D1-LABEL.                         00070500
070600     MOVE WS-STAT-VALUE TO RPT-D1-VALUE.                         00070600
070700     WRITE REPORT-RECORD FROM RPT-DETAIL-1                       00070700
070800         AFTER ADVANCING 1 LINE.                                 00070800
070900 852-EXIT.                                                       00070900
071000     EXIT.                                                        00071000
