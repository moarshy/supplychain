000100 IDENTIFICATION DIVISION.                                         00000100
000200******************************************************************00000200
000300 PROGRAM-ID.  LOCRPT.                                             00000300
000400 AUTHOR.  GILBERT SAINT-FLOUR.                                    00000400
000500 INSTALLATION.  COBOL DEVELOPMENT CENTER.                         00000500
000600 DATE-WRITTEN.  04/12/96.                                         00000600
000700 DATE-COMPILED.  04/12/96.                                        00000700
000800 SECURITY.  NON-CONFIDENTIAL.                                     00000800
000900******************************************************************00000900
001000*   LOCRPT  -  LOCATION AND SYSTEM SUMMARY REPORTER              *00001000
001100*                                                                *00001100
001200*   RUNS AFTER TXNPOST HAS REWRITTEN THE INVENTORY BALANCE FILE.  *00001200
001300*   LOADS LOCATION, PRODUCT AND THE INVENTORY BALANCE FILE INTO    *00001300
001400*   WORKING-STORAGE TABLES, THEN PRODUCES THREE SECTIONS OF THE    *00001400
001500*   MANAGEMENT REPORT:                                            *00001500
001600*       - A LOW-STOCK ALERT FOR EVERY ACTIVE PRODUCT WHOSE TOTAL   *00001600
001700*         AVAILABLE QUANTITY HAS FALLEN TO OR BELOW ITS REORDER    *00001700
001800*         POINT (CALLS INVMGT FOR THE ACROSS-LOCATION TOTAL).      *00001800
001900*       - A PER-LOCATION INVENTORY SUMMARY (PRODUCTS ON HAND,      *00001900
002000*         QUANTITY, RESERVED, AVAILABLE, VALUE) WITH A PER-        *00002000
002100*         LOCATION ACTIVITY SUMMARY FROM TONIGHT'S POSTED          *00002100
002200*         TRANSACTION FILE, AND A SYSTEM-WIDE GRAND TOTAL.         *00002200
002300*                                                                 *00002300
002400*   THIS PROGRAM DOES NOT REWRITE ANY FILE - IT IS READ-ONLY       *00002400
002500*   AGAINST THE MASTERS AND THE BALANCE FILE TXNPOST JUST WROTE.   *00002500
002600******************************************************************00002600
002700*   CHANGE LOG                                                   *00002700
002800*   ----------                                                   *00002800
002900*   DATE       BY    REQUEST    DESCRIPTION                      *00002900
003000*   ---------  ----  ---------  -------------------------------  *00003000
003100*   04/12/96   GSF   INV-0306   ORIGINAL PROGRAM.                 *00003100
003200*   09/23/97   JS    INV-0351   ADDED THE PER-LOCATION ACTIVITY    *00003200
003300*                                SUMMARY - OPERATIONS WANTED IN/   *00003300
003400*                                OUT VOLUME ALONGSIDE ON-HAND SO   *00003400
003500*                                THEY DIDN'T HAVE TO PULL A SECOND *00003500
003600*                                REPORT.                          *00003600
003700*   08/19/98   RSF   Y2K-0009   REVIEWED FOR CENTURY WINDOW - NO  *00003700
003800*                                DATE ARITHMETIC IN THIS PROGRAM. *00003800
003900*   03/02/99   DS    INV-0390   SYSTEM-WIDE TOTALS NOW EXCLUDE     *00003900
004000*                                BALANCE RECORDS WHOSE PRODUCT HAS *00004000
004100*                                BEEN DELETED FROM THE PRODUCT     *00004100
004200*                                MASTER (ORPHAN BALANCES).         *00004200
004211*   05/14/03   JS    INV-0450   CORRECTED 732-ROLL-UP-TO-LOCATION - *00004211
004212*                                SYSTEM QUANTITY RESERVED WAS       *00004212
004213*                                SKIPPING ANY BALANCE WHOSE ON-HAND *00004213
004214*                                WAS ZERO, UNDERCOUNTING THE        *00004214
004215*                                TRAILER WHEN A LOCATION SHIPPED    *00004215
004216*                                OUT BUT STILL HELD AN OPEN          00004216
004217*                                RESERVATION.  SYSTEM TOTALS NOW    00004217
004218*                                ROLL UP OVER EVERY BALANCE ENTRY,  00004218
004219*                                NOT JUST THE ON-HAND-POSITIVE ONES. 00004219
004221*   02/08/06   GSF   INV-0511   REVIEWED THE REPORT PAGE-BREAK      00004221
004222*                                SKIP LOGIC UNDER THE NEW 6-PART     00004222
004223*                                FORMS STOCK.  NO CODE CHANGE.       00004223
004224*   06/02/06   JS    INV-0481   700-OPEN-FILES DECLARED THE FILE    00004224
004225*                                STATUS FIELDS BUT NEVER TESTED     00004225
004226*                                THEM AFTER THE OPEN - ADDED THE    00004226
004227*                                DISPLAY/RC-16/STOP RUN CHECKS USED 00004227
004228*                                BY TXNPOST AND SUPPERF BEHIND ALL  00004228
004229*                                FIVE OPENS.  SAME AUDIT FINDING.   00004229
004231*   11/14/06   DS    INV-0522   PER-LOCATION ACTIVITY SUMMARY NOW   00004231
004232*                                HONORS AN OPTIONAL FROM/TO DATE    00004232
004233*                                WINDOW PASSED ON THE RUN PARAMETER 00004233
004234*                                CARD (WS-PARM-CARD) - AUDITOR      00004234
004235*                                POINTED OUT THE TXN-DATE-BROKEN-   00004235
004236*                                OUT REDEFINES IN TXNREC HAD NEVER  00004236
004237*                                BEEN WIRED UP TO ANYTHING.  SEE    00004237
004238*                                NEW 752B-CHECK-DATE-WINDOW.  WHEN  00004238
004239*                                NO PARAMETER CARD IS SUPPLIED THE  00004239
004240*                                SUMMARY RUNS UNRESTRICTED, AS      00004240
004241*                                BEFORE.                            00004241
004300******************************************************************00004300
004400 ENVIRONMENT DIVISION.                                            00004400
004500 CONFIGURATION SECTION.                                           00004500
004600 SOURCE-COMPUTER.  IBM-390.                                       00004600
004700 OBJECT-COMPUTER.  IBM-390.                                       00004700
004800 SPECIAL-NAMES.                                                   00004800
004900     C01 IS TOP-OF-FORM.                                          00004900
005000 INPUT-OUTPUT SECTION.                                            00005000
005100 FILE-CONTROL.                                                    00005100
005200     SELECT LOCATION-FILE    ASSIGN TO LOCFILE                    00005200
005300         FILE STATUS IS WS-LOCFILE-STATUS.                        00005300
005400     SELECT PRODUCT-FILE     ASSIGN TO PRDFILE                    00005400
005500         FILE STATUS IS WS-PRDFILE-STATUS.                        00005500
005600     SELECT INVENTORY-FILE   ASSIGN TO INVFILE                    00005600
005700         FILE STATUS IS WS-INVFILE-STATUS.                        00005700
005800     SELECT POSTED-TXN-FILE  ASSIGN TO TXNOUT                     00005800
005900         FILE STATUS IS WS-TXNOUT-STATUS.                         00005900
006000     SELECT REPORT-FILE      ASSIGN TO RPTFILE                    00006000
006100         FILE STATUS IS WS-RPTFILE-STATUS.                        00006100
006200 DATA DIVISION.                                                   00006200
006300 FILE SECTION.                                                    00006300
006400 FD  LOCATION-FILE  RECORDING MODE IS F.                          00006400
006500 COPY LOCREC.                                                     00006500
006600 FD  PRODUCT-FILE   RECORDING MODE IS F.                          00006600
006700 COPY PRDREC.                                                     00006700
006800 FD  INVENTORY-FILE RECORDING MODE IS F.                          00006800
006900 COPY INVREC.                                                     00006900
007000 FD  POSTED-TXN-FILE RECORDING MODE IS F.                         00007000
007100 COPY TXNREC.                                                     00007100
007200 FD  REPORT-FILE RECORDING MODE IS F.                             00007200
007300 01  REPORT-RECORD                   PIC X(132).                 00007300
007400 WORKING-STORAGE SECTION.                                         00007400
007500 01  WS-FILE-STATUSES.                                            00007500
007600     05  WS-LOCFILE-STATUS            PIC X(02).                 00007600
007700         88  LOCFILE-EOF               VALUE '10'.                00007700
007800     05  WS-PRDFILE-STATUS            PIC X(02).                 00007800
007900         88  PRDFILE-EOF               VALUE '10'.                00007900
008000     05  WS-INVFILE-STATUS            PIC X(02).                 00008000
008100         88  INVFILE-EOF               VALUE '10'.                00008100
008200     05  WS-TXNOUT-STATUS             PIC X(02).                 00008200
008300         88  TXNOUT-EOF                VALUE '10'.                00008300
008400     05  WS-RPTFILE-STATUS            PIC X(02).                 00008400
008500     05  FILLER                       PIC X(04).                 00008500
008600 01  SYSTEM-DATE-AND-TIME.                                        00008600
008700     05  SYS-DATE.                                                00008700
008800         10  SYS-DATE-YY              PIC 9(02).                 00008800
008900         10  SYS-DATE-MM              PIC 9(02).                 00008900
009000         10  SYS-DATE-DD              PIC 9(02).                 00009000
009100     05  FILLER                       PIC X(02).                 00009100
009200 01  WORK-SWITCHES.                                               00009200
009300     05  WS-FOUND-SW                  PIC X(01)  VALUE 'N'.       00009300
009400         88  WS-ENTRY-FOUND            VALUE 'Y'.                 00009400
009500     05  FILLER                       PIC X(04).                 00009500
009510 01  WS-PARM-CARD.                                                00009510
009520     05  WS-PARM-FROM-DATE            PIC 9(08).                 00009520
009530     05  WS-PARM-TO-DATE              PIC 9(08).                 00009530
009540     05  FILLER                       PIC X(04).                 00009540
009550 77  WS-WINDOW-ACTIVE-SW              PIC X(01)  VALUE 'N'.       00009550
009560     88  WS-WINDOW-ACTIVE              VALUE 'Y'.                 00009560
009570 77  WS-TXN-DATE-NUM                  PIC 9(08).                 00009570
009600 COPY INVPARM.                                                    00009600
009700 COPY INVTAB.                                                     00009700
009800 01  LOCATION-TABLE.                                              00009800
009900     05  LOC-TAB-COUNT                PIC S9(05) COMP VALUE +0.   00009900
010000     05  LOC-TAB-ENTRY OCCURS 200 TIMES.                          00010000
010100         10  LOC-TAB-ID               PIC 9(05).                 00010100
010200         10  LOC-TAB-NAME             PIC X(30).                 00010200
010300         10  LOC-TAB-ACTIVE           PIC X(01).                 00010300
010400         10  LOC-TAB-PROD-COUNT       PIC S9(05) COMP VALUE +0.   00010400
010500         10  LOC-TAB-QTY-ON-HAND      PIC S9(09) COMP-3 VALUE +0. 00010500
010600         10  LOC-TAB-QTY-RESERVED     PIC S9(09) COMP-3 VALUE +0. 00010600
010700         10  LOC-TAB-QTY-AVAILABLE    PIC S9(09) COMP-3 VALUE +0. 00010700
010800         10  LOC-TAB-VALUE            PIC S9(09)V99 COMP-3        00010800
010900                                                      VALUE +0.   00010900
011000         10  LOC-TAB-TXN-COUNT        PIC S9(07) COMP-3 VALUE +0. 00011000
011100         10  LOC-TAB-IN-COUNT         PIC S9(07) COMP-3 VALUE +0. 00011100
011200         10  LOC-TAB-IN-QTY           PIC S9(09) COMP-3 VALUE +0. 00011200
011300         10  LOC-TAB-OUT-COUNT        PIC S9(07) COMP-3 VALUE +0. 00011300
011400         10  LOC-TAB-OUT-QTY          PIC S9(09) COMP-3 VALUE +0. 00011400
011500         10  LOC-TAB-CNT-IN           PIC S9(07) COMP-3 VALUE +0. 00011500
011600         10  LOC-TAB-CNT-OUT          PIC S9(07) COMP-3 VALUE +0. 00011600
011700         10  LOC-TAB-CNT-TRANSFER     PIC S9(07) COMP-3 VALUE +0. 00011700
011800         10  LOC-TAB-CNT-ADJUSTMENT   PIC S9(07) COMP-3 VALUE +0. 00011800
011900         10  FILLER                   PIC X(04).                 00011900
012000 01  PRODUCT-TABLE.                                               00012000
012100     05  PRD-TAB-COUNT                PIC S9(05) COMP VALUE +0.   00012100
012200     05  PRD-TAB-ENTRY OCCURS 2000 TIMES.                         00012200
012300         10  PRD-TAB-ID               PIC 9(05).                 00012300
012400         10  PRD-TAB-SKU              PIC X(12).                 00012400
012500         10  PRD-TAB-NAME             PIC X(30).                 00012500
012600         10  PRD-TAB-UNIT-COST        PIC S9(07)V99 COMP-3        00012600
012700                                                      VALUE +0.   00012700
012800         10  PRD-TAB-REORDER-POINT    PIC 9(05).                 00012800
012900         10  PRD-TAB-REORDER-QTY      PIC 9(05).                 00012900
013000         10  PRD-TAB-ACTIVE           PIC X(01).                 00013000
013100         10  PRD-TAB-HAS-STOCK-SW     PIC X(01)  VALUE 'N'.       00013100
013200             88  PRD-TAB-HAS-STOCK     VALUE 'Y'.                 00013200
013300         10  FILLER                   PIC X(04).                 00013300
013400 01  WS-COUNTERS.                                                 00013400
013500     05  NUM-LOW-STOCK                PIC S9(05) COMP-3 VALUE +0. 00013500
013600     05  NUM-BALANCE-RECS             PIC S9(07) COMP-3 VALUE +0. 00013600
013700     05  NUM-DISTINCT-STOCKED         PIC S9(05) COMP-3 VALUE +0. 00013700
013800     05  FILLER                       PIC X(04).                 00013800
013900 01  WS-SYS-TOTALS.                                               00013900
014000     05  SYS-QTY-ON-HAND              PIC S9(09) COMP-3 VALUE +0. 00014000
014100     05  SYS-QTY-RESERVED             PIC S9(09) COMP-3 VALUE +0. 00014100
014200     05  SYS-QTY-AVAILABLE            PIC S9(09) COMP-3 VALUE +0. 00014200
014300     05  SYS-VALUE                    PIC S9(09)V99 COMP-3        00014300
014400                                                      VALUE +0.   00014400
014500     05  FILLER                       PIC X(04).                 00014500
014600 01  WS-WORK-FIELDS.                                              00014600
014700     05  WS-SUB1                      PIC S9(05) COMP VALUE +0.   00014700
014800     05  WS-SUB2                      PIC S9(05) COMP VALUE +0.   00014800
014900     05  WS-LOC-ENTRY-AVAIL           PIC S9(09) COMP-3 VALUE +0. 00014900
015000     05  WS-LOC-ENTRY-VALUE           PIC S9(09)V99 COMP-3        00015000
015100                                                      VALUE +0.   00015100
015150     05  WS-SYS-ENTRY-ON-HAND         PIC S9(09) COMP-3 VALUE +0. 00015150
015160     05  WS-SYS-ENTRY-RESERVED        PIC S9(09) COMP-3 VALUE +0. 00015160
015170     05  WS-SYS-ENTRY-AVAIL           PIC S9(09) COMP-3 VALUE +0. 00015170
015180     05  WS-SYS-ENTRY-VALUE           PIC S9(09)V99 COMP-3        00015180
015190                                                      VALUE +0.   00015190
015200     05  WS-SHORTAGE                  PIC S9(05) COMP-3 VALUE +0. 00015200
015300     05  FILLER                       PIC X(04).                 00015300
015400 01  RPT-HEADER-1.                                                00015400
015500     05  FILLER                       PIC X(01)  VALUE SPACE.     00015500
015600     05  FILLER                       PIC X(40)                  00015600
015700         VALUE 'LOCRPT  -  LOW-STOCK ALERT REPORT'.                00015700
015800     05  FILLER                       PIC X(10)  VALUE SPACES.   00015800
015900     05  RPT-H1-DATE                  PIC 9(06).                 00015900
016000     05  FILLER                       PIC X(73)  VALUE SPACES.   00016000
016100 01  RPT-HEADER-2.                                                00016100
016200     05  FILLER                       PIC X(01)  VALUE SPACE.     00016200
016300     05  FILLER                       PIC X(12)  VALUE 'SKU'.      00016300
016400     05  FILLER                       PIC X(30)  VALUE            00016400
016500         'PRODUCT NAME'.                                          00016500
016600     05  FILLER                       PIC X(07)  VALUE 'REORDER'. 00016600
016700     05  FILLER                       PIC X(07)  VALUE 'REORDER'. 00016700
016800     05  FILLER                       PIC X(09)  VALUE 'AVAILABLE'.00016800
016900     05  FILLER                       PIC X(08)  VALUE 'SHORTAGE'.00016900
017000     05  FILLER                       PIC X(58)  VALUE SPACES.    00017000
017100 01  RPT-DETAIL-1.                                                00017100
017200     05  FILLER                       PIC X(01)  VALUE SPACE.     00017200
017300     05  RPT-D1-SKU                   PIC X(12).                 00017300
017400     05  RPT-D1-NAME                  PIC X(30).                 00017400
017500     05  RPT-D1-REORDER-POINT         PIC ZZZZ9.                 00017500
017600     05  FILLER                       PIC X(02)  VALUE SPACES.    00017600
017700     05  RPT-D1-REORDER-QTY           PIC ZZZZ9.                 00017700
017800     05  FILLER                       PIC X(02)  VALUE SPACES.    00017800
017900     05  RPT-D1-AVAILABLE             PIC ZZZZZZ9.                00017900
018000     05  FILLER                       PIC X(02)  VALUE SPACES.    00018000
018100     05  RPT-D1-SHORTAGE              PIC ZZZZ9.                 00018100
018200     05  FILLER                       PIC X(61)  VALUE SPACES.    00018200
018300 01  RPT-DETAIL-2.                                                00018300
018400     05  FILLER                       PIC X(01)  VALUE SPACE.     00018400
018500     05  RPT-D2-LABEL                 PIC X(40).                 00018500
018600     05  RPT-D2-VALUE                 PIC ZZZ,ZZ9.                00018600
018700     05  FILLER                       PIC X(83)  VALUE SPACES.    00018700
018800 01  RPT-LOC-HEADER.                                              00018800
018900     05  FILLER                       PIC X(01)  VALUE SPACE.     00018900
019000     05  FILLER                       PIC X(40)                  00019000
019100         VALUE 'LOCATION INVENTORY AND ACTIVITY SUMMARY'.         00019100
019200     05  FILLER                       PIC X(91)  VALUE SPACES.    00019200
019300 01  RPT-LOC-DETAIL-1.                                            00019300
019400     05  FILLER                       PIC X(01)  VALUE SPACE.     00019400
019500     05  RPT-L1-LOC-ID                PIC 9(05).                 00019500
019600     05  FILLER                       PIC X(02)  VALUE SPACES.    00019600
019700     05  RPT-L1-LOC-NAME              PIC X(30).                 00019700
019800     05  RPT-L1-PROD-COUNT            PIC ZZZZ9.                 00019800
019900     05  FILLER                       PIC X(01)  VALUE SPACE.     00019900
020000     05  RPT-L1-ON-HAND               PIC ZZZ,ZZ9.               00020000
020100     05  FILLER                       PIC X(01)  VALUE SPACE.     00020100
020200     05  RPT-L1-RESERVED              PIC ZZZ,ZZ9.               00020200
020300     05  FILLER                       PIC X(01)  VALUE SPACE.     00020300
020400     05  RPT-L1-AVAILABLE             PIC ZZZ,ZZ9.               00020400
020500     05  FILLER                       PIC X(01)  VALUE SPACE.     00020500
020600     05  RPT-L1-VALUE                 PIC ZZ,ZZZ,ZZ9.99.          00020600
020700     05  FILLER                       PIC X(13)  VALUE SPACES.    00020700
020800 01  RPT-LOC-DETAIL-2.                                            00020800
020900     05  FILLER                       PIC X(06)  VALUE SPACES.    00020900
021000     05  FILLER                       PIC X(14)  VALUE            00021000
021100         'ACTIVITY -  IN'.                                        00021100
021200     05  RPT-L2-IN-COUNT              PIC ZZZZ9.                 00021200
021300     05  FILLER                       PIC X(01)  VALUE SPACE.     00021300
021400     05  RPT-L2-IN-QTY                PIC ZZZ,ZZ9.               00021400
021500     05  FILLER                       PIC X(06)  VALUE '  OUT  '. 00021500
021600     05  RPT-L2-OUT-COUNT             PIC ZZZZ9.                 00021600
021700     05  FILLER                       PIC X(01)  VALUE SPACE.     00021700
021800     05  RPT-L2-OUT-QTY               PIC ZZZ,ZZ9.               00021800
021900     05  FILLER                       PIC X(06)  VALUE '  NET  '. 00021900
022000     05  RPT-L2-NET-CHANGE            PIC -ZZZ,ZZ9.              00022000
022100     05  FILLER                       PIC X(45)  VALUE SPACES.    00022100
022200 01  RPT-LOC-DETAIL-3.                                            00022200
022300     05  FILLER                       PIC X(06)  VALUE SPACES.    00022300
022400     05  FILLER                       PIC X(14)  VALUE            00022400
022500         'BY TYPE - IN'.                                          00022500
022600     05  RPT-L3-CNT-IN                PIC ZZZZ9.                 00022600
022700     05  FILLER                       PIC X(06)  VALUE '  OUT  '. 00022700
022800     05  RPT-L3-CNT-OUT               PIC ZZZZ9.                 00022800
022900     05  FILLER                       PIC X(06)  VALUE '  XFR  '. 00022900
023000     05  RPT-L3-CNT-TRANSFER          PIC ZZZZ9.                 00023000
023100     05  FILLER                       PIC X(06)  VALUE '  ADJ  '. 00023100
023200     05  RPT-L3-CNT-ADJUSTMENT        PIC ZZZZ9.                 00023200
023300     05  FILLER                       PIC X(67)  VALUE SPACES.    00023300
023400 01  RPT-SYS-DETAIL.                                              00023400
023500     05  FILLER                       PIC X(01)  VALUE SPACE.     00023500
023600     05  RPT-SY-LABEL                 PIC X(30).                 00023600
023700     05  RPT-SY-VALUE                 PIC ZZ,ZZZ,ZZ9.99.          00023700
023800     05  FILLER                       PIC X(84)  VALUE SPACES.    00023800
023900******************************************************************00023900
024000 PROCEDURE DIVISION.                                              00024000
024100******************************************************************00024100
024200 000-MAIN.                                                        00024200
024300     ACCEPT SYS-DATE FROM DATE.                                   00024300
024310     ACCEPT WS-PARM-CARD.                                          00024310
024320     IF WS-PARM-FROM-DATE > ZERO AND WS-PARM-TO-DATE > ZERO        00024320
024330         MOVE 'Y' TO WS-WINDOW-ACTIVE-SW                           00024330
024340     ELSE                                                          00024340
024350         MOVE 'N' TO WS-WINDOW-ACTIVE-SW                           00024350
024360     END-IF.                                                       00024360
024400     PERFORM 700-OPEN-FILES THRU 700-EXIT.                        00024400
024500     PERFORM 710-LOAD-LOCATION-TABLE THRU 710-EXIT.               00024500
024600     PERFORM 712-LOAD-PRODUCT-TABLE THRU 712-EXIT.                00024600
024700     PERFORM 714-LOAD-INVENTORY-BALANCES THRU 714-EXIT.           00024700
024720     PERFORM 800-PRINT-LOW-STOCK-HEADER THRU 800-EXIT.            00024720
024800     PERFORM 720-LOW-STOCK-SCAN THRU 720-EXIT                     00024800
024900         VARYING WS-SUB1 FROM +1 BY +1                            00024900
025000         UNTIL WS-SUB1 > PRD-TAB-COUNT.                           00025000
025050     PERFORM 810-PRINT-LOW-STOCK-TRAILER THRU 810-EXIT.           00025050
025100     PERFORM 730-SUMMARIZE-BALANCES THRU 730-EXIT                 00025100
025200         VARYING WS-SUB1 FROM +1 BY +1                            00025200
025300         UNTIL WS-SUB1 > INV-WORK-COUNT.                          00025300
025400     PERFORM 750-SUMMARIZE-ACTIVITY THRU 750-EXIT.                00025400
025600     PERFORM 830-PRINT-LOCATION-REPORT THRU 830-EXIT.             00025600
025700     PERFORM 870-PRINT-SYSTEM-TOTALS THRU 870-EXIT.               00025700
025800     PERFORM 790-CLOSE-FILES THRU 790-EXIT.                       00025800
025900     GOBACK.                                                       00025900
026000*                                                                 00026000
026100 700-OPEN-FILES.                                                  00026100
026200     OPEN INPUT  LOCATION-FILE.                                   00026200
026210     IF WS-LOCFILE-STATUS NOT = '00'                              00026210
026220       DISPLAY 'ERROR OPENING LOCATION FILE. RC:'                 00026220
026230               WS-LOCFILE-STATUS                                  00026230
026240       DISPLAY 'TERMINATING PROGRAM DUE TO FILE ERROR'            00026240
026250       MOVE 16 TO RETURN-CODE                                     00026250
026260       STOP RUN                                                   00026260
026270     END-IF .                                                     00026270
026280     OPEN INPUT  PRODUCT-FILE.                                    00026280
026290     IF WS-PRDFILE-STATUS NOT = '00'                              00026290
026300       DISPLAY 'ERROR OPENING PRODUCT FILE. RC:' WS-PRDFILE-STATUS00026300
026310       DISPLAY 'TERMINATING PROGRAM DUE TO FILE ERROR'            00026310
026320       MOVE 16 TO RETURN-CODE                                     00026320
026330       STOP RUN                                                   00026330
026340     END-IF .                                                     00026340
026350     OPEN INPUT  INVENTORY-FILE.                                  00026350
026360     IF WS-INVFILE-STATUS NOT = '00'                              00026360
026370       DISPLAY 'ERROR OPENING INVENTORY FILE. RC:'                00026370
026380               WS-INVFILE-STATUS                                  00026380
026390       DISPLAY 'TERMINATING PROGRAM DUE TO FILE ERROR'            00026390
026400       MOVE 16 TO RETURN-CODE                                     00026400
026410       STOP RUN                                                   00026410
026420     END-IF .                                                     00026420
026430     OPEN INPUT  POSTED-TXN-FILE.                                 00026430
026440     IF WS-TXNOUT-STATUS NOT = '00'                               00026440
026450       DISPLAY 'ERROR OPENING POSTED-TXN FILE. RC:'               00026450
026460               WS-TXNOUT-STATUS                                   00026460
026470       DISPLAY 'TERMINATING PROGRAM DUE TO FILE ERROR'            00026470
026480       MOVE 16 TO RETURN-CODE                                     00026480
026490       STOP RUN                                                   00026490
026500     END-IF .                                                     00026500
026510     OPEN OUTPUT REPORT-FILE.                                     00026510
026520     IF WS-RPTFILE-STATUS NOT = '00'                              00026520
026530       DISPLAY 'ERROR OPENING REPORT FILE. RC:' WS-RPTFILE-STATUS 00026530
026540       DISPLAY 'TERMINATING PROGRAM DUE TO FILE ERROR'            00026540
026550       MOVE 16 TO RETURN-CODE                                     00026550
026560       STOP RUN                                                   00026560
026570     END-IF .                                                     00026570
026700 700-EXIT.                                                       00026700
026800     EXIT.                                                        00026800
026900*                                                                 00026900
027000 710-LOAD-LOCATION-TABLE.                                         00027000
027100     READ LOCATION-FILE.                                          00027100
027200     PERFORM 711-ADD-LOCATION-ENTRY THRU 711-EXIT                 00027200
027300         UNTIL LOCFILE-EOF.                                       00027300
027400     CLOSE LOCATION-FILE.                                         00027400
027500 710-EXIT.                                                       00027500
027600     EXIT.                                                        00027600
027700*                                                                 00027700
027800 711-ADD-LOCATION-ENTRY.                                          00027800
027900     ADD +1 TO LOC-TAB-COUNT.                                     00027900
028000     MOVE LOC-ID     TO LOC-TAB-ID(LOC-TAB-COUNT).                00028000
028100     MOVE LOC-NAME   TO LOC-TAB-NAME(LOC-TAB-COUNT).              00028100
028200     MOVE LOC-ACTIVE TO LOC-TAB-ACTIVE(LOC-TAB-COUNT).            00028200
028300     READ LOCATION-FILE.                                         00028300
028400 711-EXIT.                                                       00028400
028500     EXIT.                                                        00028500
028600*                                                                 00028600
028700 712-LOAD-PRODUCT-TABLE.                                         00028700
028800     READ PRODUCT-FILE.                                          00028800
028900     PERFORM 713-ADD-PRODUCT-ENTRY THRU 713-EXIT                 00028900
029000         UNTIL PRDFILE-EOF.                                       00029000
029100     CLOSE PRODUCT-FILE.                                          00029100
029200 712-EXIT.                                                       00029200
029300     EXIT.                                                        00029300
029400*                                                                 00029400
029500 713-ADD-PRODUCT-ENTRY.                                           00029500
029600     ADD +1 TO PRD-TAB-COUNT.                                     00029600
029700     MOVE PRD-ID            TO PRD-TAB-ID(PRD-TAB-COUNT).         00029700
029800     MOVE PRD-SKU           TO PRD-TAB-SKU(PRD-TAB-COUNT).        00029800
029900     MOVE PRD-NAME          TO PRD-TAB-NAME(PRD-TAB-COUNT).       00029900
030000     MOVE PRD-UNIT-COST     TO PRD-TAB-UNIT-COST(PRD-TAB-COUNT).  00030000
030100     MOVE PRD-REORDER-POINT TO                                   00030100
030200         PRD-TAB-REORDER-POINT(PRD-TAB-COUNT).                   00030200
030300     MOVE PRD-REORDER-QTY   TO                                   00030300
030400         PRD-TAB-REORDER-QTY(PRD-TAB-COUNT).                     00030400
030500     MOVE PRD-ACTIVE        TO PRD-TAB-ACTIVE(PRD-TAB-COUNT).     00030500
030600     READ PRODUCT-FILE.                                          00030600
030700 713-EXIT.                                                       00030700
030800     EXIT.                                                        00030800
030900*                                                                 00030900
031000 714-LOAD-INVENTORY-BALANCES.                                     00031000
031100     READ INVENTORY-FILE.                                         00031100
031200     PERFORM 715-ADD-INVENTORY-ENTRY THRU 715-EXIT                00031200
031300         UNTIL INVFILE-EOF.                                       00031300
031400     CLOSE INVENTORY-FILE.                                        00031400
031500 714-EXIT.                                                       00031500
031600     EXIT.                                                        00031600
031700*                                                                 00031700
031800 715-ADD-INVENTORY-ENTRY.                                        00031800
031900     ADD +1 TO INV-WORK-COUNT.                                   00031900
032000     MOVE INV-PRODUCT-ID  TO                                      00032000
032100         INV-WORK-PRODUCT-ID(INV-WORK-COUNT).                    00032100
032200     MOVE INV-LOCATION-ID TO                                      00032200
032300         INV-WORK-LOCATION-ID(INV-WORK-COUNT).                   00032300
032400     MOVE INV-QTY-ON-HAND TO                                      00032400
032500         INV-WORK-ON-HAND(INV-WORK-COUNT).                       00032500
032600     MOVE INV-RESERVED-QTY TO                                    00032600
032700         INV-WORK-RESERVED(INV-WORK-COUNT).                      00032700
032800     ADD +1 TO NUM-BALANCE-RECS.                                  00032800
032900     READ INVENTORY-FILE.                                         00032900
033000 715-EXIT.                                                       00033000
033100     EXIT.                                                        00033100
033200*                                                                 00033200
033300 720-LOW-STOCK-SCAN.                                              00033300
033400*        CALLS INVMGT FOR THE ACROSS-LOCATION TOTAL AVAILABLE FOR  *00033400
033500*        EVERY ACTIVE PRODUCT - A PRODUCT WITH NO BALANCE RECORDS  *00033500
033600*        AT ALL COMES BACK ZERO, WHICH WILL ALWAYS ALERT IF THE    *00033600
033700*        PRODUCT CARRIES ANY REORDER POINT ABOVE ZERO.             *00033700
033800     IF PRD-TAB-ACTIVE(WS-SUB1) = 'Y'                              00033800
033900         MOVE 'TAVL' TO LK-FUNCTION-CODE                          00033900
034000         MOVE PRD-TAB-ID(WS-SUB1) TO LK-PRODUCT-ID                00034000
034100         MOVE ZERO TO LK-LOCATION-ID                              00034100
034200         CALL 'INVMGT' USING LK-PARMS, INV-WORK-TABLE             00034200
034300         IF LK-TOTAL-AVAILABLE NOT >                              00034300
034400                 PRD-TAB-REORDER-POINT(WS-SUB1)                   00034400
034500             ADD +1 TO NUM-LOW-STOCK                              00034500
034600             COMPUTE WS-SHORTAGE =                                00034600
034700                 PRD-TAB-REORDER-POINT(WS-SUB1) -                 00034700
034800                 LK-TOTAL-AVAILABLE                               00034800
034900             IF WS-SHORTAGE < 0                                   00034900
035000                 MOVE 0 TO WS-SHORTAGE                            00035000
035100             END-IF                                               00035100
035200             PERFORM 721-PRINT-LOW-STOCK-LINE THRU 721-EXIT       00035200
035300         END-IF                                                   00035300
035400     END-IF.                                                      00035400
035500 720-EXIT.                                                       00035500
035600     EXIT.                                                        00035600
035700*                                                                 00035700
035800 721-PRINT-LOW-STOCK-LINE.                                       00035800
035900     MOVE SPACES TO RPT-DETAIL-1.                                00035900
036000     MOVE PRD-TAB-SKU(WS-SUB1)  TO RPT-D1-SKU.                   00036000
036100     MOVE PRD-TAB-NAME(WS-SUB1) TO RPT-D1-NAME.                  00036100
036200     MOVE PRD-TAB-REORDER-POINT(WS-SUB1) TO                       00036200
036300         RPT-D1-REORDER-POINT.                                   00036300
036400     MOVE PRD-TAB-REORDER-QTY(WS-SUB1) TO RPT-D1-REORDER-QTY.    00036400
036500     MOVE LK-TOTAL-AVAILABLE TO RPT-D1-AVAILABLE.                00036500
036600     MOVE WS-SHORTAGE TO RPT-D1-SHORTAGE.                        00036600
036700     WRITE REPORT-RECORD FROM RPT-DETAIL-1                       00036700
036800         AFTER ADVANCING 1 LINE.                                  00036800
036900 721-EXIT.                                                       00037000
037000     EXIT.                                                        00037100
037100*                                                                 00037200
037200 730-SUMMARIZE-BALANCES.                                         00037300
037300*        ONE PASS OVER THE IN-MEMORY BALANCE TABLE.  734-ADD-      *00037400
037400*        SYSTEM-TOTALS RUNS FOR EVERY ENTRY REGARDLESS OF ON-HAND  *00037500
037500*        (INV-0450 - THE SYSTEM TRAILER IS NOT ALLOWED TO DROP AN  *00037600
037600*        OUTSTANDING RESERVATION JUST BECAUSE ON-HAND HIT ZERO).   *00037700
037650*        THE PER-LOCATION ROLL-UP BELOW STAYS RESTRICTED TO        *00037750
037660*        ENTRIES WITH ON-HAND GREATER THAN ZERO AND ALSO MARKS     *00037760
037670*        THE OWNING PRODUCT AS CARRYING STOCK FOR THE SYSTEM-WIDE  *00037770
037680*        DISTINCT-PRODUCT COUNT.  BALANCE RECORDS WHOSE PRODUCT NO *00037780
037690*        LONGER EXISTS ON THE PRODUCT MASTER ARE EXCLUDED FROM     *00037790
037695*        VALUE (INV-0390).                                         *00037795
037700     PERFORM 734-ADD-SYSTEM-TOTALS THRU 734-EXIT.                 00037800
037850     IF INV-WORK-ON-HAND(WS-SUB1) > ZERO                          00038000
038000         MOVE 'N' TO WS-FOUND-SW                                  00038100
038100         PERFORM 731-FIND-PRODUCT THRU 731-EXIT                   00038200
038200         IF WS-ENTRY-FOUND                                        00038300
038300             IF NOT PRD-TAB-HAS-STOCK(WS-SUB2)                    00038400
038400                 SET PRD-TAB-HAS-STOCK(WS-SUB2) TO TRUE           00038500
038500                 ADD +1 TO NUM-DISTINCT-STOCKED                   00038600
038600             END-IF                                               00038700
038700             COMPUTE WS-LOC-ENTRY-AVAIL =                         00038800
038800                 INV-WORK-ON-HAND(WS-SUB1) -                      00038900
038900                 INV-WORK-RESERVED(WS-SUB1)                       00039000
039000             IF WS-LOC-ENTRY-AVAIL < 0                            00039100
039100                 MOVE 0 TO WS-LOC-ENTRY-AVAIL                     00039200
039200             END-IF                                               00039300
039300             COMPUTE WS-LOC-ENTRY-VALUE ROUNDED =                 00039400
039400                 INV-WORK-ON-HAND(WS-SUB1) *                      00039500
039500                 PRD-TAB-UNIT-COST(WS-SUB2)                       00039600
039600             PERFORM 732-ROLL-UP-TO-LOCATION THRU 732-EXIT        00039700
039800         END-IF                                                   00039900
039900     END-IF.                                                      00040000
040000 730-EXIT.                                                       00040100
040100     EXIT.                                                        00040200
040200*                                                                 00040300
040300 731-FIND-PRODUCT.                                               00040400
040400     MOVE +0 TO WS-SUB2.                                         00040500
040500     PERFORM 731A-SCAN-PRODUCT THRU 731A-EXIT                    00040600
040600         VARYING WS-SUB2 FROM +1 BY +1                            00040700
040700         UNTIL WS-SUB2 > PRD-TAB-COUNT OR WS-ENTRY-FOUND.         00040800
040800 731-EXIT.                                                       00040900
040900     EXIT.                                                        00041000
041000*                                                                 00041100
041100 731A-SCAN-PRODUCT.                                              00041200
041200     IF PRD-TAB-ID(WS-SUB2) = INV-WORK-PRODUCT-ID(WS-SUB1)        00041300
041300         MOVE 'Y' TO WS-FOUND-SW.                                00041400
041400 731A-EXIT.                                                      00041500
041500     EXIT.                                                        00041600
041600*                                                                 00041700
041700 732-ROLL-UP-TO-LOCATION.                                        00041800
041710*        PER-LOCATION TOTALS ONLY - SYSTEM-WIDE TOTALS ARE NOW     *00041810
041720*        HANDLED SEPARATELY BY 734-ADD-SYSTEM-TOTALS (INV-0450).   *00041820
041800     MOVE 'N' TO WS-FOUND-SW.                                    00041900
041900     PERFORM 733-FIND-LOCATION THRU 733-EXIT.                    00042000
042000     IF WS-ENTRY-FOUND                                            00042100
042100         ADD +1 TO LOC-TAB-PROD-COUNT(WS-SUB2)                    00042200
042200         ADD INV-WORK-ON-HAND(WS-SUB1) TO                        00042300
042300             LOC-TAB-QTY-ON-HAND(WS-SUB2)                         00042400
042400         ADD INV-WORK-RESERVED(WS-SUB1) TO                       00042500
042500             LOC-TAB-QTY-RESERVED(WS-SUB2)                        00042600
042600         ADD WS-LOC-ENTRY-AVAIL TO                                00042700
042700             LOC-TAB-QTY-AVAILABLE(WS-SUB2)                       00042800
042800         ADD WS-LOC-ENTRY-VALUE TO LOC-TAB-VALUE(WS-SUB2)         00042900
042900     END-IF.                                                      00043000
043000 732-EXIT.                                                       00043100
043010     EXIT.                                                        00043110
043020*                                                                 00043120
043030 734-ADD-SYSTEM-TOTALS.                                          00043130
043040*        ROLLS ONE BALANCE TABLE ENTRY INTO THE SYSTEM-WIDE        *00043140
043050*        ON-HAND/RESERVED/AVAILABLE TOTALS, UNCONDITIONALLY, FOR   *00043150
043060*        EVERY ENTRY, PER INV-0450 - ONLY THE AVAILABLE FIGURE     *00043160
043070*        IS FLOORED AT ZERO PER RECORD.  THE VALUE TOTAL IS STILL  *00043170
043080*        LIMITED TO BALANCES WHOSE PRODUCT IS STILL ON THE         *00043180
043090*        PRODUCT MASTER (INV-0390).                                *00043190
043100     MOVE INV-WORK-ON-HAND(WS-SUB1) TO WS-SYS-ENTRY-ON-HAND.      00043200
043140     MOVE INV-WORK-RESERVED(WS-SUB1) TO WS-SYS-ENTRY-RESERVED.    00043240
043180     COMPUTE WS-SYS-ENTRY-AVAIL =                                00043280
043190         WS-SYS-ENTRY-ON-HAND - WS-SYS-ENTRY-RESERVED.            00043290
043200     IF WS-SYS-ENTRY-AVAIL < 0                                    00043300
043210         MOVE 0 TO WS-SYS-ENTRY-AVAIL                             00043310
043220     END-IF.                                                      00043320
043230     ADD WS-SYS-ENTRY-ON-HAND TO SYS-QTY-ON-HAND.                 00043330
043240     ADD WS-SYS-ENTRY-RESERVED TO SYS-QTY-RESERVED.               00043340
043250     ADD WS-SYS-ENTRY-AVAIL TO SYS-QTY-AVAILABLE.                 00043350
043260     MOVE 'N' TO WS-FOUND-SW.                                     00043360
043270     PERFORM 731-FIND-PRODUCT THRU 731-EXIT.                     00043370
043280     IF WS-ENTRY-FOUND                                            00043380
043290         COMPUTE WS-SYS-ENTRY-VALUE ROUNDED =                    00043390
043300             WS-SYS-ENTRY-ON-HAND * PRD-TAB-UNIT-COST(WS-SUB2)    00043400
043310         ADD WS-SYS-ENTRY-VALUE TO SYS-VALUE                     00043410
043320     END-IF.                                                      00043420
043330 734-EXIT.                                                       00043430
043340     EXIT.                                                        00043440
043350*                                                                 00043450
043400 733-FIND-LOCATION.                                              00043500
043500*        LOCATES THE OWNING LOCATION FOR THE BALANCE TABLE ENTRY   *00043600
043600*        AT WS-SUB1, LEAVING WS-SUB2 POINTING AT ITS LOCATION-     *00043700
043700*        TABLE ENTRY.  WS-SUB2 IS REUSED HERE - THE PRODUCT        *00043800
043800*        SUBSCRIPT FROM 731-FIND-PRODUCT HAS ALREADY BEEN SPENT.   *00043900
043900     MOVE +0 TO WS-SUB2.                                         00044000
044000     PERFORM 733A-SCAN-LOCATION THRU 733A-EXIT                   00044100
044100         VARYING WS-SUB2 FROM +1 BY +1                            00044200
044200         UNTIL WS-SUB2 > LOC-TAB-COUNT OR WS-ENTRY-FOUND.         00044300
044300 733-EXIT.                                                       00044400
044400     EXIT.                                                        00044500
044500*                                                                 00044600
044600 733A-SCAN-LOCATION.                                              00044700
044700     IF LOC-TAB-ID(WS-SUB2) = INV-WORK-LOCATION-ID(WS-SUB1)       00044800
044800         MOVE 'Y' TO WS-FOUND-SW.                                00044900
044900 733A-EXIT.                                                      00045000
045000     EXIT.                                                        00045100
045100*                                                                 00045200
045500 750-SUMMARIZE-ACTIVITY.                                         00045600
045600*        READS TONIGHT'S POSTED TRANSACTION FILE AND ROLLS EACH    *00045700
045700*        RECORD INTO ITS LOCATION'S ACTIVITY COUNTERS - SIGN OF    *00045800
045800*        THE QUANTITY DRIVES THE IN/OUT TOTALS, TXN-TYPE DRIVES    *00045900
045900*        THE BY-TYPE COUNTS, SO AN ADJUSTMENT CAN LAND IN EITHER   *00046000
046000*        IN OR OUT DEPENDING ON ITS SIGN WHILE STILL COUNTING AS   *00046100
046100*        ONE ADJUSTMENT FOR THE TYPE BREAKDOWN.                    *00046200
046200     READ POSTED-TXN-FILE.                                        00046300
046300     PERFORM 751-APPLY-ACTIVITY THRU 751-EXIT                     00046400
046400         UNTIL TXNOUT-EOF.                                        00046500
046500 750-EXIT.                                                       00046600
046600     EXIT.                                                        00046700
046700*                                                                 00046800
046800 751-APPLY-ACTIVITY.                                              00046900
046900     MOVE 'N' TO WS-FOUND-SW.                                     00047000
047000     MOVE TXN-LOCATION-ID TO WS-SUB1.                            00047100
047100     PERFORM 752-FIND-TXN-LOCATION THRU 752-EXIT.                00047200
047110     IF WS-ENTRY-FOUND                                            00047110
047120         PERFORM 752B-CHECK-DATE-WINDOW THRU 752B-EXIT            00047120
047130     END-IF.                                                      00047130
047200     IF WS-ENTRY-FOUND                                            00047300
047300         ADD +1 TO LOC-TAB-TXN-COUNT(WS-SUB2)                     00047400
047400         IF TXN-QTY > ZERO                                        00047500
047500             ADD +1 TO LOC-TAB-IN-COUNT(WS-SUB2)                  00047600
047600             ADD TXN-QTY TO LOC-TAB-IN-QTY(WS-SUB2)               00047700
047700         END-IF                                                   00047800
047800         IF TXN-QTY < ZERO                                        00047900
047900             ADD +1 TO LOC-TAB-OUT-COUNT(WS-SUB2)                 00048000
048000             SUBTRACT TXN-QTY FROM LOC-TAB-OUT-QTY(WS-SUB2)       00048100
048100         END-IF                                                   00048200
048200         EVALUATE TXN-TYPE                                        00048300
048300             WHEN 'IN'                                            00048400
048400                 ADD +1 TO LOC-TAB-CNT-IN(WS-SUB2)                00048500
048500             WHEN 'OUT'                                           00048600
048600                 ADD +1 TO LOC-TAB-CNT-OUT(WS-SUB2)               00048700
048700             WHEN 'TRANSFER'                                      00048800
048800                 ADD +1 TO LOC-TAB-CNT-TRANSFER(WS-SUB2)          00048900
048900             WHEN 'ADJUSTMENT'                                    00049000
049000                 ADD +1 TO LOC-TAB-CNT-ADJUSTMENT(WS-SUB2)        00049100
049100             WHEN OTHER                                           00049200
049200                 CONTINUE                                        00049300
049300         END-EVALUATE                                             00049400
049400     END-IF.                                                      00049500
049500     READ POSTED-TXN-FILE.                                        00049600
049600 751-EXIT.                                                       00049700
049700     EXIT.                                                        00049800
049800*                                                                 00049900
049900 752-FIND-TXN-LOCATION.                                          00050000
050000     MOVE +0 TO WS-SUB2.                                         00050100
050100     PERFORM 752A-SCAN-TXN-LOCATION THRU 752A-EXIT                00050200
050200         VARYING WS-SUB2 FROM +1 BY +1                            00050300
050300         UNTIL WS-SUB2 > LOC-TAB-COUNT OR WS-ENTRY-FOUND.         00050400
050400 752-EXIT.                                                       00050500
050500     EXIT.                                                        00050600
050600*                                                                 00050700
050700 752A-SCAN-TXN-LOCATION.                                          00050800
050800     IF LOC-TAB-ID(WS-SUB2) = WS-SUB1                             00050900
050900         MOVE 'Y' TO WS-FOUND-SW.                                 00051000
051000 752A-EXIT.                                                      00051100
051100     EXIT.                                                        00051200
051200*                                                                 00051300
051210*        WHEN A DATE WINDOW WAS SUPPLIED ON THE RUN PARAMETER     *00051210
051220*        CARD, DROPS THE POSTED TRANSACTION OUT OF THIS PASS BY   *00051220
051230*        RESETTING WS-FOUND-SW IF THE TRANSACTION DATE (REBUILT   *00051230
051240*        FROM THE TXN-DATE-BROKEN-OUT REDEFINES IN TXNREC) FALLS  *00051240
051250*        OUTSIDE THE FROM/TO DATES ON WS-PARM-CARD.               *00051250
051260 752B-CHECK-DATE-WINDOW.                                          00051260
051270     COMPUTE WS-TXN-DATE-NUM = TXN-DATE-CCYY * 10000               00051270
051275             + TXN-DATE-MM * 100 + TXN-DATE-DD.                    00051275
051280     IF WS-WINDOW-ACTIVE                                           00051280
051281         IF WS-TXN-DATE-NUM < WS-PARM-FROM-DATE                    00051281
051282             MOVE 'N' TO WS-FOUND-SW                                00051282
051283         END-IF                                                    00051283
051284         IF WS-TXN-DATE-NUM > WS-PARM-TO-DATE                      00051284
051285             MOVE 'N' TO WS-FOUND-SW                                00051285
051286         END-IF                                                    00051286
051287     END-IF.                                                       00051287
051290 752B-EXIT.                                                       00051290
051295     EXIT.                                                        00051295
051298*                                                                 00051298
051300 790-CLOSE-FILES.                                                 00051400
051400     CLOSE POSTED-TXN-FILE.                                       00051500
051500     CLOSE REPORT-FILE.                                          00051600
051600 790-EXIT.                                                       00051700
051700     EXIT.                                                        00051800
051800*                                                                 00051900
051900 800-PRINT-LOW-STOCK-HEADER.                                      00052000
052000     MOVE SPACES TO RPT-HEADER-1.                                00052100
052100     MOVE SYS-DATE TO RPT-H1-DATE.                               00052200
052200     WRITE REPORT-RECORD FROM RPT-HEADER-1                       00052300
052300         AFTER ADVANCING C01.                                    00052400
052400     WRITE REPORT-RECORD FROM RPT-HEADER-2                       00052500
052500         AFTER ADVANCING 2 LINES.                                00052600
052600 800-EXIT.                                                       00052700
052700     EXIT.                                                        00052800
052800*                                                                 00052900
052900 810-PRINT-LOW-STOCK-TRAILER.                                    00053000
053000     MOVE SPACES TO RPT-DETAIL-2.                                00053100
053100     MOVE 'LOW-STOCK PRODUCTS' TO RPT-D2-LABEL.                  00053200
053200     MOVE NUM-LOW-STOCK TO RPT-D2-VALUE.                         00053300
053300     WRITE REPORT-RECORD FROM RPT-DETAIL-2                       00053400
053400         AFTER ADVANCING 2 LINES.                                00053500
053450 810-EXIT.                                                       00053550
053460     EXIT.                                                        00053600
053600*                                                                 00053700
053700 830-PRINT-LOCATION-REPORT.                                      00053800
053800     WRITE REPORT-RECORD FROM RPT-LOC-HEADER                     00053900
053900         AFTER ADVANCING C01.                                    00054000
054000     MOVE +0 TO WS-SUB1.                                         00054100
054100     PERFORM 831-PRINT-ONE-LOCATION THRU 831-EXIT                00054200
054200         VARYING WS-SUB1 FROM +1 BY +1                           00054300
054300         UNTIL WS-SUB1 > LOC-TAB-COUNT.                          00054400
054400 830-EXIT.                                                       00054500
054500     EXIT.                                                        00054600
054600*                                                                 00054700
054700 831-PRINT-ONE-LOCATION.                                         00054800
054800     MOVE SPACES TO RPT-LOC-DETAIL-1.                            00054900
054900     MOVE LOC-TAB-ID(WS-SUB1)         TO RPT-L1-LOC-ID.          00055000
055000     MOVE LOC-TAB-NAME(WS-SUB1)       TO RPT-L1-LOC-NAME.        00055100
055100     MOVE LOC-TAB-PROD-COUNT(WS-SUB1) TO RPT-L1-PROD-COUNT.      00055200
055200     MOVE LOC-TAB-QTY-ON-HAND(WS-SUB1) TO RPT-L1-ON-HAND.        00055300
055300     MOVE LOC-TAB-QTY-RESERVED(WS-SUB1) TO RPT-L1-RESERVED.      00055400
055400     MOVE LOC-TAB-QTY-AVAILABLE(WS-SUB1) TO RPT-L1-AVAILABLE.    00055500
055500     MOVE LOC-TAB-VALUE(WS-SUB1)      TO RPT-L1-VALUE.           00055600
055600     WRITE REPORT-RECORD FROM RPT-LOC-DETAIL-1                   00055700
055700         AFTER ADVANCING 2 LINES.                                00055800
055800     MOVE SPACES TO RPT-LOC-DETAIL-2.                            00055900
055900     MOVE LOC-TAB-IN-COUNT(WS-SUB1)   TO RPT-L2-IN-COUNT.        00056000
056000     MOVE LOC-TAB-IN-QTY(WS-SUB1)     TO RPT-L2-IN-QTY.          00056100
056100     MOVE LOC-TAB-OUT-COUNT(WS-SUB1)  TO RPT-L2-OUT-COUNT.       00056200
056200     MOVE LOC-TAB-OUT-QTY(WS-SUB1)    TO RPT-L2-OUT-QTY.         00056300
056300     COMPUTE RPT-L2-NET-CHANGE =                                 00056400
056400         LOC-TAB-IN-QTY(WS-SUB1) - LOC-TAB-OUT-QTY(WS-SUB1).      00056500
056500     WRITE REPORT-RECORD FROM RPT-LOC-DETAIL-2                   00056600
056600         AFTER ADVANCING 1 LINE.                                  00056700
056700     MOVE SPACES TO RPT-LOC-DETAIL-3.                            00056800
056800     MOVE LOC-TAB-CNT-IN(WS-SUB1)     TO RPT-L3-CNT-IN.          00056900
056900     MOVE LOC-TAB-CNT-OUT(WS-SUB1)    TO RPT-L3-CNT-OUT.         00057000
057000     MOVE LOC-TAB-CNT-TRANSFER(WS-SUB1) TO RPT-L3-CNT-TRANSFER.  00057100
057100     MOVE LOC-TAB-CNT-ADJUSTMENT(WS-SUB1) TO                     00057200
057200         RPT-L3-CNT-ADJUSTMENT.                                  00057300
057300     WRITE REPORT-RECORD FROM RPT-LOC-DETAIL-3                   00057400
057400         AFTER ADVANCING 1 LINE.                                  00057500
057500 831-EXIT.                                                       00057600
057600     EXIT.                                                        00057700
057700*                                                                 00057800
057800 870-PRINT-SYSTEM-TOTALS.                                        00057900
057900     MOVE SPACES TO RPT-SYS-DETAIL.                              00058000
058000     MOVE 'TOTAL BALANCE RECORDS' TO RPT-SY-LABEL.               00058100
058100     MOVE NUM-BALANCE-RECS TO RPT-SY-VALUE.                      00058200
058200     WRITE REPORT-RECORD FROM RPT-SYS-DETAIL                     00058300
058300         AFTER ADVANCING C01.                                    00058400
058400     MOVE 'DISTINCT PRODUCTS WITH STOCK' TO RPT-SY-LABEL.        00058500
058500     MOVE NUM-DISTINCT-STOCKED TO RPT-SY-VALUE.                  00058600
058600     WRITE REPORT-RECORD FROM RPT-SYS-DETAIL                     00058700
058700         AFTER ADVANCING 1 LINE.                                  00058800
058800     MOVE 'TOTAL QUANTITY ON HAND' TO RPT-SY-LABEL.              00058900
058900     MOVE SYS-QTY-ON-HAND TO RPT-SY-VALUE.                       00059000
059000     WRITE REPORT-RECORD FROM RPT-SYS-DETAIL                     00059100
059100         AFTER ADVANCING 1 LINE.                                  00059200
059200     MOVE 'TOTAL QUANTITY RESERVED' TO RPT-SY-LABEL.             00059300
059300     MOVE SYS-QTY-RESERVED TO RPT-SY-VALUE.                      00059400
059400     WRITE REPORT-RECORD FROM RPT-SYS-DETAIL                     00059500
059500         AFTER ADVANCING 1 LINE.                                  00059600
059600     MOVE 'TOTAL QUANTITY AVAILABLE' TO RPT-SY-LABEL.            00059700
059700     MOVE SYS-QTY-AVAILABLE TO RPT-SY-VALUE.                     00059800
059800     WRITE REPORT-RECORD FROM RPT-SYS-DETAIL                     00059900
059900         AFTER ADVANCING 1 LINE.                                  00060000
060000     MOVE 'TOTAL INVENTORY VALUE' TO RPT-SY-LABEL.               00060100
060100     MOVE SYS-VALUE TO RPT-SY-VALUE.                             00060200
060200     WRITE REPORT-RECORD FROM RPT-SYS-DETAIL                     00060300
060300         AFTER ADVANCING 1 LINE.                                  00060400
060400 870-EXIT.                                                       00060500
060500     EXIT.                                                        00060600
