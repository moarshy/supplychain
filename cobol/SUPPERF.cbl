000100 IDENTIFICATION DIVISION.                                         00000100
000200******************************************************************00000200
000300 PROGRAM-ID.  SUPPERF.                                            00000300
000400 AUTHOR.  DORIS STOUT.                                            00000400
000500 INSTALLATION.  COBOL DEVELOPMENT CENTER.                         00000500
000600 DATE-WRITTEN.  06/18/96.                                         00000600
000700 DATE-COMPILED.  06/18/96.                                        00000700
000800 SECURITY.  NON-CONFIDENTIAL.                                     00000800
000900******************************************************************00000900
001000*   SUPPERF  -  SUPPLIER PERFORMANCE RATER                       *00001000
001100*                                                                *00001100
001200*   RUNS AFTER TXNPOST.  FOR EVERY ACTIVE SUPPLIER, GATHERS THE   *00001200
001300*   SUPPLIER'S OWN PRODUCTS FROM THE PRODUCT MASTER, THEN SCANS   *00001300
001400*   THE POSTED-TRANSACTION FILE FOR 'IN' RECEIPTS AGAINST THOSE   *00001400
001500*   PRODUCTS - COUNTING RECEIPTS AND SUMMING QUANTITY RECEIVED.   *00001500
001600*   FROM THE RECEIPT COUNT AND THE SUPPLIER'S LEAD TIME A 0-5     *00001600
001700*   PERFORMANCE SCORE IS COMPUTED AND WRITTEN BACK TO THE         *00001700
001800*   SUPPLIER MASTER.  A PERFORMANCE REPORT AND SUPPLIER-LEVEL     *00001800
001900*   AGGREGATE STATISTICS (AVERAGE LEAD TIME, AVERAGE RATING,      *00001900
002000*   TOP FIVE BY RATING, NEEDS-REVIEW LIST) ARE PRINTED.           *00002000
002100*                                                                 *00002100
002200*   THE GROUPING/MIN-MAX-AVG SHAPE OF THIS PROGRAM FOLLOWS THE    *00002200
002300*   OLD DB2 CURSOR REPORT THAT USED TO GROUP EMPLOYEES BY DEPT -  *00002300
002400*   HERE WE GROUP POSTED RECEIPTS BY SUPPLIER INSTEAD, SCANNING   *00002400
002500*   THE WORKING-STORAGE TABLES RATHER THAN FETCHING A CURSOR.     *00002500
002600******************************************************************00002600
002700*   CHANGE LOG                                                   *00002700
002800*   ----------                                                   *00002800
002900*   DATE       BY    REQUEST    DESCRIPTION                      *00002900
003000*   ---------  ----  ---------  -------------------------------  *00003000
003100*   06/18/96   DS    INV-0312   ORIGINAL PROGRAM - REPLACED THE   *00003100
003200*                                MANUAL QUARTERLY SUPPLIER REVIEW *00003200
003300*                                SPREADSHEET WITH A BATCH RATING. *00003300
003400*   02/03/98   GSF   INV-0368   ADDED THE TOP-5 AND NEEDS-REVIEW  *00003400
003500*                                SECTIONS TO THE REPORT TRAILER   *00003500
003600*                                (REQUEST FROM PURCHASING).       *00003600
003700*   08/19/98   RSF   Y2K-0009   REVIEWED FOR CENTURY WINDOW - NO  *00003700
003800*                                DATE ARITHMETIC IN THIS PROGRAM. *00003800
003900*   01/11/99   DS    INV-0392   SCORING FORMULA CHANGED TO THE    *00003900
004000*                                ACTIVITY/LEAD-TIME AVERAGE - THE *00004000
004100*                                OLD FORMULA OVER-REWARDED HIGH-  *00004100
004200*                                VOLUME SUPPLIERS WITH LONG LEAD  *00004200
004300*                                TIMES.                           *00004300
004310*   04/17/02   GSF   INV-0441   TOP-5 LIST NOW REQUIRES A RATING  *00004310
004320*                                GREATER THAN ZERO (NOT JUST       *00004320
004330*                                ACTIVE) TO APPEAR - PURCHASING    *00004330
004340*                                DID NOT WANT UNRATED SUPPLIERS     *00004340
004350*                                PADDING OUT A SHORT LIST.          *00004350
004360*   09/30/05   DS    INV-0475   REVIEWED FOR SOX CONTROLS OVER      *00004360
004365*                                THE RATING FILE REWRITE - CONFIRMED*00004365
004370*                                750-REWRITE-SUPPLIER IS THE ONLY   *00004370
004375*                                PARAGRAPH THAT UPDATES SUPFILE.     *00004375
004380*                                NO CODE CHANGE.                     00004380
004385*   06/02/06   JS    INV-0481   700-OPEN-FILES DECLARED THE FILE    00004385
004390*                                STATUS FIELDS BUT NEVER TESTED ONE 00004390
004391*                                OF THEM AFTER THE OPEN - ADDED     00004391
004392*                                DISPLAY/RC-16/STOP RUN CHECKS      00004392
004393*                                BEHIND ALL FOUR OPENS.  SAME AUDIT 00004393
004394*                                FINDING AS TXNPOST (INV-0481).     00004394
004395*   11/14/06   DS    INV-0522   721A-SCAN-SUPPLIER MATCHED A         00004395
004396*                                PRODUCT TO ITS SUPPLIER ON ID ALONE 00004396
004397*                                AND NEVER CHECKED SUP-TAB-ACTIVE -  00004397
004398*                                AN INACTIVE SUPPLIER WAS STILL      00004398
004399*                                PICKING UP RECEIPTS AND A RATING    00004399
004400*                                THAT 751-REWRITE-SUPPLIER-FILE      00004400
004401*                                WROTE BACK TO SUPFILE.  ADDED THE   00004401
004402*                                ACTIVE TEST TO THE MATCH SO ONLY    00004402
004403*                                ACTIVE SUPPLIERS ARE SCORED AND     00004403
004404*                                REWRITTEN, PER THE BATCH SPEC.      00004404
004405******************************************************************00004405
004500 ENVIRONMENT DIVISION.                                            00004500
004600 CONFIGURATION SECTION.                                           00004600
004700 SOURCE-COMPUTER.  IBM-390.                                       00004700
004800 OBJECT-COMPUTER.  IBM-390.                                       00004800
004900 SPECIAL-NAMES.                                                   00004900
005000     C01 IS TOP-OF-FORM.                                          00005000
005100 INPUT-OUTPUT SECTION.                                            00005100
005200 FILE-CONTROL.                                                    00005200
005300     SELECT SUPPLIER-FILE    ASSIGN TO SUPFILE                    00005300
005400         FILE STATUS IS WS-SUPFILE-STATUS.                        00005400
005500     SELECT PRODUCT-FILE     ASSIGN TO PRDFILE                    00005500
005600         FILE STATUS IS WS-PRDFILE-STATUS.                        00005600
005700     SELECT POSTED-TXN-FILE  ASSIGN TO TXNOUT                     00005700
005800         FILE STATUS IS WS-TXNOUT-STATUS.                         00005800
005900     SELECT REPORT-FILE      ASSIGN TO RPTFILE                    00005900
006000         FILE STATUS IS WS-RPTFILE-STATUS.                        00006000
006100 DATA DIVISION.                                                   00006100
006200 FILE SECTION.                                                    00006200
006300 FD  SUPPLIER-FILE RECORDING MODE IS F.                           00006300
006400 COPY SUPREC.                                                     00006400
006500 FD  PRODUCT-FILE  RECORDING MODE IS F.                           00006500
006600 COPY PRDREC.                                                     00006600
006700 FD  POSTED-TXN-FILE RECORDING MODE IS F.                         00006700
006800 COPY TXNREC.                                                     00006800
006900 FD  REPORT-FILE RECORDING MODE IS F.                             00006900
007000 01  REPORT-RECORD                   PIC X(132).                 00007000
007100 WORKING-STORAGE SECTION.                                         00007100
007200 01  WS-FILE-STATUSES.                                            00007200
007300     05  WS-SUPFILE-STATUS            PIC X(02).                 00007300
007400         88  SUPFILE-EOF               VALUE '10'.                00007400
007500     05  WS-PRDFILE-STATUS            PIC X(02).                 00007500
007600         88  PRDFILE-EOF               VALUE '10'.                00007600
007700     05  WS-TXNOUT-STATUS             PIC X(02).                 00007700
007800         88  TXNOUT-EOF                VALUE '10'.                00007800
007900     05  WS-RPTFILE-STATUS            PIC X(02).                 00007900
008000     05  FILLER                       PIC X(04).                 00008000
008100 01  SYSTEM-DATE-AND-TIME.                                        00008100
008200     05  SYS-DATE.                                                00008200
008300         10  SYS-DATE-YY              PIC 9(02).                 00008300
008400         10  SYS-DATE-MM              PIC 9(02).                 00008400
008500         10  SYS-DATE-DD              PIC 9(02).                 00008500
008600     05  FILLER                       PIC X(02).                 00008600
008650 01  SYS-DATE-NUMERIC REDEFINES SYSTEM-DATE-AND-TIME.             00008650
008660     05  SYS-DATE-NUM                 PIC 9(06).                 00008660
008670     05  FILLER                       PIC X(02).                 00008670
008700 01  WORK-SWITCHES.                                               00008700
008800     05  WS-SUP-ACTIVE-SW             PIC X(01)  VALUE 'N'.       00008800
008900         88  WS-SUP-IS-ACTIVE          VALUE 'Y'.                 00008900
009000     05  WS-RATED-SW                  PIC X(01)  VALUE 'N'.       00009000
009100         88  WS-SUP-IS-RATED           VALUE 'Y'.                 00009100
009200     05  FILLER                       PIC X(04).                 00009200
009300 01  SUPPLIER-TABLE.                                              00009300
009400     05  SUP-TAB-COUNT                PIC S9(05) COMP VALUE +0.   00009400
009500     05  SUP-TAB-ENTRY OCCURS 500 TIMES.                          00009500
009600         10  SUP-TAB-ID               PIC 9(05).                 00009600
009700         10  SUP-TAB-NAME             PIC X(30).                 00009700
009800         10  SUP-TAB-LEAD-TIME        PIC 9(03).                 00009800
009900         10  SUP-TAB-ACTIVE           PIC X(01).                 00009900
010000         10  SUP-TAB-PROD-TOTAL       PIC S9(05) COMP VALUE +0.   00010000
010100         10  SUP-TAB-PROD-ACTIVE      PIC S9(05) COMP VALUE +0.   00010100
010200         10  SUP-TAB-RECEIPTS         PIC S9(07) COMP-3 VALUE +0. 00010200
010300         10  SUP-TAB-QTY-RECEIVED     PIC S9(09) COMP-3 VALUE +0. 00010300
010400         10  SUP-TAB-RATING           PIC S9V99  COMP-3 VALUE +0. 00010400
010500         10  FILLER                   PIC X(04).                 00010500
010600 01  PRODUCT-TABLE.                                               00010600
010700     05  PRD-TAB-COUNT                PIC S9(05) COMP VALUE +0.   00010700
010800     05  PRD-TAB-ENTRY OCCURS 2000 TIMES.                         00010800
010900         10  PRD-TAB-ID               PIC 9(05).                 00010900
010950         10  PRD-TAB-ACTIVE           PIC X(01).                 00010950
011000         10  PRD-TAB-SUPPLIER-ID      PIC 9(05).                 00011000
011100         10  FILLER                   PIC X(04).                 00011100
011200 01  WS-COUNTERS.                                                 00011200
011300     05  NUM-SUP-TOTAL                PIC S9(05) COMP-3 VALUE +0. 00011300
011400     05  NUM-SUP-ACTIVE               PIC S9(05) COMP-3 VALUE +0. 00011400
011500     05  NUM-SUP-INACTIVE             PIC S9(05) COMP-3 VALUE +0. 00011500
011600     05  NUM-SUP-NEEDS-REVIEW         PIC S9(05) COMP-3 VALUE +0. 00011600
011700     05  TOTAL-LEAD-TIME              PIC S9(07) COMP-3 VALUE +0. 00011700
011800     05  TOTAL-RATING                 PIC S9(07)V99 COMP-3        00011800
011900                                                      VALUE +0.   00011900
012000     05  NUM-SUP-RATED                PIC S9(05) COMP-3 VALUE +0. 00012000
012050     05  FILLER                       PIC X(04).                 00012050
012100 01  WS-WORK-FIELDS.                                              00012100
012200     05  WS-SUB1                      PIC S9(05) COMP VALUE +0.   00012200
012300     05  WS-SUB2                      PIC S9(05) COMP VALUE +0.   00012300
012400     05  WS-SCORE-ACTIVITY            PIC S9(03)V99 COMP-3        00012400
012500                                                      VALUE +0.   00012500
012600     05  WS-SCORE-LEAD-TIME           PIC S9(03)V99 COMP-3        00012600
012700                                                      VALUE +0.   00012700
012800     05  WS-SCORE-SUM                 PIC S9(03)V99 COMP-3        00012800
012900                                                      VALUE +0.   00012900
013000     05  WS-AVG-LEAD-TIME             PIC S9(05)V9  COMP-3        00013000
013100                                                      VALUE +0.   00013100
013200     05  WS-AVG-RATING                PIC S9(03)V9  COMP-3        00013200
013300                                                      VALUE +0.   00013300
013400     05  WS-TOP5-ID    OCCURS 5 TIMES PIC S9(05) COMP VALUE +0.   00013400
013500     05  WS-TOP5-RATING OCCURS 5 TIMES PIC S9V99 COMP-3           00013500
013600                                                      VALUE +0.   00013600
013700     05  WS-SORT-I                    PIC S9(05) COMP VALUE +0.   00013700
013800     05  WS-SORT-J                    PIC S9(05) COMP VALUE +0.   00013800
013900     05  WS-SORT-LIMIT                PIC S9(05) COMP VALUE +0.   00013900
014000     05  WS-SWAP-ENTRY.                                          00014000
014100         10  WS-SWAP-SUP-ID           PIC 9(05).                 00014100
014200         10  WS-SWAP-SUP-NAME         PIC X(30).                 00014200
014300         10  WS-SWAP-LEAD-TIME        PIC 9(03).                 00014300
014400         10  WS-SWAP-ACTIVE           PIC X(01).                 00014400
014500         10  WS-SWAP-PROD-TOTAL       PIC S9(05) COMP.           00014500
014600         10  WS-SWAP-PROD-ACTIVE      PIC S9(05) COMP.           00014600
014700         10  WS-SWAP-RECEIPTS         PIC S9(07) COMP-3.         00014700
014800         10  WS-SWAP-QTY-RECEIVED     PIC S9(09) COMP-3.         00014800
014900         10  WS-SWAP-RATING           PIC S9V99  COMP-3.         00014900
015000     05  FILLER                       PIC X(04).                 00015000
015100 01  RPT-HEADER-1.                                                00015100
015200     05  FILLER                       PIC X(01)  VALUE SPACE.     00015200
015300     05  FILLER                       PIC X(40)                  00015300
015400         VALUE 'SUPPERF  -  SUPPLIER PERFORMANCE REPORT'.        00015400
015500     05  FILLER                       PIC X(10)  VALUE SPACES.   00015500
015600     05  RPT-H1-DATE                  PIC 9(06).                 00015600
015700     05  FILLER                       PIC X(73)  VALUE SPACES.   00015700
015800 01  RPT-HEADER-2.                                                00015800
015900     05  FILLER                       PIC X(01)  VALUE SPACE.     00015900
016000     05  FILLER                       PIC X(06)  VALUE 'SUP ID'.  00016000
016100     05  FILLER                       PIC X(02)  VALUE SPACES.    00016100
016200     05  FILLER                       PIC X(30)  VALUE            00016200
016300         'SUPPLIER NAME'.                                        00016300
016400     05  FILLER                       PIC X(05)  VALUE 'PRODS'.   00016400
016500     05  FILLER                       PIC X(04)  VALUE 'ACTV'.    00016500
016600     05  FILLER                       PIC X(05)  VALUE 'RECPT'.   00016600
016700     05  FILLER                       PIC X(07)  VALUE 'QTY RCV'. 00016700
016800     05  FILLER                       PIC X(05)  VALUE 'LDTM'.    00016800
016900     05  FILLER                       PIC X(06)  VALUE 'SCORE'.   00016900
017000     05  FILLER                       PIC X(57)  VALUE SPACES.    00017000
017100 01  RPT-DETAIL-1.                                                00017100
017200     05  FILLER                       PIC X(01)  VALUE SPACE.     00017200
017300     05  RPT-D1-SUP-ID                PIC 9(05).                 00017300
017400     05  FILLER                       PIC X(03)  VALUE SPACES.    00017400
017500     05  RPT-D1-SUP-NAME              PIC X(30).                 00017500
017600     05  RPT-D1-PROD-TOTAL            PIC ZZZZ9.                 00017600
017700     05  FILLER                       PIC X(01)  VALUE SPACE.     00017700
017800     05  RPT-D1-PROD-ACTIVE           PIC ZZZZ9.                 00017800
017900     05  FILLER                       PIC X(01)  VALUE SPACE.     00017900
018000     05  RPT-D1-RECEIPTS              PIC ZZZZ9.                 00018000
018100     05  FILLER                       PIC X(01)  VALUE SPACE.     00018100
018200     05  RPT-D1-QTY-RECEIVED          PIC ZZZZZZ9.                00018200
018300     05  FILLER                       PIC X(01)  VALUE SPACE.     00018300
018400     05  RPT-D1-LEAD-TIME             PIC ZZ9.                   00018400
018500     05  FILLER                       PIC X(01)  VALUE SPACE.     00018500
018600     05  RPT-D1-RATING                PIC 9.99.                  00018600
018700     05  FILLER                       PIC X(01)  VALUE SPACE.     00018700
018800     05  RPT-D1-REVIEW-FLAG           PIC X(13).                 00018800
018900     05  FILLER                       PIC X(25)  VALUE SPACES.    00018900
019000 01  RPT-DETAIL-2.                                                00019000
019100     05  FILLER                       PIC X(01)  VALUE SPACE.     00019100
019200     05  RPT-D2-LABEL                 PIC X(40).                 00019200
019300     05  RPT-D2-VALUE                 PIC ZZZ,ZZ9.9.              00019300
019400     05  FILLER                       PIC X(82)  VALUE SPACES.    00019400
019500 01  RPT-TOP5-HEADER.                                             00019500
019600     05  FILLER                       PIC X(01)  VALUE SPACE.     00019600
019700     05  FILLER                       PIC X(40)                  00019700
019800         VALUE 'TOP 5 ACTIVE SUPPLIERS BY RATING'.                00019800
019900     05  FILLER                       PIC X(91)  VALUE SPACES.    00019900
020000 01  RPT-TOP5-DETAIL.                                             00020000
020100     05  FILLER                       PIC X(01)  VALUE SPACE.     00020100
020200     05  RPT-T5-RANK                  PIC 9.                     00020200
020300     05  FILLER                       PIC X(03)  VALUE SPACES.    00020300
020400     05  RPT-T5-SUP-ID                PIC 9(05).                 00020400
020500     05  FILLER                       PIC X(03)  VALUE SPACES.    00020500
020600     05  RPT-T5-RATING                PIC 9.99.                  00020600
020700     05  FILLER                       PIC X(115) VALUE SPACES.    00020700
020800******************************************************************00020800
020900 PROCEDURE DIVISION.                                              00020900
021000******************************************************************00021000
021100 000-MAIN.                                                        00021100
021200     ACCEPT SYS-DATE FROM DATE.                                   00021200
021300     PERFORM 700-OPEN-FILES THRU 700-EXIT.                        00021300
021400     PERFORM 710-LOAD-SUPPLIER-TABLE THRU 710-EXIT.               00021400
021500     PERFORM 712-LOAD-PRODUCT-TABLE THRU 712-EXIT.                00021500
021600     PERFORM 720-COUNT-SUPPLIER-PRODUCTS THRU 720-EXIT            00021600
021700         VARYING WS-SUB1 FROM +1 BY +1                            00021700
021800         UNTIL WS-SUB1 > PRD-TAB-COUNT.                           00021800
021900     PERFORM 730-SCAN-POSTED-RECEIPTS THRU 730-EXIT.              00021900
022000     PERFORM 740-SCORE-SUPPLIER THRU 740-EXIT                     00022000
022100         VARYING WS-SUB1 FROM +1 BY +1                            00022100
022200         UNTIL WS-SUB1 > SUP-TAB-COUNT.                           00022200
022300     PERFORM 750-REWRITE-SUPPLIER-FILE THRU 750-EXIT.             00022300
022400     PERFORM 760-SORT-BY-RATING THRU 760-EXIT.                    00022400
022500     PERFORM 800-PRINT-DETAIL-REPORT THRU 800-EXIT.               00022500
022600     PERFORM 820-PRINT-TRAILER THRU 820-EXIT.                     00022600
022700     PERFORM 840-PRINT-TOP5 THRU 840-EXIT.                        00022700
022800     PERFORM 790-CLOSE-FILES THRU 790-EXIT.                       00022800
022900     GOBACK.                                                       00022900
023000*                                                                 00023000
023100 700-OPEN-FILES.                                                  00023100
023200     OPEN INPUT  SUPPLIER-FILE.                                   00023200
023210     IF WS-SUPFILE-STATUS NOT = '00'                              00023210
023220       DISPLAY 'ERROR OPENING SUPPLIER FILE. RC:'                 00023220
023230               WS-SUPFILE-STATUS                                  00023230
023240       DISPLAY 'TERMINATING PROGRAM DUE TO FILE ERROR'            00023240
023250       MOVE 16 TO RETURN-CODE                                     00023250
023260       STOP RUN                                                   00023260
023270     END-IF .                                                     00023270
023280     OPEN INPUT  PRODUCT-FILE.                                    00023280
023290     IF WS-PRDFILE-STATUS NOT = '00'                              00023290
023300       DISPLAY 'ERROR OPENING PRODUCT FILE. RC:' WS-PRDFILE-STATUS00023300
023310       DISPLAY 'TERMINATING PROGRAM DUE TO FILE ERROR'            00023310
023320       MOVE 16 TO RETURN-CODE                                     00023320
023330       STOP RUN                                                   00023330
023340     END-IF .                                                     00023340
023350     OPEN INPUT  POSTED-TXN-FILE.                                 00023350
023360     IF WS-TXNOUT-STATUS NOT = '00'                               00023360
023370       DISPLAY 'ERROR OPENING POSTED-TXN FILE. RC:'               00023370
023380               WS-TXNOUT-STATUS                                   00023380
023390       DISPLAY 'TERMINATING PROGRAM DUE TO FILE ERROR'            00023390
023400       MOVE 16 TO RETURN-CODE                                     00023400
023410       STOP RUN                                                   00023410
023420     END-IF .                                                     00023420
023430     OPEN OUTPUT REPORT-FILE.                                     00023430
023440     IF WS-RPTFILE-STATUS NOT = '00'                              00023440
023450       DISPLAY 'ERROR OPENING REPORT FILE. RC:' WS-RPTFILE-STATUS 00023450
023460       DISPLAY 'TERMINATING PROGRAM DUE TO FILE ERROR'            00023460
023470       MOVE 16 TO RETURN-CODE                                     00023470
023480       STOP RUN                                                   00023480
023490     END-IF .                                                     00023490
023600 700-EXIT.                                                       00023600
023700     EXIT.                                                        00023700
023800*                                                                 00023800
023900 710-LOAD-SUPPLIER-TABLE.                                         00023900
024000     READ SUPPLIER-FILE.                                          00024000
024100     PERFORM 711-ADD-SUPPLIER-ENTRY THRU 711-EXIT                 00024100
024200         UNTIL SUPFILE-EOF.                                       00024200
024300     CLOSE SUPPLIER-FILE.                                         00024300
024400 710-EXIT.                                                       00024400
024500     EXIT.                                                        00024500
024600*                                                                 00024600
024700 711-ADD-SUPPLIER-ENTRY.                                          00024700
024800     ADD +1 TO SUP-TAB-COUNT.                                     00024800
024900     MOVE SUP-ID    TO SUP-TAB-ID(SUP-TAB-COUNT).                00024900
025000     MOVE SUP-NAME  TO SUP-TAB-NAME(SUP-TAB-COUNT).              00025000
025100     MOVE SUP-LEAD-TIME TO SUP-TAB-LEAD-TIME(SUP-TAB-COUNT).     00025100
025200     MOVE SUP-ACTIVE TO SUP-TAB-ACTIVE(SUP-TAB-COUNT).           00025200
025300     READ SUPPLIER-FILE.                                         00025300
025400 711-EXIT.                                                       00025400
025500     EXIT.                                                        00025500
025600*                                                                 00025600
025700 712-LOAD-PRODUCT-TABLE.                                         00025700
025800     READ PRODUCT-FILE.                                          00025800
025900     PERFORM 713-ADD-PRODUCT-ENTRY THRU 713-EXIT                 00025900
026000         UNTIL PRDFILE-EOF.                                       00026000
026100     CLOSE PRODUCT-FILE.                                          00026100
026200 712-EXIT.                                                       00026200
026300     EXIT.                                                        00026300
026400*                                                                 00026400
026500 713-ADD-PRODUCT-ENTRY.                                           00026500
026600     ADD +1 TO PRD-TAB-COUNT.                                     00026600
026700     MOVE PRD-ID TO PRD-TAB-ID(PRD-TAB-COUNT).                   00026700
026750     MOVE PRD-ACTIVE TO PRD-TAB-ACTIVE(PRD-TAB-COUNT).            00026750
026800     MOVE PRD-SUPPLIER-ID TO                                      00026900
026900         PRD-TAB-SUPPLIER-ID(PRD-TAB-COUNT).                     00027000
027000     READ PRODUCT-FILE.                                          00027100
027100 713-EXIT.                                                       00027200
027200     EXIT.                                                        00027300
027300*                                                                 00027400
027400 720-COUNT-SUPPLIER-PRODUCTS.                                     00027500
027500*        FOR EACH PRODUCT, BUMP ITS SUPPLIER'S TOTAL-PRODUCT AND  *00027600
027600*        ACTIVE-PRODUCT COUNTS - BUILDS THE "PRODS"/"ACTV"        *00027700
027700*        COLUMNS ON THE REPORT WITHOUT A SEPARATE PASS PER        *00027800
027800*        SUPPLIER OVER THE WHOLE PRODUCT TABLE.                   *00027900
027900     IF PRD-TAB-SUPPLIER-ID(WS-SUB1) NOT = ZERO                   00028000
028000         MOVE 'N' TO WS-SUP-ACTIVE-SW                             00028100
028100         PERFORM 721-FIND-SUPPLIER THRU 721-EXIT                  00028200
028200         IF WS-SUP-IS-ACTIVE                                      00028300
028300             ADD +1 TO SUP-TAB-PROD-TOTAL(WS-SUB2)                00028400
028400             IF PRD-TAB-ACTIVE(WS-SUB1) = 'Y'                     00028500
028500                 ADD +1 TO SUP-TAB-PROD-ACTIVE(WS-SUB2)           00028600
028600             END-IF                                               00028700
028700         END-IF                                                   00028800
028800     END-IF.                                                      00028900
028900 720-EXIT.                                                       00029000
029000     EXIT.                                                        00029100
029100*                                                                 00029200
029200 721-FIND-SUPPLIER.                                               00029300
029300*        LEAVES WS-SUB2 POSITIONED AT THE MATCHING SUPPLIER-TABLE *00029400
029400*        ENTRY AND SETS WS-SUP-ACTIVE-SW 'Y' WHEN FOUND - A       *00029500
029500*        SUPPLIER-ID THAT IS NOT ON FILE LEAVES THE SWITCH 'N'.   *00029600
029600     MOVE +0 TO WS-SUB2.                                          00029700
029700     PERFORM 721A-SCAN-SUPPLIER THRU 721A-EXIT                   00029800
029800         VARYING WS-SUB2 FROM +1 BY +1                            00029900
029900         UNTIL WS-SUB2 > SUP-TAB-COUNT OR WS-SUP-IS-ACTIVE.       00030000
030000 721-EXIT.                                                       00030100
030100     EXIT.                                                        00030200
030200*                                                                 00030300
030300 721A-SCAN-SUPPLIER.                                              00030400
030310     IF SUP-TAB-ID(WS-SUB2) = PRD-TAB-SUPPLIER-ID(WS-SUB1)        00030310
030320         AND SUP-TAB-ACTIVE(WS-SUB2) = 'Y'                        00030320
030500         MOVE 'Y' TO WS-SUP-ACTIVE-SW.                            00030600
030600 721A-EXIT.                                                       00030700
030700     EXIT.                                                        00030800
030800*                                                                 00030900
030900 730-SCAN-POSTED-RECEIPTS.                                        00031000
031000*        READS THE POSTED-TRANSACTION FILE WRITTEN BY TXNPOST     *00031100
031100*        TONIGHT.  EVERY 'IN' RECORD IS LOOKED UP BY PRODUCT-ID    *00031200
031200*        IN THE PRODUCT TABLE TO FIND THE OWNING SUPPLIER, THEN    *00031300
031300*        THE SUPPLIER'S RECEIPT COUNT AND QUANTITY ARE BUMPED.     *00031400
031400     READ POSTED-TXN-FILE.                                        00031500
031500     PERFORM 731-APPLY-RECEIPT THRU 731-EXIT                      00031600
031600         UNTIL TXNOUT-EOF.                                        00031700
031700 730-EXIT.                                                       00031800
031800     EXIT.                                                        00031900
031900*                                                                 00032000
032000 731-APPLY-RECEIPT.                                              00032100
032100     IF TXN-TYPE = 'IN'                                          00032200
032200         MOVE +0 TO WS-SUB1                                      00032300
032300         PERFORM 732-FIND-PRODUCT THRU 732-EXIT                  00032400
032400         IF WS-SUB1 > +0 AND WS-SUB1 NOT > PRD-TAB-COUNT          00032500
032500             MOVE 'N' TO WS-SUP-ACTIVE-SW                         00032600
032600             PERFORM 721-FIND-SUPPLIER THRU 721-EXIT              00032700
032700             IF WS-SUP-IS-ACTIVE                                  00032800
032800                 ADD +1 TO SUP-TAB-RECEIPTS(WS-SUB2)              00032900
032900                 ADD TXN-QTY TO SUP-TAB-QTY-RECEIVED(WS-SUB2)    00033000
033000             END-IF                                               00033100
033100         END-IF                                                   00033200
033200     END-IF.                                                      00033300
033300     READ POSTED-TXN-FILE.                                        00033400
033400 731-EXIT.                                                       00033500
033500     EXIT.                                                        00033600
033600*                                                                 00033700
033700 732-FIND-PRODUCT.                                               00033800
033800*        LEAVES WS-SUB1 POINTING AT THE PRODUCT-TABLE ENTRY FOR   *00033900
033900*        TXN-PRODUCT-ID, OR ZERO IF THE PRODUCT IS NOT ON FILE.   *00034000
034000     MOVE +0 TO WS-SUB1.                                          00034100
034100     PERFORM 732A-SCAN-PRODUCT THRU 732A-EXIT                    00034200
034200         VARYING WS-SUB1 FROM +1 BY +1                            00034300
034300         UNTIL WS-SUB1 > PRD-TAB-COUNT OR                         00034400
034400             PRD-TAB-ID(WS-SUB1) = TXN-PRODUCT-ID.                00034500
034500 732-EXIT.                                                       00034600
034600     EXIT.                                                        00034700
034700*                                                                 00034800
034800 732A-SCAN-PRODUCT.                                               00034900
034900     CONTINUE.                                                    00035000
035000 732A-EXIT.                                                      00035100
035100     EXIT.                                                        00035200
035200*                                                                 00035300
035300 740-SCORE-SUPPLIER.                                             00035400
035400*        SCORE = (ACTIVITY + LEAD-TIME) / 2, ROUNDED HALF-UP TO   *00035500
035500*        TWO DECIMALS - ACTIVITY = MIN(5.0, RECEIPTS/10), LEAD-   *00035600
035600*        TIME = MAX(0, 5.0 - LEADTIME/10).  ZERO RECEIPTS SCORES  *00035700
035700*        0.00 REGARDLESS OF LEAD TIME (REQUEST INV-0392).         *00035800
035800     IF SUP-TAB-RECEIPTS(WS-SUB1) = ZERO                          00035900
035900         MOVE +0 TO SUP-TAB-RATING(WS-SUB1)                       00036000
036000     ELSE                                                         00036100
036100         COMPUTE WS-SCORE-ACTIVITY ROUNDED =                      00036200
036200             SUP-TAB-RECEIPTS(WS-SUB1) / 10                       00036300
036300         IF WS-SCORE-ACTIVITY > 5.0                               00036400
036400             MOVE 5.0 TO WS-SCORE-ACTIVITY                        00036500
036500         END-IF                                                   00036600
036600         COMPUTE WS-SCORE-LEAD-TIME ROUNDED =                     00036700
036700             5.0 - (SUP-TAB-LEAD-TIME(WS-SUB1) / 10)              00036800
036800         IF WS-SCORE-LEAD-TIME < 0                                00036900
036900             MOVE 0 TO WS-SCORE-LEAD-TIME                         00037000
037000         END-IF                                                   00037100
037100         COMPUTE WS-SCORE-SUM ROUNDED =                           00037200
037200             (WS-SCORE-ACTIVITY + WS-SCORE-LEAD-TIME) / 2          00037300
037300         MOVE WS-SCORE-SUM TO SUP-TAB-RATING(WS-SUB1)             00037400
037400     END-IF.                                                      00037500
037500 740-EXIT.                                                       00037600
037600     EXIT.                                                        00037700
037700*                                                                 00037800
037800 750-REWRITE-SUPPLIER-FILE.                                       00037900
037900     OPEN OUTPUT SUPPLIER-FILE.                                   00038000
038000     MOVE +0 TO WS-SUB1.                                          00038100
038100     PERFORM 751-WRITE-ONE-SUPPLIER THRU 751-EXIT                 00038200
038200         VARYING WS-SUB1 FROM +1 BY +1                            00038300
038300         UNTIL WS-SUB1 > SUP-TAB-COUNT.                           00038400
038400     CLOSE SUPPLIER-FILE.                                         00038500
038500 750-EXIT.                                                       00038600
038600     EXIT.                                                        00038700
038700*                                                                 00038800
038800 751-WRITE-ONE-SUPPLIER.                                          00038900
038900     MOVE SPACES TO SUP-RECORD.                                  00039000
039000     MOVE SUP-TAB-ID(WS-SUB1)     TO SUP-ID.                      00039100
039100     MOVE SUP-TAB-NAME(WS-SUB1)   TO SUP-NAME.                   00039200
039200     MOVE SUP-TAB-LEAD-TIME(WS-SUB1) TO SUP-LEAD-TIME.           00039300
039300     MOVE SUP-TAB-ACTIVE(WS-SUB1) TO SUP-ACTIVE.                 00039400
039400     MOVE SUP-TAB-RATING(WS-SUB1) TO SUP-PERF-RATING.            00039500
039500     WRITE SUP-RECORD.                                           00039600
039600 751-EXIT.                                                       00039700
039700     EXIT.                                                        00039800
039800*                                                                 00039900
039900 760-SORT-BY-RATING.                                             00040000
040000*        BUBBLE SORT THE SUPPLIER TABLE INTO DESCENDING RATING     *00040100
040100*        ORDER SO 800-PRINT-DETAIL-REPORT AND 840-PRINT-TOP5 CAN  *00040200
040200*        BOTH WALK IT IN THAT SEQUENCE - THE REWRITE ABOVE ALREADY*00040300
040300*        HAPPENED, SO RESEQUENCING THE TABLE NOW HAS NO EFFECT ON *00040400
040400*        THE ORDER SUPPLIERS LAND IN ON THE OUTPUT FILE.           00040500
040500     IF SUP-TAB-COUNT > +1                                        00040600
040600         COMPUTE WS-SORT-LIMIT = SUP-TAB-COUNT - 1                00040700
040700         PERFORM 761-SORT-OUTER THRU 761-EXIT                     00040800
040800             VARYING WS-SORT-I FROM +1 BY +1                      00040900
040900             UNTIL WS-SORT-I > WS-SORT-LIMIT.                     00041000
041000 760-EXIT.                                                       00041100
041100     EXIT.                                                        00041200
041200*                                                                 00041300
041300 761-SORT-OUTER.                                                  00041400
041400     COMPUTE WS-SORT-LIMIT = SUP-TAB-COUNT - WS-SORT-I            00041500
041500     PERFORM 762-SORT-INNER THRU 762-EXIT                         00041600
041600         VARYING WS-SORT-J FROM +1 BY +1                          00041700
041700         UNTIL WS-SORT-J > WS-SORT-LIMIT.                        00041800
041800 761-EXIT.                                                       00041900
041900     EXIT.                                                        00042000
042000*                                                                 00042100
042100 762-SORT-INNER.                                                  00042200
042200     IF SUP-TAB-RATING(WS-SORT-J) <                               00042300
042300             SUP-TAB-RATING(WS-SORT-J + 1)                        00042400
042400         PERFORM 763-SWAP-ENTRIES THRU 763-EXIT.                  00042500
042500 762-EXIT.                                                       00042600
042600     EXIT.                                                        00042700
042700*                                                                 00042800
042800 763-SWAP-ENTRIES.                                                00042900
042900     MOVE SUP-TAB-ENTRY(WS-SORT-J)     TO WS-SWAP-ENTRY.         00043000
043000     MOVE SUP-TAB-ENTRY(WS-SORT-J + 1) TO                        00043100
043100         SUP-TAB-ENTRY(WS-SORT-J).                                00043200
043200     MOVE WS-SWAP-ENTRY TO SUP-TAB-ENTRY(WS-SORT-J + 1).         00043300
043300 763-EXIT.                                                       00043400
043400     EXIT.                                                        00043500
043500*                                                                 00043600
043600 790-CLOSE-FILES.                                                 00043700
043700     CLOSE POSTED-TXN-FILE.                                       00043800
043800     CLOSE REPORT-FILE.                                          00043900
043900 790-EXIT.                                                       00044000
044000     EXIT.                                                        00044100
044100*                                                                 00044200
044200 800-PRINT-DETAIL-REPORT.                                         00044300
044300     MOVE SPACES TO RPT-HEADER-1.                                00044400
044400     MOVE SYS-DATE TO RPT-H1-DATE.                               00044500
044500     WRITE REPORT-RECORD FROM RPT-HEADER-1                       00044600
044600         AFTER ADVANCING C01.                                    00044700
044700     WRITE REPORT-RECORD FROM RPT-HEADER-2                       00044800
044800         AFTER ADVANCING 2 LINES.                                00044900
044900     MOVE +0 TO WS-SUB1.                                         00045000
045000     PERFORM 801-PRINT-ONE-SUPPLIER THRU 801-EXIT                00045100
045100         VARYING WS-SUB1 FROM +1 BY +1                           00045200
045200         UNTIL WS-SUB1 > SUP-TAB-COUNT.                          00045300
045300 800-EXIT.                                                       00045400
045400     EXIT.                                                        00045500
045500*                                                                 00045600
045600 801-PRINT-ONE-SUPPLIER.                                         00045700
045700     IF SUP-TAB-ACTIVE(WS-SUB1) = 'Y'                            00045800
045800         MOVE SPACES TO RPT-DETAIL-1                             00045900
045900         MOVE SUP-TAB-ID(WS-SUB1)         TO RPT-D1-SUP-ID        00046000
046000         MOVE SUP-TAB-NAME(WS-SUB1)       TO RPT-D1-SUP-NAME      00046100
046100         MOVE SUP-TAB-PROD-TOTAL(WS-SUB1) TO RPT-D1-PROD-TOTAL    00046200
046200         MOVE SUP-TAB-PROD-ACTIVE(WS-SUB1) TO RPT-D1-PROD-ACTIVE  00046300
046300         MOVE SUP-TAB-RECEIPTS(WS-SUB1)   TO RPT-D1-RECEIPTS      00046400
046400         MOVE SUP-TAB-QTY-RECEIVED(WS-SUB1) TO                    00046500
046500             RPT-D1-QTY-RECEIVED                                 00046600
046600         MOVE SUP-TAB-LEAD-TIME(WS-SUB1)  TO RPT-D1-LEAD-TIME     00046700
046700         MOVE SUP-TAB-RATING(WS-SUB1)     TO RPT-D1-RATING        00046800
046800         MOVE SPACES TO RPT-D1-REVIEW-FLAG                       00046900
046900         IF SUP-TAB-RATING(WS-SUB1) < 3.00                       00047000
047000             MOVE 'NEEDS REVIEW' TO RPT-D1-REVIEW-FLAG            00047100
047100             ADD +1 TO NUM-SUP-NEEDS-REVIEW                       00047200
047200         END-IF                                                  00047300
047300         WRITE REPORT-RECORD FROM RPT-DETAIL-1                   00047400
047400             AFTER ADVANCING 1 LINE                               00047500
047500         ADD +1 TO NUM-SUP-ACTIVE                                 00047600
047600         ADD SUP-TAB-LEAD-TIME(WS-SUB1) TO TOTAL-LEAD-TIME        00047700
047700         IF SUP-TAB-RATING(WS-SUB1) > ZERO                        00047800
047800             ADD +1 TO NUM-SUP-RATED                              00047900
047900             ADD SUP-TAB-RATING(WS-SUB1) TO TOTAL-RATING          00048000
048000         END-IF                                                  00048100
048100     ELSE                                                         00048200
048200         ADD +1 TO NUM-SUP-INACTIVE                               00048300
048300     END-IF.                                                      00048400
048400     ADD +1 TO NUM-SUP-TOTAL.                                    00048500
048500 801-EXIT.                                                       00048600
048600     EXIT.                                                        00048700
048700*                                                                 00048800
048800 820-PRINT-TRAILER.                                              00048900
048900     IF NUM-SUP-ACTIVE > ZERO                                     00049000
049000         COMPUTE WS-AVG-LEAD-TIME ROUNDED =                       00049100
049100             TOTAL-LEAD-TIME / NUM-SUP-ACTIVE                      00049200
049200     ELSE                                                         00049300
049300         MOVE +0 TO WS-AVG-LEAD-TIME                              00049400
049400     END-IF.                                                      00049500
049500     IF NUM-SUP-RATED > ZERO                                      00049600
049600         COMPUTE WS-AVG-RATING ROUNDED =                          00049700
049700             TOTAL-RATING / NUM-SUP-RATED                         00049800
049800     ELSE                                                         00049900
049900         MOVE +0 TO WS-AVG-RATING                                 00050000
050000     END-IF.                                                      00050100
050100     MOVE 'ACTIVE SUPPLIERS' TO RPT-D2-LABEL                      00050200
050200     MOVE NUM-SUP-ACTIVE TO RPT-D2-VALUE                          00050300
050300     WRITE REPORT-RECORD FROM RPT-DETAIL-2                        00050400
050400         AFTER ADVANCING 2 LINES.                                 00050500
050500     MOVE 'INACTIVE SUPPLIERS' TO RPT-D2-LABEL                    00050600
050600     MOVE NUM-SUP-INACTIVE TO RPT-D2-VALUE                        00050700
050700     WRITE REPORT-RECORD FROM RPT-DETAIL-2                        00050800
050800         AFTER ADVANCING 1 LINE.                                  00050900
050900     MOVE 'AVERAGE LEAD TIME (DAYS)' TO RPT-D2-LABEL              00051000
051000     MOVE WS-AVG-LEAD-TIME TO RPT-D2-VALUE                        00051100
051100     WRITE REPORT-RECORD FROM RPT-DETAIL-2                        00051200
051200         AFTER ADVANCING 1 LINE.                                  00051300
051300     MOVE 'AVERAGE RATING' TO RPT-D2-LABEL                        00051400
051400     MOVE WS-AVG-RATING TO RPT-D2-VALUE                           00051500
051500     WRITE REPORT-RECORD FROM RPT-DETAIL-2                        00051600
051600         AFTER ADVANCING 1 LINE.                                  00051700
051700     MOVE 'SUPPLIERS NEEDING REVIEW' TO RPT-D2-LABEL              00051800
051800     MOVE NUM-SUP-NEEDS-REVIEW TO RPT-D2-VALUE                    00051900
051900     WRITE REPORT-RECORD FROM RPT-DETAIL-2                        00052000
052000         AFTER ADVANCING 1 LINE.                                  00052100
052100 820-EXIT.                                                       00052200
052200     EXIT.                                                        00052300
052300*                                                                 00052400
052400 840-PRINT-TOP5.                                                 00052500
052440*        THE SUPPLIER TABLE IS ALREADY IN DESCENDING-RATING        *00052600
052450*        ORDER (760-SORT-BY-RATING) SO THE FIRST FIVE ACTIVE,       *00052650
052460*        RATED ENTRIES ENCOUNTERED ARE THE TOP FIVE.  AN UNRATED    *00052680
052470*        SUPPLIER (NO RECEIPTS POSTED) MAY NOT PAD OUT A SHORT LIST *00052690
052480*        PER INV-0441.                                              *00052695
052800     WRITE REPORT-RECORD FROM RPT-TOP5-HEADER                    00052900
052900         AFTER ADVANCING C01.                                    00053000
053000     MOVE +0 TO WS-SUB1.                                         00053100
053100     MOVE +0 TO WS-SUB2.                                         00053200
053200     PERFORM 841-TAKE-ONE-TOP5 THRU 841-EXIT                     00053300
053300         VARYING WS-SUB1 FROM +1 BY +1                           00053400
053400         UNTIL WS-SUB1 > SUP-TAB-COUNT OR WS-SUB2 = +5.           00053500
053500 840-EXIT.                                                       00053600
053600     EXIT.                                                        00053700
053700*                                                                 00053800
053800 841-TAKE-ONE-TOP5.                                              00053900
053900     IF SUP-TAB-ACTIVE(WS-SUB1) = 'Y'                             00054000
053950         AND SUP-TAB-RATING(WS-SUB1) > ZERO                       00054050
054000         ADD +1 TO WS-SUB2                                        00054100
054100         MOVE SPACES TO RPT-TOP5-DETAIL                           00054200
054200         MOVE WS-SUB2 TO RPT-T5-RANK                             00054300
054300         MOVE SUP-TAB-ID(WS-SUB1) TO RPT-T5-SUP-ID                00054400
054400         MOVE SUP-TAB-RATING(WS-SUB1) TO RPT-T5-RATING            00054500
054500         WRITE REPORT-RECORD FROM RPT-TOP5-DETAIL                 00054600
054600             AFTER ADVANCING 1 LINE                               00054700
054700     END-IF.                                                      00054800
054800 841-EXIT.                                                       00054900
054900     EXIT.                                                        00055000
